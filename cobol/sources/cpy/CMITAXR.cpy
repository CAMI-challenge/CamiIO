000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM004  18/02/1991 MWTL   INITIAL VERSION - TAXONOMY REFERENCE
000500*                            RECORD AND IN-MEMORY LOOKUP TABLE
000600* CAM025  11/09/2003 DCKAB  WIDEN TABLE FROM 20000 TO 60000
000700*                            ENTRIES - NCBI TAXONOMY GROWTH
000800* CAM047G 18/06/2013 ACNFAM WIDEN THE REFERENCE RECORD - ID AND
000900*                            PARENT ID WERE THE ONLY FIELDS ON
001000*                            THE LINE.  ADD THE NAME, RANK AND
001100*                            LOAD-TRACKING FIELDS THAT THE
001200*                            UPSTREAM NCBI EXTRACT CARRIES SO
001300*                            THEY ARE AT LEAST ON THE RECORD IF
001400*                            A FUTURE PASS NEEDS THEM - ONLY ID
001500*                            AND PARENT ID ARE READ TODAY.
001600*****************************************************************
001700* CMI-TAXR-FILE-REC IS THE LINE-SEQUENTIAL TAXONOMY REFERENCE
001800* RECORD (REPLACES THE EXTERNAL TAXONOMY GRAPH LOOKUP).  THIS
001900* MEMBER IS COPIED INTO THE FD ONLY - THE IN-MEMORY TABLE BUILT
002000* FROM IT LIVES IN CMITAXT, COPIED SEPARATELY INTO WORKING-
002100* STORAGE (A 77-LEVEL ITEM CANNOT RIDE ALONG IN THE FD).
002200*****************************************************************
002300 01  CMI-TAXR-FILE-REC.
002400     05  CMI-TAXR-ID                 PIC 9(09).
002500     05  CMI-TAXR-PARENT-ID          PIC 9(09).
002600*        ---------------------------------------------------
002700*        EXTRACT FIELDS BELOW - CARRIED ON THE LINE, NOT
002800*        READ BY CMIXTAX (MOD CAM047G).
002900*        ---------------------------------------------------
003000     05  CMI-TAXR-NAME               PIC X(040) VALUE SPACES.
003100     05  CMI-TAXR-RANK-CD            PIC X(004) VALUE SPACES.
003200     05  CMI-TAXR-SOURCE-SYS         PIC X(008) VALUE SPACES.
003300     05  CMI-TAXR-EFF-DATE           PIC X(008) VALUE SPACES.
003400     05  CMI-TAXR-LOAD-BATCH         PIC X(008) VALUE SPACES.
003500     05  CMI-TAXR-STATUS-IND         PIC X(001) VALUE SPACES.
003600         88  CMI-TAXR-STATUS-ACTIVE          VALUE "A".
003700         88  CMI-TAXR-STATUS-RETIRED         VALUE "R".
003800     05  FILLER                      PIC X(005) VALUE SPACES.
003900     05  CMI-TAXR-RESERVED-1         PIC X(010) VALUE SPACES.
004000     05  CMI-TAXR-RESERVED-2         PIC X(010) VALUE SPACES.
004100     05  FILLER                      PIC X(010) VALUE SPACES.
