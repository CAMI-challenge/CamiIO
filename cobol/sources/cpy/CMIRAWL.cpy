000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM011  22/02/1991 MWTL   INITIAL VERSION - RAW SUBMISSION
000500*                            LINE RECORD (LINE SEQUENTIAL)
000600* CAM047H 18/06/2013 ACNFAM ADD A LOAD-TRACKING TRAILER - THE
000700*                            RUN DATE, SOURCE FILE TAG AND A
000800*                            LOAD SEQUENCE NUMBER - SO A RAW
000900*                            LINE CAN BE TRACED BACK TO THE RUN
001000*                            THAT READ IT IF IT TURNS UP IN A
001100*                            LATER DIAGNOSTIC DUMP.
001200*****************************************************************
001300* CMI-RAW-LINE-REC IS ONE RAW LINE OF A CAMI SUBMISSION FILE,
001400* BEFORE IT IS CLASSIFIED AS BLANK, COMMENT, HEADER, COLUMN
001500* DEFINITION OR DATA.  CMI-RAW-LINE-VIEW GIVES THE FIRST TWO
001600* CHARACTERS SEPARATELY SO A CALLER CAN TEST FOR "@" AND "@@"
001700* WITHOUT A REFERENCE MODIFICATION ON EVERY READ.
001800*****************************************************************
001900 01  CMI-RAW-LINE-REC.
002000     05  CMI-RAW-LINE-TEXT           PIC X(512).
002100*        ---------------------------------------------------
002200*        LOAD-TRACKING TRAILER - ADDED CAM047H, NOT YET
002300*        POPULATED BY ANY READER.
002400*        ---------------------------------------------------
002500     05  CMI-RAW-RUN-DATE            PIC X(008) VALUE SPACES.   CAM047H
002600     05  CMI-RAW-SOURCE-FILE         PIC X(008) VALUE SPACES.   CAM047H
002700     05  CMI-RAW-LOAD-SEQ            PIC 9(007) VALUE ZEROS.    CAM047H
002800     05  CMI-RAW-RESERVED-1          PIC X(010) VALUE SPACES.   CAM047H
002900     05  FILLER                      PIC X(008) VALUE SPACES.
003000*
003100 01  CMI-RAW-LINE-VIEW REDEFINES CMI-RAW-LINE-REC.
003200     05  CMI-RAWV-IND1               PIC X(001).
003300     05  CMI-RAWV-IND2               PIC X(001).
003400     05  CMI-RAWV-REST               PIC X(551).                CAM047H
