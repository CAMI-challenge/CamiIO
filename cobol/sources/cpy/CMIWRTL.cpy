000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM007  20/02/1991 MWTL   INITIAL VERSION - LINKAGE AREA FOR
000500*                            THE GENERIC CAMI FILE WRITER ROUTINE
000600* CAM028  20/11/2004 DCKAB  WIDEN FIELD TABLE FROM 10 TO 30
000700*                            ENTRIES - PROFILING RANKS PLUS
000800*                            CUSTOM COLUMNS CAN EXCEED 10
000900*****************************************************************
001000* PARAMETER RECORD PASSED TO CMIXWRT - THE CALLED ROUTINE THAT
001100* OWNS THE OUTPUT CAMI FILE AND WRITES THE HEADER BLOCK ONCE,
001200* THEN ONE TAB-JOINED DATA ROW PER CALL.
001300*****************************************************************
001400 01  WK-C-WRTL-RECORD.
001500     05  WK-C-WRTL-INPUT.
001600         10  WK-C-WRTL-FUNCTION      PIC X(06).
001700             88  WK-C-WRTL-FN-OPEN          VALUE "OPEN  ".
001800             88  WK-C-WRTL-FN-HDR           VALUE "HDR   ".
001900             88  WK-C-WRTL-FN-ROW           VALUE "ROW   ".
002000             88  WK-C-WRTL-FN-CLOSE         VALUE "CLOSE ".
002100         10  WK-C-WRTL-OUT-FILE-ID   PIC X(08).
002200         10  WK-C-WRTL-COMMENT-LINE  PIC X(060).
002300         10  WK-N-WRTL-HDR-CNT       PIC 9(03) COMP.
002400         10  WK-C-WRTL-HDR-TBL.
002500             15  WK-C-WRTL-HDR-ENTRY OCCURS 10 TIMES.
002600                 20  WK-C-WRTL-HDR-KEY     PIC X(30).
002700                 20  WK-C-WRTL-HDR-VALUE   PIC X(200).
002800         10  WK-N-WRTL-COL-CNT       PIC 9(03) COMP.
002900         10  WK-C-WRTL-COL-TBL.
003000             15  WK-C-WRTL-COL-NAME  OCCURS 30 TIMES
003100                                     PIC X(20).
003200         10  WK-N-WRTL-FLD-CNT       PIC 9(03) COMP.
003300         10  WK-C-WRTL-FLD-TBL.
003400             15  WK-C-WRTL-FLD-VALUE OCCURS 30 TIMES
003500                                     PIC X(200).
003600     05  WK-C-WRTL-STATE.
003700         10  WK-C-WRTL-HDR-WRITTEN   PIC X(01) VALUE "N".
003800             88  WK-C-WRTL-HDR-DONE         VALUE "Y".
003900     05  WK-C-WRTL-OUTPUT.
004000         10  WK-C-WRTL-ERROR-CD      PIC X(02).
004100             88  WK-C-WRTL-NO-ERROR         VALUE SPACES "00".
004200         10  WK-C-WRTL-ERROR-MSG     PIC X(120).
004300     05  FILLER                      PIC X(020) VALUE SPACES.
