000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM002  14/02/1991 MWTL   INITIAL VERSION - LINKAGE AREA FOR
000500*                            THE HEADER-LINE PARSE/CHECK ROUTINE
000600* CAM017  21/07/1999 DCKAB  Y2K REVIEW - NO DATE FIELDS HELD
000700*                            HERE, NO CHANGE REQUIRED
000800* CAM033  02/10/2007 ACNFAM ADD WK-C-HDRL-SEEN-TBL TO LET THE
000900*                            CALLER DETECT A REPEATED HEADER KEY
001000*****************************************************************
001100* PARAMETER RECORD PASSED TO CMIXHDR - THE CALLED ROUTINE THAT
001200* CLASSIFIES A RAW SUBMISSION LINE, PARSES AN @KEY:VALUE HEADER
001300* LINE AND CHECKS THE MANDATORY HEADER FIELDS FOR ONE FORMAT.
001400*****************************************************************
001500 01  WK-C-HDRL-RECORD.
001600     05  WK-C-HDRL-INPUT.
001700         10  WK-C-HDRL-FUNCTION      PIC X(06).
001800             88  WK-C-HDRL-FN-CLASSIFY      VALUE "CLASSI".
001900             88  WK-C-HDRL-FN-PARSE         VALUE "PARSE ".
002000             88  WK-C-HDRL-FN-MANDCK        VALUE "MANDCK".
002100         10  WK-C-HDRL-FORMAT        PIC X(04).
002200             88  WK-C-HDRL-FMT-BINNING      VALUE "BINN".
002300             88  WK-C-HDRL-FMT-PROFILE      VALUE "PROF".
002400         10  WK-C-HDRL-LINE          PIC X(512).
002500         10  WK-C-HDRL-SEEN-TBL.                                   CAM033
002600             15  WK-C-HDRL-SEEN-KEY  OCCURS 20 TIMES
002700                                     PIC X(30).
002800         10  WK-N-HDRL-SEEN-CNT      PIC 9(04) COMP.
002900     05  WK-C-HDRL-STATE.
003000         10  WK-C-HDRL-GOT-VERSION   PIC X(01) VALUE "N".
003100             88  WK-C-HDRL-HAS-VERSION      VALUE "Y".
003200         10  WK-C-HDRL-GOT-SAMPLEID  PIC X(01) VALUE "N".
003300             88  WK-C-HDRL-HAS-SAMPLEID     VALUE "Y".
003400         10  WK-C-HDRL-GOT-RANKS     PIC X(01) VALUE "N".
003500             88  WK-C-HDRL-HAS-RANKS        VALUE "Y".
003600     05  WK-C-HDRL-OUTPUT.
003700         10  WK-C-HDRL-LINE-TYPE     PIC X(01).
003800             88  WK-C-HDRL-TYPE-BLANK       VALUE "B".
003900             88  WK-C-HDRL-TYPE-COMMENT     VALUE "C".
004000             88  WK-C-HDRL-TYPE-HEADER      VALUE "H".
004100             88  WK-C-HDRL-TYPE-COLDEF      VALUE "D".
004200             88  WK-C-HDRL-TYPE-DATA        VALUE "R".
004300         10  WK-C-HDRL-KEY           PIC X(30).
004400         10  WK-C-HDRL-VALUE         PIC X(200).
004500         10  WK-C-HDRL-ERROR-CD      PIC X(02).
004600             88  WK-C-HDRL-NO-ERROR         VALUE SPACES "00".
004700         10  WK-C-HDRL-ERROR-MSG     PIC X(120).
004800     05  FILLER                      PIC X(030) VALUE SPACES.
