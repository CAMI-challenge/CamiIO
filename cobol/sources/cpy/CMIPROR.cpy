000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM009  21/02/1991 MWTL   INITIAL VERSION - PROFILING DATA ROW
000500*                            LAYOUT (TAXID/RANK/TAXPATH/PCT)
000600* CAM023  03/05/2001 DCKAB  ADD CMI-PRO-TAXPATHSN FOR THE
000700*                            5-COLUMN PROFILING LAYOUT
000800* CAM035  02/10/2007 ACNFAM ADD CUSTOM COLUMN TABLE TO MATCH
000900*                            THE BINNING ROW LAYOUT
001000* CAM047J 18/06/2013 ACNFAM ADD THE ROW-TRACKING AND VALIDATION
001100*                            STATUS BLOCK AUDITORS ASKED FOR -
001200*                            SAME FIELDS AS ADDED TO CMIBINR SO
001300*                            BOTH ROW TYPES CARRY THE SAME AUDIT
001400*                            TRAIL SHAPE.
001500*****************************************************************
001600* CMI-PRO-DATA-REC HOLDS ONE PARSED PROFILING SUBMISSION ROW.
001700* CMI-PRO-TAXPATHSN AND THE CUSTOM COLUMNS ARE ONLY MEANINGFUL
001800* WHEN THE @@ COLUMN-DEFINITION LINE NAMED THEM.
001900*****************************************************************
002000 01  CMI-PRO-DATA-REC.
002100     05  CMI-PRO-TAXID               PIC X(12).
002200     05  CMI-PRO-RANK                PIC X(20).
002300     05  CMI-PRO-TAXPATH             PIC X(200).
002400     05  CMI-PRO-TAXPATHSN           PIC X(300).
002500     05  CMI-PRO-PERCENTAGE          PIC 9(03)V9(06).
002600     05  CMI-PRO-CUSTOM-TBL.
002700         10  CMI-PRO-CUSTOM-VAL      OCCURS 10 TIMES
002800                                     PIC X(60).
002900     05  CMI-PRO-CUSTOM-CNT          PIC 9(02) VALUE ZEROS.     CAM047J
003000*        ---------------------------------------------------
003100*        ROW-TRACKING AND VALIDATION STATUS BLOCK - ADDED
003200*        CAM047J.
003300*        ---------------------------------------------------
003400     05  CMI-PRO-ROW-SEQ             PIC 9(07) VALUE ZEROS.     CAM047J
003500     05  CMI-PRO-SECTION-NO          PIC 9(05) VALUE ZEROS.     CAM047J
003600     05  CMI-PRO-SOURCE-LINE-NO      PIC 9(07) VALUE ZEROS.     CAM047J
003700     05  CMI-PRO-VALID-DATE          PIC X(08) VALUE SPACES.    CAM047J
003800     05  CMI-PRO-VALID-TIME          PIC X(06) VALUE SPACES.    CAM047J
003900     05  CMI-PRO-STATUS-IND          PIC X(01) VALUE SPACES.    CAM047J
004000         88  CMI-PRO-STATUS-ACCEPTED        VALUE "A".          CAM047J
004100         88  CMI-PRO-STATUS-REJECTED        VALUE "R".          CAM047J
004200     05  CMI-PRO-REJECT-CD           PIC X(04) VALUE SPACES.    CAM047J
004300     05  CMI-PRO-RESERVED-1          PIC X(010) VALUE SPACES.   CAM047J
004400     05  CMI-PRO-RESERVED-2          PIC X(010) VALUE SPACES.   CAM047J
004500     05  FILLER                      PIC X(020) VALUE SPACES.
