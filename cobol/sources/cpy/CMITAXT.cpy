000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM004  18/02/1991 MWTL   INITIAL VERSION - IN-MEMORY TAXONOMY
000500*                            LOOKUP TABLE
000600* CAM025  11/09/2003 DCKAB  WIDEN TABLE FROM 20000 TO 60000
000700*                            ENTRIES - NCBI TAXONOMY GROWTH
000800* CAM047G 18/06/2013 ACNFAM CARRY THE RANK, NAME AND STATUS OFF
000900*                            CMITAXR ON THE IN-MEMORY ENTRY TOO,
001000*                            NOT JUST ID/PARENT-ID, SO A FUTURE
001100*                            DIAGNOSTIC CAN NAME A BAD TAXID
001200*                            WITHOUT RE-READING CAMITAXREF.
001300*****************************************************************
001400* CMI-TAX-TABLE IS THE WORKING-STORAGE IMAGE OF THE TAXONOMY
001500* REFERENCE FILE, BUILT ONCE AT START-UP BY CMIXTAX AND SEARCHED
001600* FOR EVERY TAXID/TAXPATH CHECK ON EVERY ROW OF THE SUBMISSION.
001700*****************************************************************
001800 01  WK-N-TAX-LOADED             PIC 9(07) COMP VALUE 0.
001900 01  CMI-TAX-TABLE.
002000     05  CMI-TAX-ENTRY           OCCURS 1 TO 60000 TIMES           CAM025
002100                                  DEPENDING ON WK-N-TAX-LOADED
002200                                  INDEXED BY CMI-TAX-NDX.
002300         10  CMI-TAXT-ID              PIC 9(09).
002400         10  CMI-TAXT-PARENT-ID       PIC 9(09).
002500         10  CMI-TAXT-RANK-CD         PIC X(04) VALUE SPACES.     CAM047G
002600         10  CMI-TAXT-NAME            PIC X(20) VALUE SPACES.     CAM047G
002700         10  CMI-TAXT-STATUS-IND      PIC X(01) VALUE SPACES.     CAM047G
002800             88  CMI-TAXT-STATUS-ACTIVE       VALUE "A".          CAM047G
002900             88  CMI-TAXT-STATUS-RETIRED      VALUE "R".          CAM047G
003000         10  FILLER                   PIC X(01) VALUE SPACES.     CAM047G
