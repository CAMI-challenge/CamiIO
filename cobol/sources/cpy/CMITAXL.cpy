000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM005  18/02/1991 MWTL   INITIAL VERSION - LINKAGE AREA FOR
000500*                            THE TAXONOMY LOOKUP ROUTINE
000600* CAM026  11/09/2003 DCKAB  ADD FUNCTION PATH FOR TAXPATH
000700*                            LINEAGE CHECKING
000800*****************************************************************
000900* PARAMETER RECORD PASSED TO CMIXTAX - THE CALLED ROUTINE THAT
001000* LOADS THE TAXONOMY REFERENCE FILE AND ANSWERS TAXON-EXISTS
001100* AND SPARSE-PATH-EXISTS QUERIES AGAINST IT.
001200*****************************************************************
001300 01  WK-C-TAXL-RECORD.
001400     05  WK-C-TAXL-INPUT.
001500         10  WK-C-TAXL-FUNCTION      PIC X(06).
001600             88  WK-C-TAXL-FN-LOAD          VALUE "LOAD  ".
001700             88  WK-C-TAXL-FN-EXISTS        VALUE "EXISTS".
001800             88  WK-C-TAXL-FN-PATH          VALUE "PATH  ".
001900         10  WK-N-TAXL-ID            PIC 9(09).
002000         10  WK-N-TAXL-ANCESTOR-ID   PIC 9(09).
002100     05  WK-C-TAXL-INPUT-VIEW REDEFINES WK-C-TAXL-INPUT
002200                                     PIC X(024).
002300     05  WK-C-TAXL-OUTPUT.
002400         10  WK-C-TAXL-FOUND         PIC X(01) VALUE "N".
002500             88  WK-C-TAXL-IS-FOUND         VALUE "Y".
002600         10  WK-C-TAXL-ERROR-CD      PIC X(02).
002700             88  WK-C-TAXL-NO-ERROR         VALUE SPACES "00".
002800         10  WK-C-TAXL-ERROR-MSG     PIC X(120).
002900     05  FILLER                      PIC X(020) VALUE SPACES.
