000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM010  22/02/1991 MWTL   INITIAL VERSION - 132 COLUMN
000500*                            VALIDATION REPORT PRINT LINE
000600* CAM024  03/05/2001 DCKAB  ADD HEADING AND TOTALS REDEFINES
000700*                            FOR THE CONCATENATED PROFILE RUN
000800* CAM047K 18/06/2013 ACNFAM SPLIT THE SPARE FILLER ON THE
000900*                            HEADING AND TOTALS VIEWS INTO NAMED
001000*                            RUN-DATE/RUN-TIME/PAGE/SECTION
001100*                            FIELDS - OPERATIONS WANTED THE RUN
001200*                            STAMP ON THE PRINTED HEADING ITSELF,
001300*                            NOT JUST IN THE JOB LOG.
001400*****************************************************************
001500* CMI-RPT-LINE IS THE 132 COLUMN VALIDATION REPORT LINE.
001600* THREE VIEWS SHARE THE SAME PRINT BUFFER - DETAIL (ONE LINE
001700* PER ROW), HEADING (IDENTIFIES THE INPUT FILE/FORMAT) AND
001800* TOTALS (END OF RUN AND END OF SECTION COUNTS).
001900*****************************************************************
002000 01  CMI-RPT-LINE.
002100     05  RPT-LINE-NO                 PIC 9(07).
002200     05  FILLER                      PIC X(01) VALUE SPACES.
002300     05  RPT-SEVERITY                PIC X(05).
002400     05  FILLER                      PIC X(01) VALUE SPACES.
002500     05  RPT-MESSAGE                 PIC X(116).
002600     05  FILLER                      PIC X(02) VALUE SPACES.
002700*
002800 01  CMI-RPT-HEADING REDEFINES CMI-RPT-LINE.
002900     05  RPT-HDG-TITLE               PIC X(40).
003000     05  RPT-HDG-FILE-NAME           PIC X(40).
003100     05  RPT-HDG-FORMAT              PIC X(12).
003200*        ---------------------------------------------------
003300*        RUN-STAMP FIELDS SPLIT OUT OF THE OLD FILLER(40) -
003400*        ADDED CAM047K.
003500*        ---------------------------------------------------
003600     05  RPT-HDG-RUN-DATE            PIC X(08) VALUE SPACES.   CAM047K
003700     05  RPT-HDG-RUN-TIME            PIC X(06) VALUE SPACES.   CAM047K
003800     05  RPT-HDG-PAGE-NO             PIC 9(05) VALUE ZEROS.    CAM047K
003900     05  FILLER                      PIC X(21) VALUE SPACES.
004000*
004100 01  CMI-RPT-TOTALS REDEFINES CMI-RPT-LINE.
004200     05  RPT-TOT-LABEL               PIC X(40).
004300     05  RPT-TOT-VALUE               PIC ZZZ,ZZZ,ZZ9.
004400*        ---------------------------------------------------
004500*        RUN/SECTION TRACE FIELDS SPLIT OUT OF THE OLD
004600*        FILLER(81) - ADDED CAM047K.
004700*        ---------------------------------------------------
004800     05  RPT-TOT-RUN-DATE            PIC X(008) VALUE SPACES.  CAM047K
004900     05  RPT-TOT-SECTION-NO          PIC 9(005) VALUE ZEROS.   CAM047K
005000     05  RPT-TOT-RESERVED-1          PIC X(010) VALUE SPACES.  CAM047K
005100     05  FILLER                      PIC X(58) VALUE SPACES.
