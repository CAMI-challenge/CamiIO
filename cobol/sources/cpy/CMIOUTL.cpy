000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM044  11/06/2013 ACNFAM INITIAL VERSION - VALIDATED-DATA
000500*                            OUTPUT LINE RECORD (LINE SEQUENTIAL),
000600*                            ONE ACCEPTED ROW ECHOED PER LINE SO
000700*                            A DOWNSTREAM JOB CAN PICK UP A CLEAN
000800*                            SUBMISSION WITHOUT RE-VALIDATING IT.
000900* CAM047F 18/06/2013 ACNFAM WIDEN FROM THE BARE TEXT LINE -
001000*                            AUDITORS WANT A RUN-STAMP AND A
001100*                            SOURCE TAG ON EVERY OUTPUT LINE SO A
001200*                            DOWNSTREAM JOB CAN TELL WHICH RUN OF
001300*                            WHICH READER PRODUCED IT WITHOUT
001400*                            CROSS-CHECKING THE JOB LOG.  FIELDS
001500*                            ADDED BUT NOT YET POPULATED BY ANY
001600*                            READER - RESERVED FOR THE NEXT PASS.
001700*****************************************************************
001800* CMI-OUT-LINE-REC IS ONE ACCEPTED DATA ROW, WRITTEN BACK OUT
001900* EXACTLY AS SUBMITTED (STILL TAB-DELIMITED) ONCE IT HAS PASSED
002000* EVERY CHECK THE READER APPLIES TO IT, FOLLOWED BY A FIXED
002100* AUDIT TRAILER CARRIED ON EVERY LINE OF THE OUTPUT FILE.
002200*****************************************************************
002300 01  CMI-OUT-LINE-REC.
002400     05  CMI-OUT-LINE-TEXT           PIC X(512).
002500*        ---------------------------------------------------
002600*        AUDIT TRAILER - ADDED CAM047F, NOT YET POPULATED.
002700*        ---------------------------------------------------
002800     05  CMI-OUT-RUN-DATE            PIC X(08) VALUE SPACES.
002900     05  CMI-OUT-RUN-TIME            PIC X(06) VALUE SPACES.
003000     05  CMI-OUT-SOURCE-PGM          PIC X(08) VALUE SPACES.
003100     05  CMI-OUT-SECTION-NO          PIC 9(05) VALUE ZEROS.
003200     05  CMI-OUT-SEQUENCE-NO         PIC 9(07) VALUE ZEROS.
003300     05  CMI-OUT-STATUS-IND          PIC X(01) VALUE SPACES.
003400         88  CMI-OUT-STATUS-ACCEPTED         VALUE "A".
003500         88  CMI-OUT-STATUS-REPROCESSED      VALUE "R".
003600     05  FILLER                      PIC X(008) VALUE SPACES.
003700     05  CMI-OUT-EXPANSION-1         PIC X(010) VALUE SPACES.
003800     05  CMI-OUT-EXPANSION-2         PIC X(010) VALUE SPACES.
003900     05  FILLER                      PIC X(008) VALUE SPACES.
