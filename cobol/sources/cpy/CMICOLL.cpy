000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM003  14/02/1991 MWTL   INITIAL VERSION - LINKAGE AREA FOR
000500*                            THE COLUMN-DEFINITION CHECK ROUTINE
000600* CAM021  03/05/2001 DCKAB  ADD WK-N-COLL-TAXID-POS / -BINID-POS
000700*                            SO THE BINNING READER KNOWS WHICH
000800*                            COLUMN TO VALIDATE
000900* CAM034  02/10/2007 ACNFAM ADD WK-C-COLL-HAS-TAXPATHSN FOR THE
001000*                            5-COLUMN PROFILING LAYOUT
001100*****************************************************************
001200* PARAMETER RECORD PASSED TO CMIXCOL - THE CALLED ROUTINE THAT
001300* CHECKS THE @@ COLUMN-DEFINITION LINE AGAINST THE ALLOWED
001400* COLUMN LAYOUTS FOR BINNING OR PROFILING.
001500*****************************************************************
001600 01  WK-C-COLL-RECORD.
001700     05  WK-C-COLL-INPUT.
001800         10  WK-C-COLL-FUNCTION      PIC X(06).
001900             88  WK-C-COLL-FN-CHKBIN        VALUE "CHKBIN".
002000             88  WK-C-COLL-FN-CHKPRO        VALUE "CHKPRO".
002100         10  WK-N-COLL-COL-COUNT     PIC 9(03) COMP.
002200         10  WK-C-COLL-COL-TBL.
002300             15  WK-C-COLL-COL-NAME  OCCURS 30 TIMES
002400                                     PIC X(20).
002500     05  WK-C-COLL-OUTPUT.
002600         10  WK-C-COLL-ERROR-CD      PIC X(02).
002700             88  WK-C-COLL-NO-ERROR         VALUE SPACES "00".
002800         10  WK-C-COLL-ERROR-MSG     PIC X(120).
002900         10  WK-N-COLL-TAXID-POS     PIC 9(03) COMP VALUE 0.
003000         10  WK-N-COLL-BINID-POS     PIC 9(03) COMP VALUE 0.
003100         10  WK-N-COLL-RANK-POS      PIC 9(03) COMP VALUE 0.
003200         10  WK-N-COLL-TAXPATH-POS   PIC 9(03) COMP VALUE 0.
003300         10  WK-N-COLL-PCT-POS       PIC 9(03) COMP VALUE 0.
003400         10  WK-C-COLL-HAS-TAXPATHSN PIC X(01) VALUE "N".
003500             88  WK-C-COLL-YES-TAXPATHSN    VALUE "Y".
003600     05  FILLER                      PIC X(020) VALUE SPACES.
