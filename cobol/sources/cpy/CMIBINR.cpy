000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM008  21/02/1991 MWTL   INITIAL VERSION - BINNING DATA ROW
000500*                            LAYOUT (SEQUENCEID/TAXID/BINID)
000600* CAM022  03/05/2001 DCKAB  ADD CUSTOM COLUMN TABLE - SOME
000700*                            CONTESTANTS SUBMIT _ORG_ EXTRA
000800*                            COLUMNS BEYOND THE NAMED ONES
000900* CAM047I 18/06/2013 ACNFAM ADD THE ROW-TRACKING AND VALIDATION
001000*                            STATUS BLOCK AUDITORS ASKED FOR -
001100*                            WHICH SECTION/LINE A PARSED ROW
001200*                            CAME FROM AND WHETHER IT PASSED,
001300*                            CARRIED ON THE RECORD ITSELF RATHER
001400*                            THAN ONLY ON THE REPORT LINE.
001500*****************************************************************
001600* CMI-BIN-DATA-REC HOLDS ONE PARSED BINNING SUBMISSION ROW.
001700* ONLY THE FIELDS NAMED BY THE @@ COLUMN-DEFINITION LINE FOR
001800* THIS SUBMISSION ARE MEANINGFUL - THE OTHERS STAY SPACES.
001900*****************************************************************
002000 01  CMI-BIN-DATA-REC.
002100     05  CMI-BIN-SEQUENCEID          PIC X(60).
002200     05  CMI-BIN-TAXID               PIC X(12).
002300     05  CMI-BIN-BINID               PIC X(60).
002400     05  CMI-BIN-CUSTOM-TBL.
002500         10  CMI-BIN-CUSTOM-VAL      OCCURS 10 TIMES
002600                                     PIC X(60).
002700     05  CMI-BIN-CUSTOM-CNT          PIC 9(02) VALUE ZEROS.     CAM047I
002800*        ---------------------------------------------------
002900*        ROW-TRACKING AND VALIDATION STATUS BLOCK - ADDED
003000*        CAM047I.
003100*        ---------------------------------------------------
003200     05  CMI-BIN-ROW-SEQ             PIC 9(07) VALUE ZEROS.     CAM047I
003300     05  CMI-BIN-SECTION-NO          PIC 9(05) VALUE ZEROS.     CAM047I
003400     05  CMI-BIN-SOURCE-LINE-NO      PIC 9(07) VALUE ZEROS.     CAM047I
003500     05  CMI-BIN-VALID-DATE          PIC X(08) VALUE SPACES.    CAM047I
003600     05  CMI-BIN-VALID-TIME          PIC X(06) VALUE SPACES.    CAM047I
003700     05  CMI-BIN-STATUS-IND          PIC X(01) VALUE SPACES.    CAM047I
003800         88  CMI-BIN-STATUS-ACCEPTED        VALUE "A".          CAM047I
003900         88  CMI-BIN-STATUS-REJECTED        VALUE "R".          CAM047I
004000     05  CMI-BIN-REJECT-CD           PIC X(04) VALUE SPACES.    CAM047I
004100     05  CMI-BIN-RESERVED-1          PIC X(010) VALUE SPACES.   CAM047I
004200     05  CMI-BIN-RESERVED-2          PIC X(010) VALUE SPACES.   CAM047I
004300     05  FILLER                      PIC X(020) VALUE SPACES.
