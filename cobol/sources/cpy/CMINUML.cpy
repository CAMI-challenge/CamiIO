000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM006  19/02/1991 MWTL   INITIAL VERSION - LINKAGE AREA FOR
000500*                            THE NUMERIC CONVERSION ROUTINE
000600* CAM027  20/11/2004 DCKAB  WIDEN LIST TABLE FROM 20 TO 40
000700*                            ENTRIES - LONGER TAXPATH STRINGS
000800*                            SEEN IN PRODUCTION SUBMISSIONS
000900*****************************************************************
001000* PARAMETER RECORD PASSED TO CMIXNUM - THE CALLED ROUTINE THAT
001100* CONVERTS A DISPLAY STRING TO AN INTEGER (TRUNCATING ANY
001200* DECIMAL PORTION) OR SPLITS A DELIMITED STRING INTO A LIST
001300* OF INTEGERS, SKIPPING NON-NUMERIC TOKENS.
001400*****************************************************************
001500 01  WK-C-NUML-RECORD.
001600     05  WK-C-NUML-INPUT.
001700         10  WK-C-NUML-FUNCTION      PIC X(06).
001800             88  WK-C-NUML-FN-TOINT         VALUE "TOINT ".
001900             88  WK-C-NUML-FN-TOLIST        VALUE "TOLIST".
002000         10  WK-C-NUML-STRING        PIC X(200).
002100         10  WK-C-NUML-DELIM         PIC X(01).
002200     05  WK-C-NUML-OUTPUT.
002300         10  WK-N-NUML-INTEGER       PIC S9(09) COMP.
002400         10  WK-C-NUML-VALID         PIC X(01) VALUE "N".
002500             88  WK-C-NUML-IS-VALID         VALUE "Y".
002600         10  WK-N-NUML-LIST-CNT      PIC 9(03) COMP.
002700         10  WK-C-NUML-LIST-TBL.
002800             15  WK-N-NUML-LIST-VAL  OCCURS 40 TIMES
002900                                     PIC S9(09) COMP.
003000     05  FILLER                      PIC X(020) VALUE SPACES.
