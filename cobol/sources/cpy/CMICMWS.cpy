000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CAM001  12/02/1991 MWTL   INITIAL VERSION - COMMON RETURN-CODE
000500*                            CELLS FOR THE CAMI SUBMISSION SUITE
000600* CAM014  09/11/1998 DCKAB  Y2K REVIEW - NO DATE FIELDS HELD
000700*                            HERE, NO CHANGE REQUIRED
000800* CAM029  18/04/2006 ACNESQ ADD WK-C-EOF FOR LINE-SEQUENTIAL
000900*                            SUBMISSION AND REFERENCE FILES
001000*****************************************************************
001100* COMMON RETURN CODE / FILE STATUS WORK AREA FOR THE CAMI
001200* SUBMISSION VALIDATION SUBPROGRAMS.  COPIED INTO WK-C-COMMON
001300* BY EVERY MAINLINE AND CALLED ROUTINE IN THIS SUITE.
001400*****************************************************************
001500 05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001600     88  WK-C-SUCCESSFUL                    VALUE "00" "02" "04".
001700     88  WK-C-EOF                           VALUE "10".
001800     88  WK-C-RECORD-NOT-FOUND              VALUE "23" "41".
001900*
002000 05  WK-C-RETURN-CD              PIC X(02) VALUE SPACES.
002100     88  WK-C-RC-OK                         VALUE SPACES "00".
002200     88  WK-C-RC-ERROR                      VALUE "99".
002300*
002400 05  FILLER                      PIC X(20) VALUE SPACES.
