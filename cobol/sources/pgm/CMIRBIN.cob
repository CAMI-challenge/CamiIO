000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      CMIRBIN IS INITIAL.
000500 AUTHOR.          ACCENTURE.
000600 INSTALLATION.    MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.    25 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.        PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                   USE ONLY.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  THIS PROGRAM READS A CAMI CHALLENGE BINNING
001300*               SUBMISSION FILE, VALIDATES ITS HEADER BLOCK,
001400*               ITS @@ COLUMN-DEFINITION LINE AND EVERY DATA
001500*               ROW AGAINST THE TAXONOMY REFERENCE TABLE, AND
001600*               PRODUCES THE VALIDATION REPORT.  UPSI-0 IS SET
001700*               ON AT JOB END WHEN ONE OR MORE ROWS FAILED
001800*               VALIDATION, FOR THE CL PROGRAM TO TEST.
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                      *
002100*----------------------------------------------------------------*
002200*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002300*----------------------------------------------------------------*
002400*|MWTL    |25/02/1991| CAM012   | INITIAL VERSION              |*
002500*|MWTL    |03/06/1992| CAM012B  | ADD BINID LAYOUT SUPPORT      |*
002600*|DCKAB   |22/11/1995| CAM016B  | ADD TAXID LINEAGE CHECK VIA   |*
002700*|        |          |          | CMIXTAX SPARSEPATHEXISTS     |*
002800*|DCKAB   |09/11/1998| CAM019B  | Y2K REVIEW - WS-DATE-YMD      |*
002900*|        |          |          | ALREADY CENTURY-SAFE, ADDED   |*
003000*|        |          |          | WS-DATE-CEN EXPLICIT "20"     |*
003100*|DCKAB   |03/05/2001| CAM022B  | REPORT HEADING NOW SHOWS THE  |*
003200*|        |          |          | SUBMITTED FILE NAME           |*
003300*|ACNFAM  |02/10/2007| CAM035B  | CUSTOM _ORG_ COLUMNS PASSED   |*
003400*|        |          |          | THROUGH TO CMI-BIN-CUSTOM-TBL |*
003500*|ACNFAM  |14/03/2012| CAM043B  | UPSI-0 NOW SET ON BAD ROWS -  |*
003600*|        |          |          | PREVIOUSLY ONLY SET ON ABEND  |*
003700*|ACNFAM  |11/06/2013| CAM044B  | ADD CAMIBINOUT - ACCEPTED ROWS|*
003800*|        |          |          | NOW ECHOED TO A VALIDATED-DATA|*
003900*|        |          |          | OUTPUT FILE, NOT JUST REPORTED|*
004000*|ACNFAM  |11/06/2013| CAM045B  | CAM035B NEVER ACTUALLY WORKED |*
004100*|        |          |          | - CMIXCOL REJECTED ANY LAYOUT |*
004200*|        |          |          | OVER 2 COLUMNS.  NOW THAT IT  |*
004300*|        |          |          | ACCEPTS CUSTOM COLUMNS THIS   |*
004400*|        |          |          | ROUTINE ACTUALLY FILLS THE    |*
004500*|        |          |          | CUSTOM TABLE FROM THEM        |*
004600*|ACNFAM  |18/06/2013| CAM047B  | TOTALS LINE SPLIT INTO SIX -  |*
004700*|        |          |          | LINES READ, LINES SKIPPED,    |*
004800*|        |          |          | ROWS READ, ROWS ACCEPTED,     |*
004900*|        |          |          | ROWS REJECTED AND HEADER      |*
005000*|        |          |          | ERRORS NO LONGER SHARE ONE    |*
005100*|        |          |          | ERROR COUNTER - AUDITORS WANT |*
005200*|        |          |          | HEADER PROBLEMS COUNTED APART |*
005300*|        |          |          | FROM BAD DATA ROWS            |*
005400*----------------------------------------------------------------*
005500 EJECT
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006100                   UPSI-0 IS UPSI-SWITCH-0
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CMIBINRAW ASSIGN TO CAMIBININ
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT CMIVALRPT ASSIGN TO CAMIVALRPT
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
007300     SELECT CMIBINOUT ASSIGN TO CAMIBINOUT                      CAM044B
007400            ORGANIZATION      IS LINE SEQUENTIAL                CAM044B
007500            FILE STATUS       IS WK-C-OUT-FILE-STATUS.          CAM044B
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100***************
008200 FD  CMIBINRAW
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS CMI-RAW-LINE-REC.
008500     COPY CMIRAWL.
008600
008700 FD  CMIVALRPT
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS CMI-RPT-LINE.
009000     COPY CMIRPTR.
009100
009200 FD  CMIBINOUT                                                  CAM044B
009300     LABEL RECORDS ARE OMITTED                                  CAM044B
009400     DATA RECORD IS CMI-OUT-LINE-REC.                           CAM044B
009500     COPY CMIOUTL.                                              CAM044B
009600
009700*************************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER                      PIC X(024) VALUE
010100     "** PROGRAM CMIRBIN   **".
010200
010300 01  WS-DATE-YMD                     PIC X(06).
010400 01  WS-DATE-YYMD.
010500     05  WS-DATE-CEN                 PIC X(02) VALUE "20".         CAM019B
010600     05  WS-DATE-YMD-IN              PIC X(06).
010700     05  FILLER                      PIC X(002) VALUE SPACES.
010800
010900* ------------------ PROGRAM WORKING STORAGE -------------------*
011000 01  WK-C-COMMON.
011100     COPY CMICMWS.
011200
011300 01  WK-C-RPT-FILE-STATUS            PIC X(02) VALUE SPACES.
011400 01  WK-C-OUT-FILE-STATUS            PIC X(02) VALUE SPACES.   CAM044B
011500
011600 01  WK-N-COUNTERS.
011700     05  WK-N-LINE-NO                PIC 9(07) COMP VALUE 0.
011800     05  WK-N-RPT-LINE-NO            PIC 9(07) COMP VALUE 0.
011900     05  WK-N-SKIP-CNT               PIC 9(07) COMP VALUE 0.    CAM047B
012000     05  WK-N-ROW-CNT                PIC 9(07) COMP VALUE 0.
012100     05  WK-N-ACCEPT-CNT             PIC 9(07) COMP VALUE 0.    CAM047B
012200     05  WK-N-REJECT-CNT             PIC 9(07) COMP VALUE 0.    CAM047B
012300     05  WK-N-HDR-ERROR-CNT          PIC 9(07) COMP VALUE 0.    CAM047B
012400     05  WK-N-SUB                    PIC 9(03) COMP VALUE 0.
012500     05  WK-N-TOK-CNT                PIC 9(03) COMP VALUE 0.
012600     05  WK-N-SEQID-POS              PIC 9(03) COMP VALUE 0.
012700     05  WK-N-TAXID-NUM              PIC S9(09) COMP VALUE 0.
012800     05  FILLER                      PIC X(01) VALUE SPACES.
012900
013000 01  WK-C-SW.
013100     05  WK-C-GOT-COLDEF-SW          PIC X(01) VALUE "N".
013200         88  WK-C-GOT-COLDEF                VALUE "Y".
013300     05  WK-C-HAVE-BINID-SW          PIC X(01) VALUE "N".
013400         88  WK-C-LAYOUT-IS-BINID           VALUE "Y".
013500     05  WK-C-TAXID-VALID-SW         PIC X(01) VALUE "N".
013600         88  WK-C-TAXID-IS-VALID            VALUE "Y".
013700     05  WK-C-ROW-OK-SW              PIC X(01) VALUE "Y".      CAM044B
013800         88  WK-C-ROW-IS-OK                 VALUE "Y".         CAM044B
013900     05  FILLER                      PIC X(01) VALUE SPACES.
014000
014100 01  WK-C-CUR-ERROR-MSG               PIC X(120).
014200 01  WK-N-CUSTOM-WORK.                                          CAM045B
014300     05  WK-N-SUB2                   PIC 9(03) COMP VALUE 0.    CAM045B
014400     05  WK-N-CUST-CNT               PIC 9(02) COMP VALUE 0.    CAM045B
014500     05  FILLER                      PIC X(01) VALUE SPACES.    CAM045B
014600
014700 01  WK-C-SPLIT-LINE                 PIC X(512).
014800 01  WK-C-SPLIT-PREV                 PIC X(512).
014900 01  WK-C-TOK-TBL.
015000     05  WK-C-TOK-VAL                OCCURS 30 TIMES
015100                                     PIC X(200).
015200     05  FILLER                      PIC X(02) VALUE SPACES.
015300
015400* WK-C-TOK-TBL-FLAT LETS THE SPLIT ROUTINE BLANK THE WHOLE
015500* TOKEN TABLE WITH ONE MOVE SPACES INSTEAD OF A PERFORM LOOP.
015600 01  WK-C-TOK-TBL-FLAT REDEFINES WK-C-TOK-TBL
015700                                     PIC X(6002).
015800
015900* WK-C-RAW-SNIP-VIEW GIVES A SHORT VIEW OF THE RAW LINE FOR THE
016000* "UNEXPECTED LINE TYPE" DIAGNOSTIC - THE FULL 512-BYTE LINE IS
016100* NEVER NEEDED ON THE CONSOLE.
016200 01  WK-C-RAW-SNIP-VIEW REDEFINES WK-C-SPLIT-PREV.
016300     05  WK-C-RAW-SNIP                PIC X(050).
016400     05  FILLER                       PIC X(462).
016500
016600* WK-N-TOTALS-VIEW LETS THE END-OF-RUN TOTALS BE MOVED AS ONE
016700* GROUP INTO THE REPORT'S TOTALS LINE VALUE FIELD (WHICH IS AN
016800* EDITED PICTURE) WITHOUT A SEPARATE 77-LEVEL PER COUNTER.
016900 01  WK-N-TOTALS-VIEW REDEFINES WK-N-COUNTERS.
017000     05  WK-N-TOTALS-LINES           PIC 9(07) COMP.            CAM047B
017100     05  FILLER                      PIC 9(07) COMP.
017200     05  WK-N-TOTALS-SKIPPED         PIC 9(07) COMP.            CAM047B
017300     05  WK-N-TOTALS-ROWS            PIC 9(07) COMP.
017400     05  WK-N-TOTALS-ACCEPTED        PIC 9(07) COMP.            CAM047B
017500     05  WK-N-TOTALS-REJECTED        PIC 9(07) COMP.            CAM047B
017600     05  WK-N-TOTALS-HDR-ERRORS      PIC 9(07) COMP.            CAM047B
017700     05  FILLER                      PIC 9(03) COMP.
017800     05  FILLER                      PIC 9(03) COMP.
017900     05  FILLER                      PIC 9(03) COMP.
018000     05  FILLER                      PIC S9(09) COMP.
018100     05  FILLER                      PIC X(01).
018200
018300 COPY CMIHDRL.
018400
018500 COPY CMICOLL.
018600
018700 COPY CMITAXL.
018800
018900 COPY CMINUML.
019000
019100 COPY CMIBINR.
019200
019300 EJECT
019400****************
019500 PROCEDURE DIVISION.
019600****************
019700 MAIN-MODULE.
019800     PERFORM A000-OPEN-FILES
019900        THRU A099-OPEN-FILES-EX.
020000     PERFORM B000-READ-HEADER-BLOCK
020100        THRU B099-READ-HEADER-BLOCK-EX.
020200     PERFORM C000-PROCESS-ROWS
020300        THRU C099-PROCESS-ROWS-EX.
020400     PERFORM D000-PRINT-TOTALS
020500        THRU D099-PRINT-TOTALS-EX.
020600     PERFORM Z000-END-PROGRAM-ROUTINE
020700        THRU Z099-END-PROGRAM-ROUTINE-EX.
020800     GOBACK.
020900
021000 EJECT
021100*---------------------------------------------------------------*
021200 A000-OPEN-FILES.
021300*---------------------------------------------------------------*
021400     ACCEPT  WS-DATE-YMD-IN          FROM DATE.
021500
021600     SET     UPSI-SWITCH-0           TO    OFF.
021700
021800     OPEN INPUT  CMIBINRAW.
021900     IF      NOT WK-C-SUCCESSFUL
022000             DISPLAY "CMIRBIN - OPEN FILE ERROR - CAMIBININ"
022100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200             PERFORM Y900-ABNORMAL-TERMINATION
022300     END-IF.
022400
022500     OPEN OUTPUT CMIVALRPT.
022600     IF      WK-C-RPT-FILE-STATUS NOT = "00"
022700             DISPLAY "CMIRBIN - OPEN FILE ERROR - CAMIVALRPT"
022800             DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
022900             PERFORM Y900-ABNORMAL-TERMINATION
023000     END-IF.
023100                                                                 CAM044B
023200     OPEN OUTPUT CMIBINOUT.                                     CAM044B
023300     IF      WK-C-OUT-FILE-STATUS NOT = "00"                    CAM044B
023400             DISPLAY "CMIRBIN - OPEN FILE ERROR - CAMIBINOUT"    CAM044B
023500             DISPLAY "FILE STATUS IS " WK-C-OUT-FILE-STATUS      CAM044B
023600             PERFORM Y900-ABNORMAL-TERMINATION                  CAM044B
023700     END-IF.                                                    CAM044B
023800
023900     MOVE "LOAD  "                  TO    WK-C-TAXL-FUNCTION.
024000     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.
024100     IF      NOT WK-C-TAXL-NO-ERROR
024200             DISPLAY "CMIRBIN - TAXONOMY LOAD ERROR - "
024300                     WK-C-TAXL-ERROR-MSG
024400             PERFORM Y900-ABNORMAL-TERMINATION
024500     END-IF.
024600
024700     PERFORM R000-WRITE-HEADING
024800        THRU R099-WRITE-HEADING-EX.
024900
025000 A099-OPEN-FILES-EX.
025100     EXIT.
025200
025300*---------------------------------------------------------------*
025400 B000-READ-HEADER-BLOCK.
025500*---------------------------------------------------------------*
025600*    READ AND CLASSIFY LINES UNTIL THE @@ COLUMN-DEFINITION
025700*    LINE IS SEEN - EVERY "@" LINE BEFORE IT IS A HEADER KEY.
025800*---------------------------------------------------------------*
025900     INITIALIZE                     WK-C-HDRL-RECORD.
026000     MOVE "BINN"                    TO    WK-C-HDRL-FORMAT.
026100
026200     PERFORM S000-READ-ONE-LINE
026300        THRU S099-READ-ONE-LINE-EX.
026400
026500     PERFORM B100-CLASSIFY-AND-ROUTE
026600        THRU B199-CLASSIFY-AND-ROUTE-EX
026700           UNTIL WK-C-EOF
026800              OR WK-C-GOT-COLDEF.
026900
027000*    THE COLUMN-DEFINITION LINE ITSELF IS STILL IN THE CURRENT
027100*    LINE BUFFER AT THIS POINT - ADVANCE PAST IT SO THE ROW LOOP
027200*    STARTS ON THE FIRST ACTUAL DATA ROW.
027300     IF      WK-C-GOT-COLDEF
027400             PERFORM S000-READ-ONE-LINE
027500                THRU S099-READ-ONE-LINE-EX
027600     END-IF.
027700
027800     MOVE "MANDCK"                  TO    WK-C-HDRL-FUNCTION.
027900     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
028000     IF      NOT WK-C-HDRL-NO-ERROR
028100             MOVE WK-C-HDRL-ERROR-MSG
028200                                    TO    WK-C-CUR-ERROR-MSG
028300             PERFORM T000-WRITE-DETAIL-LINE
028400                THRU T099-WRITE-DETAIL-LINE-EX
028500             ADD 1                  TO    WK-N-HDR-ERROR-CNT    CAM047B
028600     END-IF.
028700
028800 B099-READ-HEADER-BLOCK-EX.
028900     EXIT.
029000
029100*---------------------------------------------------------------*
029200 B100-CLASSIFY-AND-ROUTE.
029300*---------------------------------------------------------------*
029400     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-HDRL-LINE.
029500     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
029600     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
029700
029800     EVALUATE TRUE
029900        WHEN WK-C-HDRL-TYPE-BLANK
030000           ADD 1                    TO    WK-N-SKIP-CNT          CAM047B
030100        WHEN WK-C-HDRL-TYPE-COMMENT
030200           ADD 1                    TO    WK-N-SKIP-CNT          CAM047B
030300        WHEN WK-C-HDRL-TYPE-HEADER
030400           MOVE "PARSE "            TO    WK-C-HDRL-FUNCTION
030500           CALL "CMIXHDR"           USING WK-C-HDRL-RECORD
030600           IF   NOT WK-C-HDRL-NO-ERROR
030700                MOVE WK-C-HDRL-ERROR-MSG
030800                                    TO    WK-C-CUR-ERROR-MSG
030900                PERFORM T000-WRITE-DETAIL-LINE
031000                   THRU T099-WRITE-DETAIL-LINE-EX
031100                ADD 1               TO    WK-N-HDR-ERROR-CNT     CAM047B
031200           END-IF
031300        WHEN WK-C-HDRL-TYPE-COLDEF
031400           PERFORM B200-CHECK-COLUMN-LINE
031500              THRU B299-CHECK-COLUMN-LINE-EX
031600        WHEN OTHER
031700           MOVE CMI-RAW-LINE-TEXT  TO    WK-C-SPLIT-PREV
031800           DISPLAY "CMIRBIN - DATA ROW SEEN BEFORE COLUMN "
031900                   "LINE - " WK-C-RAW-SNIP
032000           ADD 1                    TO    WK-N-HDR-ERROR-CNT     CAM047B
032100     END-EVALUATE.
032200
032300     IF      NOT WK-C-GOT-COLDEF
032400             PERFORM S000-READ-ONE-LINE
032500                THRU S099-READ-ONE-LINE-EX
032600     END-IF.
032700
032800 B199-CLASSIFY-AND-ROUTE-EX.
032900     EXIT.
033000
033100*---------------------------------------------------------------*
033200 B200-CHECK-COLUMN-LINE.
033300*---------------------------------------------------------------*
033400     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-SPLIT-LINE.
033500     PERFORM U000-SPLIT-LINE-INTO-TOKENS
033600        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
033700
033800     MOVE 0                         TO    WK-N-COLL-COL-COUNT.
033900     IF      WK-N-TOK-CNT > 1
034000             COMPUTE WK-N-COLL-COL-COUNT = WK-N-TOK-CNT - 1
034100             PERFORM V000-COPY-ONE-COL-NAME
034200                THRU V099-COPY-ONE-COL-NAME-EX
034300                   VARYING WK-N-SUB FROM 1 BY 1
034400                      UNTIL WK-N-SUB > WK-N-COLL-COL-COUNT
034500     END-IF.
034600
034700     MOVE "CHKBIN"                  TO    WK-C-COLL-FUNCTION.
034800     CALL "CMIXCOL"                 USING WK-C-COLL-RECORD.
034900
035000     IF      NOT WK-C-COLL-NO-ERROR
035100             MOVE WK-C-COLL-ERROR-MSG
035200                                    TO    WK-C-CUR-ERROR-MSG
035300             PERFORM T000-WRITE-DETAIL-LINE
035400                THRU T099-WRITE-DETAIL-LINE-EX
035500             ADD 1                  TO    WK-N-HDR-ERROR-CNT    CAM047B
035600        ELSE
035700             MOVE "Y"               TO    WK-C-GOT-COLDEF-SW
035800             IF   WK-N-COLL-BINID-POS NOT = 0
035900                  MOVE "Y"          TO    WK-C-HAVE-BINID-SW
036000                  COMPUTE WK-N-SEQID-POS =
036100                          3 - WK-N-COLL-BINID-POS
036200             ELSE
036300                  MOVE "N"          TO    WK-C-HAVE-BINID-SW
036400                  COMPUTE WK-N-SEQID-POS =
036500                          3 - WK-N-COLL-TAXID-POS
036600             END-IF
036700     END-IF.
036800
036900 B299-CHECK-COLUMN-LINE-EX.
037000     EXIT.
037100
037200*---------------------------------------------------------------*
037300 C000-PROCESS-ROWS.
037400*---------------------------------------------------------------*
037500     PERFORM C100-PROCESS-ONE-ROW
037600        THRU C199-PROCESS-ONE-ROW-EX
037700           UNTIL WK-C-EOF.
037800
037900 C099-PROCESS-ROWS-EX.
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300 C100-PROCESS-ONE-ROW.
038400*---------------------------------------------------------------*
038500     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-HDRL-LINE.
038600     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
038700     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
038800
038900     IF      WK-C-HDRL-TYPE-BLANK OR WK-C-HDRL-TYPE-COMMENT
039000             ADD 1              TO    WK-N-SKIP-CNT              CAM047B
039100             GO TO C190-READ-NEXT
039200     END-IF.
039300
039400     ADD 1                          TO    WK-N-ROW-CNT.
039500     INITIALIZE                     CMI-BIN-DATA-REC.
039600     MOVE "Y"                       TO    WK-C-ROW-OK-SW.        CAM044B
039700
039800     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-SPLIT-LINE.
039900     PERFORM U000-SPLIT-LINE-INTO-TOKENS
040000        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
040100
040200     IF      WK-N-TOK-CNT NOT = WK-N-COLL-COL-COUNT
040300             PERFORM W900-LOG-ROW-ERROR
040400                THRU W999-LOG-ROW-ERROR-EX
040500             GO TO C190-READ-NEXT
040600     END-IF.
040700
040800     MOVE WK-C-TOK-VAL(WK-N-SEQID-POS)
040900                                    TO    CMI-BIN-SEQUENCEID.
041000
041100     IF      WK-C-LAYOUT-IS-BINID
041200             MOVE WK-C-TOK-VAL(WK-N-COLL-BINID-POS)
041300                                    TO    CMI-BIN-BINID
041400        ELSE
041500             MOVE WK-C-TOK-VAL(WK-N-COLL-TAXID-POS)
041600                                    TO    CMI-BIN-TAXID
041700             PERFORM W000-VALIDATE-TAXID
041800                THRU W099-VALIDATE-TAXID-EX
041900     END-IF.
042000
042100     PERFORM X000-COPY-CUSTOM-COLUMNS                           CAM045B
042200        THRU X099-COPY-CUSTOM-COLUMNS-EX.                       CAM045B
042300                                                                 CAM044B
042400     IF      WK-C-ROW-IS-OK                                     CAM044B
042500             ADD 1              TO    WK-N-ACCEPT-CNT            CAM047B
042600             PERFORM X200-WRITE-OUTPUT-ROW                      CAM044B
042700                THRU X299-WRITE-OUTPUT-ROW-EX                   CAM044B
042800     END-IF.                                                    CAM044B
042900
043000 C190-READ-NEXT.
043100     PERFORM S000-READ-ONE-LINE
043200        THRU S099-READ-ONE-LINE-EX.
043300
043400 C199-PROCESS-ONE-ROW-EX.
043500     EXIT.
043600
043700*---------------------------------------------------------------*
043800 D000-PRINT-TOTALS.
043900*---------------------------------------------------------------*
044000*    CAM047B - SIX TOTALS NOW PRINTED, NOT TWO - LINES READ,    *
044100*    LINES SKIPPED, ROWS READ, ROWS ACCEPTED, ROWS REJECTED AND *
044200*    HEADER ERRORS EACH HAVE THEIR OWN COUNTER AND LINE.        *
044300*---------------------------------------------------------------*
044400     MOVE SPACES                    TO    CMI-RPT-LINE.
044500     MOVE "TOTAL LINES READ"        TO    RPT-TOT-LABEL.          CAM047B
044600     MOVE WK-N-TOTALS-LINES         TO    RPT-TOT-VALUE.          CAM047B
044700     WRITE CMI-RPT-LINE             AFTER ADVANCING 2 LINES.      CAM047B
044800                                                                  CAM047B
044900     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047B
045000     MOVE "TOTAL COMMENT/BLANK LINES SKIPPED"                     CAM047B
045100                                    TO    RPT-TOT-LABEL.          CAM047B
045200     MOVE WK-N-TOTALS-SKIPPED       TO    RPT-TOT-VALUE.          CAM047B
045300     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047B
045400     MOVE "TOTAL DATA ROWS READ"    TO    RPT-TOT-LABEL.
045500     MOVE WK-N-TOTALS-ROWS          TO    RPT-TOT-VALUE.
045600     WRITE CMI-RPT-LINE             AFTER ADVANCING 2 LINES.
045700
045800     MOVE SPACES                    TO    CMI-RPT-LINE.
045900     MOVE "TOTAL ROWS ACCEPTED"     TO    RPT-TOT-LABEL.          CAM047B
046000     MOVE WK-N-TOTALS-ACCEPTED      TO    RPT-TOT-VALUE.          CAM047B
046100     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047B
046200                                                                  CAM047B
046300     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047B
046400     MOVE "TOTAL ROWS REJECTED"     TO    RPT-TOT-LABEL.          CAM047B
046500     MOVE WK-N-TOTALS-REJECTED      TO    RPT-TOT-VALUE.          CAM047B
046600     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
046700                                                                  CAM047B
046800     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047B
046900     MOVE "TOTAL HEADER ERRORS"     TO    RPT-TOT-LABEL.          CAM047B
047000     MOVE WK-N-TOTALS-HDR-ERRORS    TO    RPT-TOT-VALUE.          CAM047B
047100     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047B
047200
047300     IF      WK-N-REJECT-CNT > 0                                  CAM047B
047400        OR   WK-N-HDR-ERROR-CNT > 0                               CAM047B
047500             SET  UPSI-SWITCH-0     TO    ON                       CAM043B
047600     END-IF.
047700
047800 D099-PRINT-TOTALS-EX.
047900     EXIT.
048000
048100*---------------------------------------------------------------*
048200 R000-WRITE-HEADING.
048300*---------------------------------------------------------------*
048400     MOVE SPACES                    TO    CMI-RPT-LINE.
048500     MOVE "CAMI CHALLENGE VALIDATION REPORT"
048600                                    TO    RPT-HDG-TITLE.
048700     MOVE "CAMIBININ"               TO    RPT-HDG-FILE-NAME.
048800     MOVE "BINNING"                 TO    RPT-HDG-FORMAT.
048900     WRITE CMI-RPT-LINE             AFTER ADVANCING TOP-OF-FORM.
049000
049100 R099-WRITE-HEADING-EX.
049200     EXIT.
049300
049400*---------------------------------------------------------------*
049500 S000-READ-ONE-LINE.
049600*---------------------------------------------------------------*
049700     READ CMIBINRAW.
049800     IF      WK-C-SUCCESSFUL
049900             ADD 1                  TO    WK-N-LINE-NO
050000        ELSE
050100             IF   NOT WK-C-EOF
050200                  DISPLAY "CMIRBIN - READ ERROR - CAMIBININ"
050300                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050400             END-IF
050500     END-IF.
050600
050700 S099-READ-ONE-LINE-EX.
050800     EXIT.
050900
051000*---------------------------------------------------------------*
051100 T000-WRITE-DETAIL-LINE.
051200*---------------------------------------------------------------*
051300     ADD 1                          TO    WK-N-RPT-LINE-NO.
051400     MOVE SPACES                    TO    CMI-RPT-LINE.
051500     MOVE WK-N-LINE-NO               TO    RPT-LINE-NO.
051600     MOVE "ERROR"                   TO    RPT-SEVERITY.
051700     MOVE WK-C-CUR-ERROR-MSG        TO    RPT-MESSAGE.
051800     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
051900
052000 T099-WRITE-DETAIL-LINE-EX.
052100     EXIT.
052200
052300*---------------------------------------------------------------*
052400 U000-SPLIT-LINE-INTO-TOKENS.
052500*---------------------------------------------------------------*
052600*    SPLIT WK-C-SPLIT-LINE ON THE TAB CHARACTER INTO
052700*    WK-C-TOK-VAL, UP TO 30 TOKENS.
052800*---------------------------------------------------------------*
052900     MOVE 0                         TO    WK-N-TOK-CNT.
053000     MOVE SPACES                    TO    WK-C-TOK-TBL-FLAT.
053100
053200     PERFORM U100-SPLIT-ONE-TOKEN
053300        THRU U199-SPLIT-ONE-TOKEN-EX
053400           UNTIL WK-C-SPLIT-LINE = SPACES
053500              OR WK-N-TOK-CNT > 29.
053600
053700 U099-SPLIT-LINE-INTO-TOKENS-EX.
053800     EXIT.
053900
054000*---------------------------------------------------------------*
054100 U100-SPLIT-ONE-TOKEN.
054200*---------------------------------------------------------------*
054300*    WK-N-SUB COMES BACK AT THE FULL FIELD LENGTH (512) WHEN NO
054400*    TAB REMAINS - THAT IS THE LAST TOKEN ON THE LINE.
054500*---------------------------------------------------------------*
054600     MOVE 0                         TO    WK-N-SUB.
054700     INSPECT WK-C-SPLIT-LINE TALLYING WK-N-SUB
054800        FOR CHARACTERS BEFORE INITIAL X"09".
054900
055000     ADD 1                          TO    WK-N-TOK-CNT.
055100
055200     IF      WK-N-SUB NOT < 512
055300             MOVE WK-C-SPLIT-LINE   TO
055400                 WK-C-TOK-VAL(WK-N-TOK-CNT)
055500             MOVE SPACES            TO    WK-C-SPLIT-LINE
055600             GO TO U199-SPLIT-ONE-TOKEN-EX
055700     END-IF.
055800
055900     IF      WK-N-SUB > 0
056000             MOVE WK-C-SPLIT-LINE(1:WK-N-SUB)
056100                                    TO WK-C-TOK-VAL(WK-N-TOK-CNT)
056200     END-IF.
056300
056400     MOVE WK-C-SPLIT-LINE           TO    WK-C-SPLIT-PREV.
056500     MOVE SPACES                    TO    WK-C-SPLIT-LINE.
056600     IF      WK-N-SUB + 2 NOT > 512
056700             MOVE WK-C-SPLIT-PREV(WK-N-SUB + 2:)
056800                                    TO    WK-C-SPLIT-LINE
056900     END-IF.
057000
057100 U199-SPLIT-ONE-TOKEN-EX.
057200     EXIT.
057300
057400*---------------------------------------------------------------*
057500 V000-COPY-ONE-COL-NAME.
057600*---------------------------------------------------------------*
057700     MOVE WK-C-TOK-VAL(WK-N-SUB + 1)
057800                                    TO    WK-C-COLL-COL-NAME
057900                                            (WK-N-SUB).
058000
058100 V099-COPY-ONE-COL-NAME-EX.
058200     EXIT.
058300
058400*---------------------------------------------------------------*
058500 W000-VALIDATE-TAXID.
058600*---------------------------------------------------------------*
058700     MOVE "N"                       TO    WK-C-TAXID-VALID-SW.
058800     MOVE "TOINT "                  TO    WK-C-NUML-FUNCTION.
058900     MOVE CMI-BIN-TAXID              TO    WK-C-NUML-STRING.
059000     CALL "CMIXNUM"                 USING WK-C-NUML-RECORD.
059100
059200     IF      NOT WK-C-NUML-IS-VALID
059300             PERFORM W900-LOG-ROW-ERROR
059400                THRU W999-LOG-ROW-ERROR-EX
059500             GO TO W099-VALIDATE-TAXID-EX
059600     END-IF.
059700
059800     MOVE WK-N-NUML-INTEGER          TO    WK-N-TAXID-NUM.
059900     MOVE "EXISTS"                  TO    WK-C-TAXL-FUNCTION.
060000     MOVE WK-N-TAXID-NUM            TO    WK-N-TAXL-ID.
060100     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.        CAM016B
060200
060300     IF      WK-C-TAXL-IS-FOUND
060400             MOVE "Y"               TO    WK-C-TAXID-VALID-SW
060500        ELSE
060600             PERFORM W900-LOG-ROW-ERROR
060700                THRU W999-LOG-ROW-ERROR-EX
060800     END-IF.
060900
061000 W099-VALIDATE-TAXID-EX.
061100     EXIT.
061200
061300*---------------------------------------------------------------*
061400 W900-LOG-ROW-ERROR.
061500*---------------------------------------------------------------*
061600     MOVE "N"                       TO    WK-C-ROW-OK-SW.        CAM044B
061700     ADD 1                          TO    WK-N-REJECT-CNT.       CAM047B
061800     ADD 1                          TO    WK-N-RPT-LINE-NO.
061900     MOVE SPACES                    TO    CMI-RPT-LINE.
062000     MOVE WK-N-LINE-NO               TO    RPT-LINE-NO.
062100     MOVE "ERROR"                   TO    RPT-SEVERITY.
062200     MOVE "CMIRBIN - INVALID OR UNKNOWN TAXID ON DATA ROW"
062300                                    TO    RPT-MESSAGE.
062400     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
062500
062600 W999-LOG-ROW-ERROR-EX.
062700     EXIT.
062800
062900*---------------------------------------------------------------*    CAM045B
063000 X000-COPY-CUSTOM-COLUMNS.                                      CAM045B
063100*---------------------------------------------------------------*    CAM045B
063200     MOVE 0                         TO    WK-N-CUST-CNT.         CAM045B
063300     PERFORM X100-COPY-ONE-CUSTOM-COL                           CAM045B
063400        VARYING WK-N-SUB2 FROM 1 BY 1                           CAM045B
063500           UNTIL WK-N-SUB2 > WK-N-COLL-COL-COUNT                CAM045B
063600              OR WK-N-CUST-CNT > 9.                             CAM045B
063700                                                                 CAM045B
063800 X099-COPY-CUSTOM-COLUMNS-EX.                                   CAM045B
063900     EXIT.                                                      CAM045B
064000                                                                 CAM045B
064100*---------------------------------------------------------------*    CAM045B
064200 X100-COPY-ONE-CUSTOM-COL.                                      CAM045B
064300*---------------------------------------------------------------*    CAM045B
064400     EVALUATE TRUE                                              CAM045B
064500        WHEN WK-N-SUB2 = WK-N-SEQID-POS                         CAM045B
064600             CONTINUE                                           CAM045B
064700        WHEN WK-C-LAYOUT-IS-BINID                               CAM045B
064800             AND WK-N-SUB2 = WK-N-COLL-BINID-POS                CAM045B
064900             CONTINUE                                           CAM045B
065000        WHEN NOT WK-C-LAYOUT-IS-BINID                           CAM045B
065100             AND WK-N-SUB2 = WK-N-COLL-TAXID-POS                CAM045B
065200             CONTINUE                                           CAM045B
065300        WHEN OTHER                                              CAM045B
065400             ADD 1                  TO    WK-N-CUST-CNT         CAM045B
065500             MOVE WK-C-TOK-VAL(WK-N-SUB2)                       CAM045B
065600                                    TO    CMI-BIN-CUSTOM-VAL     CAM045B
065700                                          (WK-N-CUST-CNT)        CAM045B
065800     END-EVALUATE.                                              CAM045B
065900                                                                 CAM045B
066000 X199-COPY-ONE-CUSTOM-COL-EX.                                   CAM045B
066100     EXIT.                                                      CAM045B
066200                                                                 CAM044B
066300*---------------------------------------------------------------*    CAM044B
066400 X200-WRITE-OUTPUT-ROW.                                         CAM044B
066500*---------------------------------------------------------------*    CAM044B
066600     MOVE CMI-RAW-LINE-TEXT         TO    CMI-OUT-LINE-TEXT.     CAM044B
066700     WRITE CMI-OUT-LINE-REC.                                    CAM044B
066800                                                                 CAM044B
066900 X299-WRITE-OUTPUT-ROW-EX.                                      CAM044B
067000     EXIT.                                                      CAM044B
067100*---------------------------------------------------------------*
067200 Y900-ABNORMAL-TERMINATION.
067300*---------------------------------------------------------------*
067400     SET     UPSI-SWITCH-0           TO    ON.
067500     PERFORM Z000-END-PROGRAM-ROUTINE
067600        THRU Z099-END-PROGRAM-ROUTINE-EX.
067700     GOBACK.
067800
067900*---------------------------------------------------------------*
068000 Z000-END-PROGRAM-ROUTINE.
068100*---------------------------------------------------------------*
068200     CLOSE   CMIBINRAW.
068300     CLOSE   CMIVALRPT.
068400     CLOSE   CMIBINOUT.                                         CAM044B
068500
068600 Z099-END-PROGRAM-ROUTINE-EX.
068700     EXIT.
068800
068900******************************************************************
069000************** END OF PROGRAM SOURCE -  CMIRBIN ***************
069100******************************************************************
