000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CMIXWRT.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   20 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                  USE ONLY.
001100*
001200*DESCRIPTION :  THIS ROUTINE OWNS THE OUTPUT CAMI SUBMISSION
001300*               FILE.  IT WRITES THE @KEY:VALUE HEADER BLOCK
001400*               AND THE @@ COLUMN-DEFINITION LINE ONCE, THEN
001500*               ONE TAB-JOINED DATA ROW PER CALL, BASED ON THE
001600*               FUNCTION CODE PROVIDED.
001700*NOTE        :  MODELLED ON THE SHOP'S GENERIC PARAMETER-FILE
001800*               ACCESS ROUTINE TRFXGSPA, RECAST HERE AS A
001900*               GENERIC SEQUENTIAL FILE WRITER.
002000*
002100*               OPTION     ACTION.......
002200*               OPEN       OPEN THE OUTPUT FILE
002300*               HDR        WRITE HEADER BLOCK + COLUMN LINE
002400*               ROW        WRITE ONE TAB-JOINED DATA ROW
002500*               CLOSE      CLOSE THE OUTPUT FILE
002600*----------------------------------------------------------------*
002700* HISTORY OF MODIFICATION:
002800*----------------------------------------------------------------*
002900* MOD.#   INIT   DATE        DESCRIPTION
003000* ------  ------ ----------  ------------------------------------
003100* CAM004  MWTL   20/09/1991 - INITIAL VERSION - FUNCTION OPEN,
003200*                             HDR AND CLOSE ONLY.
003300* CAM010  MWTL   03/06/1992 - ADD FUNCTION ROW.
003400* CAM018  DCKAB  21/07/1999 - Y2K REVIEW - NO DATE FIELDS HELD
003500*                             HERE, NO CHANGE REQUIRED.
003600* CAM028  DCKAB  20/11/2004 - WIDEN WK-C-WRTL-FLD-TBL FROM 10
003700*                             TO 30 ENTRIES - PROFILING RANKS
003800*                             PLUS CUSTOM COLUMNS CAN EXCEED 10.
003900* CAM037  ACNFAM 02/10/2007 - FUNCTION ROW NOW REJECTS A FIELD
004000*                             COUNT THAT DOES NOT MATCH THE
004100*                             COLUMN COUNT FROM FUNCTION HDR -
004200*                             PREVIOUSLY A SHORT ROW WAS
004300*                             SILENTLY PADDED WITH TABS.
004400* CAM041  ACNFAM 15/03/2008 - FUNCTION HDR NOW WRITES THE LEADING
004500*                             "#" COMMENT LINE FROM
004600*                             WK-C-WRTL-COMMENT-LINE AHEAD OF THE
004700*                             @KEY:VALUE BLOCK - THIS FIELD WAS
004800*                             ADDED TO THE LINKAGE UNDER CAM007
004900*                             BUT NEVER WIRED UP.
005000*----------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CMIWOUTF ASSIGN TO CAMIOUTPUT
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000***************
007100 FD  CMIWOUTF
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS CMI-WOUT-LINE.
007400 01  CMI-WOUT-LINE                   PIC X(2048).
007500
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM CMIXWRT   **".
008100
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008300 01  WK-C-COMMON.
008400     COPY CMICMWS.
008500
008600 01  WK-C-TAB-CHAR                   PIC X(01) VALUE X"09".
008700
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-SUB                    PIC 9(03) COMP VALUE 0.
009000     05  WK-N-OUT-LEN                PIC 9(04) COMP VALUE 0.
009100     05  FILLER                      PIC X(01) VALUE SPACES.
009200
009300* WK-N-WORK-AREA-FLAT LETS A000-MAIN-PROCESSING CLEAR THE
009400* SUBSCRIPT AND LENGTH WORK FIELDS ON EVERY CALL WITH ONE MOVE.
009500 01  WK-N-WORK-AREA-FLAT REDEFINES WK-N-WORK-AREA
009600                                     PIC X(08).
009700
009800 01  WK-C-BUILD-LINE                 PIC X(2048).
009900
010000* WK-C-BUILD-LINE-TRIM GIVES A 512-BYTE VIEW OF THE OUTPUT
010100* BUFFER FOR THE RECORD ACTUALLY WRITTEN - THE CAMI FORMAT
010200* NEVER NEEDS A LINE LONGER THAN 512 BYTES, BUT THE BUILD AREA
010300* IS WIDER TO LEAVE ROOM FOR THE WORST-CASE TAXPATH ROW BEFORE
010400* IT IS TRIMMED.
010500 01  WK-C-BUILD-LINE-TRIM REDEFINES WK-C-BUILD-LINE.
010600     05  WK-C-BUILD-LINE-512         PIC X(512).
010700     05  FILLER                      PIC X(1536).
010800
010900* WK-C-BUILD-PREV HOLDS THE BUILD LINE AS IT STOOD BEFORE THE
011000* CURRENT COLUMN/FIELD WAS APPENDED - STRING CANNOT SAFELY READ
011100* AND WRITE THE SAME RECEIVING FIELD IN ONE STATEMENT, SO EACH
011200* APPEND COPIES THE BUFFER HERE FIRST.
011300 01  WK-C-BUILD-PREV                 PIC X(2048).
011400
011500* WK-C-BUILD-SNIP-VIEW GIVES A SHORT VIEW OF THE BUILD LINE FOR
011600* THE WRITE-FAILURE CONSOLE MESSAGE IN D000/F000/G000, SO THE
011700* DISPLAY DOES NOT SPILL A 2048-BYTE FIELD TO THE JOB LOG.
011800 01  WK-C-BUILD-SNIP-VIEW REDEFINES WK-C-BUILD-PREV.
011900     05  WK-C-BUILD-SNIP              PIC X(040).
012000     05  FILLER                       PIC X(2008).
012100
012200 01  WK-N-WRTL-HDR-CNT-SAVE          PIC 9(03) COMP VALUE 0.
012300
012400* WK-N-HDR-CNT-DISPLAY IS A DISPLAY-USAGE COPY OF THE SAVED
012500* HEADER-ENTRY COUNT FOR THE "HEADER ALREADY WRITTEN" MESSAGE.
012600 01  WK-N-HDR-CNT-DISPLAY               PIC 9(03).
012700
012800
012900 EJECT
013000*****************
013100 LINKAGE SECTION.
013200*****************
013300 01  WK-C-WRTL-RECORD.
013400     COPY CMIWRTL.
013500
013600 EJECT
013700****************************************
013800 PROCEDURE DIVISION USING WK-C-WRTL-RECORD.
013900****************************************
014000 MAIN-MODULE.
014100     PERFORM A000-MAIN-PROCESSING
014200        THRU A099-MAIN-PROCESSING-EX.
014300     GOBACK.
014400
014500 EJECT
014600*---------------------------------------------------------------*
014700 A000-MAIN-PROCESSING.
014800*---------------------------------------------------------------*
014900     MOVE LOW-VALUES              TO    WK-N-WORK-AREA-FLAT.
015000     MOVE SPACES                  TO    WK-C-WRTL-ERROR-MSG.
015100     MOVE "00"                    TO    WK-C-WRTL-ERROR-CD.
015200
015300     EVALUATE TRUE
015400        WHEN WK-C-WRTL-FN-OPEN
015500           PERFORM B000-OPEN-OUTPUT-FILE
015600              THRU B099-OPEN-OUTPUT-FILE-EX
015700        WHEN WK-C-WRTL-FN-HDR
015800           PERFORM C000-WRITE-HEADER-BLOCK
015900              THRU C099-WRITE-HEADER-BLOCK-EX
016000        WHEN WK-C-WRTL-FN-ROW
016100           PERFORM D000-WRITE-DATA-ROW
016200              THRU D099-WRITE-DATA-ROW-EX
016300        WHEN WK-C-WRTL-FN-CLOSE
016400           PERFORM E000-CLOSE-OUTPUT-FILE
016500              THRU E099-CLOSE-OUTPUT-FILE-EX
016600        WHEN OTHER
016700           MOVE "99"              TO    WK-C-WRTL-ERROR-CD
016800           MOVE "CMIXWRT - UNKNOWN FUNCTION REQUESTED"
016900                                  TO    WK-C-WRTL-ERROR-MSG
017000     END-EVALUATE.
017100
017200 A099-MAIN-PROCESSING-EX.
017300     EXIT.
017400
017500*---------------------------------------------------------------*
017600 B000-OPEN-OUTPUT-FILE.
017700*---------------------------------------------------------------*
017800     MOVE "N"                     TO    WK-C-WRTL-HDR-WRITTEN.
017900
018000     OPEN OUTPUT CMIWOUTF.
018100     IF      NOT WK-C-SUCCESSFUL
018200             MOVE "41"            TO    WK-C-WRTL-ERROR-CD
018300             MOVE "CMIXWRT - OPEN FILE ERROR - CAMIOUTPUT"
018400                                  TO    WK-C-WRTL-ERROR-MSG
018500             DISPLAY "CMIXWRT - OPEN FILE ERROR - CAMIOUTPUT"
018600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700     END-IF.
018800
018900 B099-OPEN-OUTPUT-FILE-EX.
019000     EXIT.
019100
019200*---------------------------------------------------------------*
019300 C000-WRITE-HEADER-BLOCK.
019400*---------------------------------------------------------------*
019500*    WRITE ONE "@KEY:VALUE" LINE PER HEADER TABLE ENTRY, THEN
019600*    THE "@@" COLUMN-DEFINITION LINE.
019700*---------------------------------------------------------------*
019800     IF      WK-C-WRTL-HDR-DONE
019900             MOVE WK-N-WRTL-HDR-CNT TO WK-N-WRTL-HDR-CNT-SAVE
020000             MOVE WK-N-WRTL-HDR-CNT-SAVE TO WK-N-HDR-CNT-DISPLAY
020100             MOVE "42"            TO    WK-C-WRTL-ERROR-CD
020200             MOVE "CMIXWRT - HEADER BLOCK ALREADY WRITTEN"
020300                                  TO    WK-C-WRTL-ERROR-MSG
020400             DISPLAY "CMIXWRT - HEADER ALREADY WRITTEN - "
020500                     WK-N-HDR-CNT-DISPLAY " KEYS ON FIRST PASS"
020600             GO TO C099-WRITE-HEADER-BLOCK-EX
020700     END-IF.
020800
020900     IF      WK-C-WRTL-COMMENT-LINE NOT = SPACES                   CAM041
021000             MOVE SPACES          TO    WK-C-BUILD-LINE
021100             STRING "#" WK-C-WRTL-COMMENT-LINE DELIMITED BY SPACE
021200                 INTO WK-C-BUILD-LINE
021300             WRITE CMI-WOUT-LINE  FROM  WK-C-BUILD-LINE-512
021400             IF   NOT WK-C-SUCCESSFUL
021500                  MOVE "45"       TO    WK-C-WRTL-ERROR-CD
021600                  MOVE "CMIXWRT - WRITE ERROR - CAMIOUTPUT"
021700                                  TO    WK-C-WRTL-ERROR-MSG
021800             END-IF
021900     END-IF.
022000
022100     PERFORM F000-WRITE-ONE-HDR-KEY
022200        THRU F099-WRITE-ONE-HDR-KEY-EX
022300           VARYING WK-N-SUB FROM 1 BY 1
022400              UNTIL WK-N-SUB > WK-N-WRTL-HDR-CNT.
022500
022600     PERFORM G000-BUILD-COLUMN-LINE
022700        THRU G099-BUILD-COLUMN-LINE-EX.
022800
022900     MOVE "Y"                     TO    WK-C-WRTL-HDR-WRITTEN.
023000
023100 C099-WRITE-HEADER-BLOCK-EX.
023200     EXIT.
023300
023400*---------------------------------------------------------------*
023500 D000-WRITE-DATA-ROW.
023600*---------------------------------------------------------------*
023700*    BUILD ONE TAB-JOINED DATA ROW FROM THE FIELD TABLE AND
023800*    WRITE IT.  REJECT IF THE FIELD COUNT DOES NOT MATCH THE
023900*    COLUMN COUNT SET AT FUNCTION HDR (MOD CAM037).
024000*---------------------------------------------------------------*
024100     IF      NOT WK-C-WRTL-HDR-DONE
024200             MOVE "43"            TO    WK-C-WRTL-ERROR-CD
024300             MOVE "CMIXWRT - ROW REQUESTED BEFORE HDR"
024400                                  TO    WK-C-WRTL-ERROR-MSG
024500             GO TO D099-WRITE-DATA-ROW-EX
024600     END-IF.
024700
024800     IF      WK-N-WRTL-FLD-CNT NOT = WK-N-WRTL-COL-CNT             CAM037
024900             MOVE "44"            TO    WK-C-WRTL-ERROR-CD
025000             MOVE "CMIXWRT - FIELD COUNT/COLUMN COUNT MISMATCH"
025100                                  TO    WK-C-WRTL-ERROR-MSG
025200             GO TO D099-WRITE-DATA-ROW-EX
025300     END-IF.
025400
025500     MOVE SPACES                  TO    WK-C-BUILD-LINE.
025600
025700     PERFORM H000-APPEND-ONE-FIELD
025800        THRU H099-APPEND-ONE-FIELD-EX
025900           VARYING WK-N-SUB FROM 1 BY 1
026000              UNTIL WK-N-SUB > WK-N-WRTL-FLD-CNT.
026100
026200     WRITE CMI-WOUT-LINE          FROM WK-C-BUILD-LINE-512.
026300     IF      NOT WK-C-SUCCESSFUL
026400             MOVE "45"            TO    WK-C-WRTL-ERROR-CD
026500             MOVE "CMIXWRT - WRITE ERROR - CAMIOUTPUT"
026600                                  TO    WK-C-WRTL-ERROR-MSG
026700             MOVE WK-C-BUILD-LINE TO    WK-C-BUILD-PREV
026800             DISPLAY "CMIXWRT - WRITE ERROR - CAMIOUTPUT"
026900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027000             DISPLAY "ROW STARTED WITH - " WK-C-BUILD-SNIP
027100     END-IF.
027200
027300 D099-WRITE-DATA-ROW-EX.
027400     EXIT.
027500
027600*---------------------------------------------------------------*
027700 E000-CLOSE-OUTPUT-FILE.
027800*---------------------------------------------------------------*
027900     CLOSE CMIWOUTF.
028000     IF      NOT WK-C-SUCCESSFUL
028100             MOVE "46"            TO    WK-C-WRTL-ERROR-CD
028200             MOVE "CMIXWRT - CLOSE FILE ERROR - CAMIOUTPUT"
028300                                  TO    WK-C-WRTL-ERROR-MSG
028400             DISPLAY "CMIXWRT - CLOSE FILE ERROR - CAMIOUTPUT"
028500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028600     END-IF.
028700
028800 E099-CLOSE-OUTPUT-FILE-EX.
028900     EXIT.
029000
029100*---------------------------------------------------------------*
029200 F000-WRITE-ONE-HDR-KEY.
029300*---------------------------------------------------------------*
029400     MOVE SPACES                  TO    WK-C-BUILD-LINE.
029500     STRING "@"
029600            WK-C-WRTL-HDR-KEY(WK-N-SUB)   DELIMITED BY SPACE
029700            ":"
029800            WK-C-WRTL-HDR-VALUE(WK-N-SUB) DELIMITED BY SIZE
029900         INTO WK-C-BUILD-LINE.
030000
030100     WRITE CMI-WOUT-LINE          FROM WK-C-BUILD-LINE-512.
030200     IF      NOT WK-C-SUCCESSFUL
030300             MOVE "45"            TO    WK-C-WRTL-ERROR-CD
030400             MOVE "CMIXWRT - WRITE ERROR - CAMIOUTPUT"
030500                                  TO    WK-C-WRTL-ERROR-MSG
030600     END-IF.
030700
030800 F099-WRITE-ONE-HDR-KEY-EX.
030900     EXIT.
031000
031100*---------------------------------------------------------------*
031200 G000-BUILD-COLUMN-LINE.
031300*---------------------------------------------------------------*
031400     MOVE SPACES                  TO    WK-C-BUILD-LINE.
031500     MOVE "@@"                    TO    WK-C-BUILD-LINE(1:2).
031600
031700     PERFORM G100-APPEND-ONE-COL-NAME
031800        THRU G199-APPEND-ONE-COL-NAME-EX
031900           VARYING WK-N-SUB FROM 1 BY 1
032000              UNTIL WK-N-SUB > WK-N-WRTL-COL-CNT.
032100
032200     WRITE CMI-WOUT-LINE          FROM WK-C-BUILD-LINE-512.
032300     IF      NOT WK-C-SUCCESSFUL
032400             MOVE "45"            TO    WK-C-WRTL-ERROR-CD
032500             MOVE "CMIXWRT - WRITE ERROR - CAMIOUTPUT"
032600                                  TO    WK-C-WRTL-ERROR-MSG
032700     END-IF.
032800
032900 G099-BUILD-COLUMN-LINE-EX.
033000     EXIT.
033100
033200*---------------------------------------------------------------*
033300 G100-APPEND-ONE-COL-NAME.
033400*---------------------------------------------------------------*
033500     MOVE WK-C-BUILD-LINE         TO    WK-C-BUILD-PREV.
033600     MOVE SPACES                  TO    WK-C-BUILD-LINE.
033700     STRING WK-C-BUILD-PREV       DELIMITED BY SPACE
033800            WK-C-TAB-CHAR         DELIMITED BY SIZE
033900            WK-C-WRTL-COL-NAME(WK-N-SUB) DELIMITED BY SPACE
034000         INTO WK-C-BUILD-LINE.
034100
034200 G199-APPEND-ONE-COL-NAME-EX.
034300     EXIT.
034400
034500*---------------------------------------------------------------*
034600 H000-APPEND-ONE-FIELD.
034700*---------------------------------------------------------------*
034800     IF      WK-N-SUB = 1
034900             MOVE WK-C-WRTL-FLD-VALUE(1) TO WK-C-BUILD-LINE
035000        ELSE
035100             MOVE WK-C-BUILD-LINE         TO WK-C-BUILD-PREV
035200             MOVE SPACES                  TO WK-C-BUILD-LINE
035300             STRING WK-C-BUILD-PREV           DELIMITED BY SPACE
035400                    WK-C-TAB-CHAR             DELIMITED BY SIZE
035500                    WK-C-WRTL-FLD-VALUE(WK-N-SUB)
035600                                               DELIMITED BY SPACE
035700                 INTO WK-C-BUILD-LINE
035800     END-IF.
035900
036000 H099-APPEND-ONE-FIELD-EX.
036100     EXIT.
036200
036300******************************************************************
036400************** END OF PROGRAM SOURCE -  CMIXWRT ***************
036500******************************************************************
