000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CMIXCOL.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                  USE ONLY.
001100*
001200*DESCRIPTION :  THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001300*               VALIDATE THE @@ COLUMN-DEFINITION LINE OF A
001400*               CAMI SUBMISSION FILE AGAINST THE COLUMN
001500*               LAYOUTS THE CHALLENGE ALLOWS FOR THE BINNING
001600*               AND PROFILING FORMATS, AND TO RETURN THE
001700*               POSITION OF EACH COLUMN OF INTEREST TO THE
001800*               CALLING READER.
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* MOD.#   INIT   DATE        DESCRIPTION
002300* ------  ------ ----------  ------------------------------------
002400* CAM003  MWTL   14/02/1991 - INITIAL VERSION - FUNCTION CHKBIN
002500*                             ONLY (SEQUENCEID/TAXID LAYOUT).
002600* CAM008  MWTL   03/06/1992 - ADD SEQUENCEID/BINID LAYOUT TO
002700*                             FUNCTION CHKBIN.
002800* CAM015  DCKAB  22/11/1995 - ADD FUNCTION CHKPRO FOR THE NEW
002900*                             PROFILING READER (4-COLUMN
003000*                             TAXID/RANK/TAXPATH/PERCENTAGE
003100*                             LAYOUT).
003200* CAM021  DCKAB  03/05/2001 - ADD THE 5-COLUMN TAXPATHSN
003300*                             LAYOUT TO FUNCTION CHKPRO.
003400* CAM029  DCKAB  09/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD
003500*                             IN THIS ROUTINE, NO CHANGE
003600*                             REQUIRED.
003700* CAM034  ACNFAM 02/10/2007 - CUSTOM _ORG_ FIELD COLUMNS ARE       CAM034
003800*                             NOW PASSED THROUGH UNCHECKED
003900*                             RATHER THAN REJECTED - BUNDESWEHR
004000*                             SUBMISSION CARRIED TWO OF THEM.
004100* CAM043  ACNFAM 14/03/2012 - CHKBIN ACCEPTED A LAYOUT WITH
004200*                             BOTH TAXID AND BINID PRESENT -
004300*                             CORRECTED, THE TWO ARE MUTUALLY
004400*                             EXCLUSIVE PER THE CHALLENGE RULES.
004500* CAM045  ACNFAM 11/06/2013 - DROPPED THE HARD "EXACTLY TWO
004600*                             COLUMNS" CHECK IN CHKBIN - THE
004700*                             CUSTOM _ORG_ FIELDS CAM034 CLAIMED
004800*                             TO PASS THROUGH COULD NEVER
004900*                             ACTUALLY APPEAR BECAUSE OF IT.
005000*                             ALSO REPLACED THE LITERAL "_ORG_"
005100*                             PREFIX TEST IN BOTH COLUMN SCANS
005200*                             WITH A REAL _XXX_YYY CUSTOM-FIELD
005300*                             PATTERN CHECK, AND THE
005400*                             UNRECOGNISED-COLUMN "OTHERWISE"
005500*                             BRANCH NOW SETS AN ERROR CODE
005600*                             INSTEAD OF ONLY DISPLAYING A
005700*                             CONSOLE DIAGNOSTIC.
005800*----------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006700
006800***************
006900 DATA DIVISION.
007000***************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM CMIXCOL   **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-C-COMMON.
007800     COPY CMICMWS.
007900
008000 01  WK-N-WORK-AREA.
008100     05  WK-N-SUB                    PIC 9(03) COMP VALUE 0.
008200     05  WK-N-TAXID-CNT              PIC 9(03) COMP VALUE 0.
008300     05  WK-N-BINID-SCAN-CNTS.
008400         10  WK-N-BINID-CNT          PIC 9(03) COMP VALUE 0.
008500         10  WK-N-SEQID-CNT          PIC 9(03) COMP VALUE 0.
008600     05  WK-N-PROFILE-SCAN-CNTS.
008700         10  WK-N-RANK-CNT           PIC 9(03) COMP VALUE 0.
008800         10  WK-N-TAXPATH-CNT        PIC 9(03) COMP VALUE 0.
008900         10  WK-N-TAXPATHSN-CNT      PIC 9(03) COMP VALUE 0.       CAM021
009000         10  WK-N-PCT-CNT            PIC 9(03) COMP VALUE 0.
009100     05  FILLER                      PIC X(01) VALUE SPACES.
009200
009300* WK-N-BINID-SCAN-CNTS-FLAT AND WK-N-PROFILE-SCAN-CNTS-FLAT LET
009400* THE COLUMN-SCAN PARAGRAPHS CLEAR THEIR WORKING COUNTERS WITH
009500* ONE MOVE EACH INSTEAD OF SEPARATE MOVE STATEMENTS.
009600 01  WK-N-BINID-SCAN-CNTS-FLAT REDEFINES WK-N-BINID-SCAN-CNTS
009700                                     PIC X(06).
009800 01  WK-N-PROFILE-SCAN-CNTS-FLAT REDEFINES WK-N-PROFILE-SCAN-CNTS
009900                                     PIC X(12).
010000 01  WK-C-NAME-WORK.
010100     05  WK-C-NAME-UPPER             PIC X(20).
010200
010300* WK-N-SUB-DISPLAY GIVES A DISPLAY-USAGE COPY OF THE COLUMN
010400* SUBSCRIPT FOR THE "UNRECOGNISED COLUMN" DIAGNOSTIC MESSAGE -
010500* THE SUBSCRIPT ITSELF IS HELD COMP FOR THE TABLE SEARCH, SO IT
010600* MUST BE MOVED HERE BEFORE THE DISPLAY, NOT REDEFINED.
010700 01  WK-N-SUB-DISPLAY                    PIC 9(03).
010800
010900* WK-N-CUSTOM-WORK HOLDS THE SCRATCH COUNTERS FOR THE _XXX_YYY     CAM045
011000* CUSTOM-FIELD PATTERN TEST (MOD CAM045).                         CAM045
011100 01  WK-N-CUSTOM-WORK.                                            CAM045
011200     05  WK-N-NAME-LEN               PIC 9(03) COMP VALUE 0.      CAM045
011300     05  WK-N-UNDERSCORE-POS         PIC 9(03) COMP VALUE 0.      CAM045
011400     05  WK-N-SUB2                   PIC 9(03) COMP VALUE 0.      CAM045
011500     05  FILLER                      PIC X(01) VALUE SPACES.      CAM045
011600
011700* WK-N-CUSTOM-WORK-FLAT LETS THE CUSTOM-FIELD SCRATCH COUNTERS BE  CAM045
011800* CLEARED WITH ONE MOVE INSTEAD OF SEPARATE MOVE STATEMENTS, THE   CAM045
011900* SAME WAY THE SCAN-COUNT TABLES NEAR THE TOP OF STORAGE ARE.      CAM045
012000 01  WK-N-CUSTOM-WORK-FLAT REDEFINES WK-N-CUSTOM-WORK              CAM045
012100                                     PIC X(07).                   CAM045
012200
012300 01  WK-C-CUSTOM-SW.                                              CAM045
012400     05  WK-C-CUSTOM-OK-SW           PIC X(01) VALUE "N".         CAM045
012500         88  WK-C-CUSTOM-IS-OK              VALUE "Y".            CAM045
012600     05  WK-C-CUSTOM-BAD-SW          PIC X(01) VALUE "N".         CAM045
012700         88  WK-C-CUSTOM-CHAR-BAD            VALUE "Y".           CAM045
012800     05  FILLER                      PIC X(01) VALUE SPACES.      CAM045
012900
013000EJECT
013100*****************
013200 LINKAGE SECTION.
013300*****************
013400 01  WK-C-COLL-RECORD.
013500     COPY CMICOLL.
013600
013700 EJECT
013800****************************************
013900 PROCEDURE DIVISION USING WK-C-COLL-RECORD.
014000****************************************
014100 MAIN-MODULE.
014200     PERFORM A000-MAIN-PROCESSING
014300        THRU A099-MAIN-PROCESSING-EX.
014400     GOBACK.
014500
014600 EJECT
014700*---------------------------------------------------------------*
014800 A000-MAIN-PROCESSING.
014900*---------------------------------------------------------------*
015000     MOVE SPACES                  TO    WK-C-COLL-ERROR-MSG.
015100     MOVE "00"                    TO    WK-C-COLL-ERROR-CD.
015200     MOVE 0                       TO    WK-N-COLL-TAXID-POS
015300                                         WK-N-COLL-BINID-POS
015400                                         WK-N-COLL-RANK-POS
015500                                         WK-N-COLL-TAXPATH-POS
015600                                         WK-N-COLL-PCT-POS.
015700     MOVE "N"                     TO    WK-C-COLL-HAS-TAXPATHSN.
015800
015900     EVALUATE TRUE
016000        WHEN WK-C-COLL-FN-CHKBIN
016100           PERFORM B000-CHECK-BINNING-LAYOUT
016200              THRU B099-CHECK-BINNING-LAYOUT-EX
016300        WHEN WK-C-COLL-FN-CHKPRO                                   CAM015
016400           PERFORM B100-CHECK-PROFILE-LAYOUT
016500              THRU B199-CHECK-PROFILE-LAYOUT-EX
016600        WHEN OTHER
016700           MOVE "99"              TO    WK-C-COLL-ERROR-CD
016800           MOVE "CMIXCOL - UNKNOWN FUNCTION REQUESTED"
016900                                  TO    WK-C-COLL-ERROR-MSG
017000     END-EVALUATE.
017100
017200 A099-MAIN-PROCESSING-EX.
017300     EXIT.
017400
017500*---------------------------------------------------------------*
017600 B000-CHECK-BINNING-LAYOUT.
017700*---------------------------------------------------------------*
017800*    THE BINNING COLUMN HEADER IS EITHER "SEQUENCEID TAXID" OR
017900*    "SEQUENCEID BINID" - EXACTLY TWO COLUMNS, AND THE TWO
018000*    RECOGNISED NAMES ARE MUTUALLY EXCLUSIVE (MOD CAM043).
018100*---------------------------------------------------------------*
018200     MOVE LOW-VALUES              TO    WK-N-BINID-SCAN-CNTS-FLAT.
018300     MOVE 0                       TO    WK-N-TAXID-CNT.
018400
018500     PERFORM C000-SCAN-BINNING-COLUMN
018600        THRU C099-SCAN-BINNING-COLUMN-EX
018700           VARYING WK-N-SUB FROM 1 BY 1
018800              UNTIL WK-N-SUB > WK-N-COLL-COL-COUNT.
018900
019000     IF      WK-N-SEQID-CNT NOT = 1
019100             MOVE "01"            TO    WK-C-COLL-ERROR-CD
019200             MOVE "CMIXCOL - SEQUENCEID MISSING/DUPLICATED"
019300                                  TO    WK-C-COLL-ERROR-MSG
019400             GO TO B099-CHECK-BINNING-LAYOUT-EX
019500     END-IF.
019600
019700     IF      WK-N-TAXID-CNT = 1 AND WK-N-BINID-CNT = 0
019800             CONTINUE
019900     ELSE
020000        IF   WK-N-TAXID-CNT = 0 AND WK-N-BINID-CNT = 1
020100             CONTINUE
020200        ELSE
020300             MOVE "02"            TO    WK-C-COLL-ERROR-CD
020400             MOVE "CMIXCOL - NEED EXACTLY ONE OF TAXID/BINID"
020500                                  TO    WK-C-COLL-ERROR-MSG
020600             GO TO B099-CHECK-BINNING-LAYOUT-EX
020700        END-IF
020800     END-IF.
020900
021000* MOD CAM045 DROPPED THE OLD "EXACTLY TWO COLUMNS" CHECK HERE -
021100* ANY COLUMNS BEYOND SEQUENCEID AND TAXID/BINID ARE NOW LET
021200* THROUGH TO THE PER-COLUMN SCAN ABOVE, WHERE EACH ONE MUST
021300* MATCH THE _XXX_YYY CUSTOM-FIELD PATTERN OR THE ROW IS
021400* REJECTED THERE INSTEAD.
021500
021600 B099-CHECK-BINNING-LAYOUT-EX.
021700     EXIT.
021800
021900*---------------------------------------------------------------*
022000 B100-CHECK-PROFILE-LAYOUT.
022100*---------------------------------------------------------------*
022200*    THE PROFILING COLUMN HEADER IS "TAXID RANK TAXPATH
022300*    PERCENTAGE" (4 COLUMNS) OR "TAXID RANK TAXPATH TAXPATHSN
022400*    PERCENTAGE" (5 COLUMNS, MOD CAM021).
022500*---------------------------------------------------------------*
022600     MOVE 0                       TO    WK-N-TAXID-CNT.
022700     MOVE LOW-VALUES              TO    WK-N-PROFILE-SCAN-CNTS-FLAT.
022800
022900     PERFORM C100-SCAN-PROFILE-COLUMN
023000        THRU C199-SCAN-PROFILE-COLUMN-EX
023100           VARYING WK-N-SUB FROM 1 BY 1
023200              UNTIL WK-N-SUB > WK-N-COLL-COL-COUNT.
023300
023400     IF      WK-N-TAXID-CNT NOT = 1
023500          OR WK-N-RANK-CNT NOT = 1
023600          OR WK-N-TAXPATH-CNT NOT = 1
023700          OR WK-N-PCT-CNT NOT = 1
023800             MOVE "11"            TO    WK-C-COLL-ERROR-CD
023900             MOVE "CMIXCOL - TAXID/RANK/TAXPATH/PCT EACH ONCE"
024000                                  TO    WK-C-COLL-ERROR-MSG
024100             GO TO B199-CHECK-PROFILE-LAYOUT-EX
024200     END-IF.
024300
024400     IF      WK-N-TAXPATHSN-CNT = 1
024500             MOVE "Y"             TO    WK-C-COLL-HAS-TAXPATHSN
024600        ELSE
024700             IF WK-N-TAXPATHSN-CNT NOT = 0
024800                MOVE "12"         TO    WK-C-COLL-ERROR-CD
024900                MOVE "CMIXCOL - TAXPATHSN COLUMN DUPLICATED"
025000                                  TO    WK-C-COLL-ERROR-MSG
025100                GO TO B199-CHECK-PROFILE-LAYOUT-EX
025200             END-IF
025300     END-IF.
025400
025500 B199-CHECK-PROFILE-LAYOUT-EX.
025600     EXIT.
025700
025800*---------------------------------------------------------------*
025900 C000-SCAN-BINNING-COLUMN.
026000*---------------------------------------------------------------*
026100     MOVE WK-C-COLL-COL-NAME(WK-N-SUB) TO WK-C-NAME-WORK.
026200     INSPECT WK-C-NAME-WORK CONVERTING
026300        "abcdefghijklmnopqrstuvwxyz" TO
026400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026500
026600     EVALUATE WK-C-NAME-WORK
026700        WHEN "SEQUENCEID"
026800           ADD 1                  TO    WK-N-SEQID-CNT
026900        WHEN "TAXID"
027000           ADD 1                  TO    WK-N-TAXID-CNT
027100           MOVE WK-N-SUB          TO    WK-N-COLL-TAXID-POS
027200        WHEN "BINID"
027300           ADD 1                  TO    WK-N-BINID-CNT
027400           MOVE WK-N-SUB          TO    WK-N-COLL-BINID-POS
027500        WHEN OTHER
027600           PERFORM W000-CHECK-CUSTOM-FIELD                        CAM045
027700              THRU W099-CHECK-CUSTOM-FIELD-EX                     CAM045
027800           IF    WK-C-CUSTOM-IS-OK                                CAM045
027900                 CONTINUE
028000           ELSE
028100                 MOVE  WK-N-SUB    TO    WK-N-SUB-DISPLAY
028200                 MOVE  "04"        TO    WK-C-COLL-ERROR-CD       CAM045
028300                 STRING "CMIXCOL - UNRECOGNISED BINNING COLUMN "  CAM045
028400                    "AT POSITION " DELIMITED BY SIZE              CAM045
028500                    WK-N-SUB-DISPLAY DELIMITED BY SIZE            CAM045
028600                    ": " WK-C-NAME-WORK DELIMITED BY SIZE         CAM045
028700                    INTO WK-C-COLL-ERROR-MSG                     CAM045
028800                 DISPLAY "CMIXCOL - UNRECOGNISED BINNING "
028900                    "COLUMN AT POSITION "
029000                    WK-N-SUB-DISPLAY ": " WK-C-NAME-WORK
029100           END-IF
029200     END-EVALUATE.
029300
029400 C099-SCAN-BINNING-COLUMN-EX.
029500     EXIT.
029600
029700*---------------------------------------------------------------*
029800 C100-SCAN-PROFILE-COLUMN.
029900*---------------------------------------------------------------*
030000     MOVE WK-C-COLL-COL-NAME(WK-N-SUB) TO WK-C-NAME-WORK.
030100     INSPECT WK-C-NAME-WORK CONVERTING
030200        "abcdefghijklmnopqrstuvwxyz" TO
030300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030400
030500     EVALUATE WK-C-NAME-WORK
030600        WHEN "TAXID"
030700           ADD 1                  TO    WK-N-TAXID-CNT
030800        WHEN "RANK"
030900           ADD 1                  TO    WK-N-RANK-CNT
031000           MOVE WK-N-SUB          TO    WK-N-COLL-RANK-POS
031100        WHEN "TAXPATH"
031200           ADD 1                  TO    WK-N-TAXPATH-CNT
031300           MOVE WK-N-SUB          TO    WK-N-COLL-TAXPATH-POS
031400        WHEN "TAXPATHSN"
031500           ADD 1                  TO    WK-N-TAXPATHSN-CNT
031600        WHEN "PERCENTAGE"
031700           ADD 1                  TO    WK-N-PCT-CNT
031800           MOVE WK-N-SUB          TO    WK-N-COLL-PCT-POS
031900        WHEN OTHER
032000           PERFORM W000-CHECK-CUSTOM-FIELD                        CAM045
032100              THRU W099-CHECK-CUSTOM-FIELD-EX                     CAM045
032200           IF    WK-C-CUSTOM-IS-OK                                CAM045
032300                 CONTINUE
032400           ELSE
032500                 MOVE  WK-N-SUB    TO    WK-N-SUB-DISPLAY
032600                 MOVE  "13"        TO    WK-C-COLL-ERROR-CD       CAM045
032700                 STRING "CMIXCOL - UNRECOGNISED PROFILING COLUMN " CAM045
032800                    "AT POSITION " DELIMITED BY SIZE              CAM045
032900                    WK-N-SUB-DISPLAY DELIMITED BY SIZE            CAM045
033000                    ": " WK-C-NAME-WORK DELIMITED BY SIZE         CAM045
033100                    INTO WK-C-COLL-ERROR-MSG                     CAM045
033200                 DISPLAY "CMIXCOL - UNRECOGNISED PROFILING "
033300                    "COLUMN AT POSITION "
033400                    WK-N-SUB-DISPLAY ": " WK-C-NAME-WORK
033500           END-IF
033600     END-EVALUATE.
033700
033800 C199-SCAN-PROFILE-COLUMN-EX.
033900     EXIT.
034000
034100*---------------------------------------------------------------*  CAM045
034200* W000-CHECK-CUSTOM-FIELD TESTS WK-C-NAME-WORK AGAINST THE          CAM045
034300* _XXX_YYY CUSTOM-FIELD PATTERN - A LEADING UNDERSCORE, ONE OR      CAM045
034400* MORE ALPHABETIC ORG-NAME CHARACTERS, A SECOND UNDERSCORE, THEN    CAM045
034500* A FIELD NAME STARTING WITH A LETTER AND CONTINUING WITH          CAM045
034600* LETTERS OR DIGITS.  SETS WK-C-CUSTOM-OK-SW TO "Y" WHEN THE        CAM045
034700* COLUMN NAME MATCHES, "N" OTHERWISE (MOD CAM045).                 CAM045
034800*---------------------------------------------------------------*  CAM045
034900 W000-CHECK-CUSTOM-FIELD.                                          CAM045
035000     MOVE "N"                      TO    WK-C-CUSTOM-OK-SW.        CAM045
035100     MOVE 0                        TO    WK-N-NAME-LEN             CAM045
035200                                          WK-N-UNDERSCORE-POS.     CAM045
035300     INSPECT WK-C-NAME-WORK TALLYING WK-N-NAME-LEN                 CAM045
035400        FOR CHARACTERS BEFORE INITIAL SPACE.                       CAM045
035500     IF      WK-N-NAME-LEN < 4                                     CAM045
035600          OR WK-C-NAME-WORK(1:1) NOT = "_"                         CAM045
035700             GO TO W099-CHECK-CUSTOM-FIELD-EX                      CAM045
035800     END-IF.                                                       CAM045
035900     PERFORM W010-FIND-SECOND-UNDERSCORE                           CAM045
036000        THRU W019-FIND-SECOND-UNDERSCORE-EX                        CAM045
036100           VARYING WK-N-SUB2 FROM 2 BY 1                           CAM045
036200              UNTIL WK-N-SUB2 > WK-N-NAME-LEN                      CAM045
036300                 OR WK-N-UNDERSCORE-POS NOT = 0.                   CAM045
036400     IF      WK-N-UNDERSCORE-POS < 3                               CAM045
036500          OR WK-N-UNDERSCORE-POS >= WK-N-NAME-LEN                  CAM045
036600             GO TO W099-CHECK-CUSTOM-FIELD-EX                      CAM045
036700     END-IF.                                                       CAM045
036800     IF      WK-C-NAME-WORK(WK-N-UNDERSCORE-POS + 1:1)             CAM045
036900                                          NOT ALPHABETIC           CAM045
037000             GO TO W099-CHECK-CUSTOM-FIELD-EX                      CAM045
037100     END-IF.                                                       CAM045
037200     MOVE "N"                      TO    WK-C-CUSTOM-BAD-SW.       CAM045
037300     PERFORM W020-CHECK-ORG-CHAR THRU W029-CHECK-ORG-CHAR-EX       CAM045
037400        VARYING WK-N-SUB2 FROM 2 BY 1                              CAM045
037500           UNTIL WK-N-SUB2 > WK-N-UNDERSCORE-POS - 1.              CAM045
037600     PERFORM W030-CHECK-FIELD-CHAR THRU W039-CHECK-FIELD-CHAR-EX   CAM045
037700        VARYING WK-N-SUB2 FROM WK-N-UNDERSCORE-POS + 2 BY 1        CAM045
037800           UNTIL WK-N-SUB2 > WK-N-NAME-LEN.                        CAM045
037900     IF      NOT WK-C-CUSTOM-CHAR-BAD                              CAM045
038000             MOVE "Y"              TO    WK-C-CUSTOM-OK-SW         CAM045
038100     END-IF.                                                       CAM045
038200 W099-CHECK-CUSTOM-FIELD-EX.                                       CAM045
038300     EXIT.                                                         CAM045
038400
038500 W010-FIND-SECOND-UNDERSCORE.                                      CAM045
038600     IF      WK-C-NAME-WORK(WK-N-SUB2:1) = "_"                     CAM045
038700             MOVE WK-N-SUB2        TO    WK-N-UNDERSCORE-POS       CAM045
038800     END-IF.                                                       CAM045
038900 W019-FIND-SECOND-UNDERSCORE-EX.                                   CAM045
039000     EXIT.                                                         CAM045
039100
039200 W020-CHECK-ORG-CHAR.                                              CAM045
039300     IF      WK-C-NAME-WORK(WK-N-SUB2:1) NOT ALPHABETIC            CAM045
039400             MOVE "Y"              TO    WK-C-CUSTOM-BAD-SW        CAM045
039500     END-IF.                                                       CAM045
039600 W029-CHECK-ORG-CHAR-EX.                                           CAM045
039700     EXIT.                                                         CAM045
039800
039900 W030-CHECK-FIELD-CHAR.                                            CAM045
040000     IF      WK-C-NAME-WORK(WK-N-SUB2:1) NOT ALPHABETIC            CAM045
040100          AND WK-C-NAME-WORK(WK-N-SUB2:1) NOT NUMERIC              CAM045
040200             MOVE "Y"              TO    WK-C-CUSTOM-BAD-SW        CAM045
040300     END-IF.                                                       CAM045
040400 W039-CHECK-FIELD-CHAR-EX.                                         CAM045
040500     EXIT.                                                         CAM045
040600
040700******************************************************************
040800************** END OF PROGRAM SOURCE -  CMIXCOL ***************
040900******************************************************************
