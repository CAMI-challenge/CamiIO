000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      CMIRCAT IS INITIAL.
000500 AUTHOR.          ACCENTURE.
000600 INSTALLATION.    MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.    27 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.        PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                   USE ONLY.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  THIS PROGRAM READS A CONCATENATED CAMI CHALLENGE
001300*               PROFILING FILE - ONE OR MORE PROFILE SECTIONS,
001400*               EACH WITH ITS OWN HEADER BLOCK AND COLUMN-
001500*               DEFINITION LINE, RUN TOGETHER IN ONE FILE - AND
001600*               VALIDATES EACH SECTION IN TURN.  WHEN A BARE "@"
001700*               LINE IS SEEN INSIDE THE ROW LOOP IT SIGNALS THE
001800*               START OF THE NEXT SECTION.  PER-SECTION AND
001900*               GRAND TOTALS ARE BOTH REPORTED (CONTROL BREAK ON
002000*               SECTION NUMBER).  EACH ROW ALSO HAS ITS RANK AND
002100*               PERCENTAGE CHECKED, IN ADDITION TO THE USUAL
002200*               TAXID/TAXPATH LINEAGE CHECK.
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                      *
002500*----------------------------------------------------------------*
002600*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002700*----------------------------------------------------------------*
002800*|MWTL    |27/02/1991| CAM014   | INITIAL VERSION              |*
002900*|DCKAB   |22/11/1995| CAM016D  | SHARE CMIXTAX/CMIXNUM LINEAGE |*
003000*|        |          |          | WALK WITH CMIRPRO             |*
003100*|DCKAB   |09/11/1998| CAM019D  | Y2K REVIEW - WS-DATE-YMD      |*
003200*|        |          |          | ALREADY CENTURY-SAFE, ADDED   |*
003300*|        |          |          | WS-DATE-CEN EXPLICIT "20"     |* CAM019D
003400*|DCKAB   |03/05/2001| CAM024D  | ADD PER-SECTION CONTROL-BREAK |*
003500*|        |          |          | TOTALS ON THE REPORT          |*
003600*|ACNFAM  |02/10/2007| CAM035D  | CUSTOM _ORG_ COLUMNS PASSED   |*
003700*|        |          |          | THROUGH TO CMI-PRO-CUSTOM-TBL |*
003800*|ACNFAM  |11/06/2013| CAM044D  | ADD CAMICATOUT - ACCEPTED ROWS|*
003900*|        |          |          | NOW ECHOED TO A VALIDATED-DATA|*
004000*|        |          |          | OUTPUT FILE, NOT JUST REPORTED|*
004100*|ACNFAM  |11/06/2013| CAM045D  | CAM035D NEVER ACTUALLY WORKED |*
004200*|        |          |          | - CMIXCOL REJECTED ANY LAYOUT |*
004300*|        |          |          | OVER 4/5 COLUMNS.  NOW THAT IT|*
004400*|        |          |          | ACCEPTS CUSTOM COLUMNS THIS   |*
004500*|        |          |          | ROUTINE ACTUALLY FILLS THE    |*
004600*|        |          |          | CUSTOM TABLE FROM THEM        |*
004700*|ACNFAM  |18/06/2013| CAM047D  | TOTALS LINE SPLIT INTO SIX -  |*
004800*|        |          |          | LINES READ, LINES SKIPPED,    |*
004900*|        |          |          | ROWS READ, ROWS ACCEPTED,     |*
005000*|        |          |          | ROWS REJECTED AND HEADER      |*
005100*|        |          |          | ERRORS NO LONGER SHARE ONE    |*
005200*|        |          |          | ERROR COUNTER - AUDITORS WANT |*
005300*|        |          |          | HEADER PROBLEMS COUNTED APART |*
005400*|        |          |          | FROM BAD DATA ROWS, AT BOTH   |*
005500*|        |          |          | THE GRAND AND SECTION LEVEL   |*
005600*----------------------------------------------------------------*
005700 EJECT
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-AS400.
006100 OBJECT-COMPUTER. IBM-AS400.
006200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006300                   UPSI-0 IS UPSI-SWITCH-0
006400                     ON  STATUS IS U0-ON
006500                     OFF STATUS IS U0-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CMICATRAW ASSIGN TO CAMICATIN
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200     SELECT CMIVALRPT ASSIGN TO CAMIVALRPT
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
007500     SELECT CMICATOUT ASSIGN TO CAMICATOUT                      CAM044D
007600            ORGANIZATION      IS LINE SEQUENTIAL                CAM044D
007700            FILE STATUS       IS WK-C-OUT-FILE-STATUS.          CAM044D
007800
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300***************
008400 FD  CMICATRAW
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS CMI-RAW-LINE-REC.
008700     COPY CMIRAWL.
008800
008900 FD  CMIVALRPT
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS CMI-RPT-LINE.
009200     COPY CMIRPTR.
009300
009400 FD  CMICATOUT                                                  CAM044D
009500     LABEL RECORDS ARE OMITTED                                  CAM044D
009600     DATA RECORD IS CMI-OUT-LINE-REC.                           CAM044D
009700     COPY CMIOUTL.                                              CAM044D
009800
009900*************************
010000 WORKING-STORAGE SECTION.
010100*************************
010200 01  FILLER                      PIC X(024) VALUE
010300     "** PROGRAM CMIRCAT   **".
010400
010500 01  WS-DATE-YMD                     PIC X(06).
010600 01  WS-DATE-YYMD.
010700     05  WS-DATE-CEN                 PIC X(02) VALUE "20".
010800     05  WS-DATE-YMD-IN              PIC X(06).
010900     05  FILLER                      PIC X(002) VALUE SPACES.
011000
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 01  WK-C-COMMON.
011300     COPY CMICMWS.
011400
011500 01  WK-C-RPT-FILE-STATUS            PIC X(02) VALUE SPACES.
011600 01  WK-C-OUT-FILE-STATUS            PIC X(02) VALUE SPACES.   CAM044D
011700
011800 01  WK-N-COUNTERS.
011900     05  WK-N-LINE-NO                PIC 9(07) COMP VALUE 0.
012000     05  WK-N-RPT-LINE-NO            PIC 9(07) COMP VALUE 0.
012100     05  WK-N-SKIP-CNT               PIC 9(07) COMP VALUE 0.    CAM047D
012200     05  WK-N-ROW-CNT                PIC 9(07) COMP VALUE 0.
012300     05  WK-N-ACCEPT-CNT             PIC 9(07) COMP VALUE 0.    CAM047D
012400     05  WK-N-REJECT-CNT             PIC 9(07) COMP VALUE 0.    CAM047D
012500     05  WK-N-HDR-ERROR-CNT          PIC 9(07) COMP VALUE 0.    CAM047D
012600     05  WK-N-SUB                    PIC 9(03) COMP VALUE 0.
012700     05  WK-N-TOK-CNT                PIC 9(03) COMP VALUE 0.
012800     05  WK-N-TAXPATHSN-POS          PIC 9(03) COMP VALUE 0.
012900     05  WK-N-TAXID-NUM              PIC S9(09) COMP VALUE 0.
013000     05  WK-N-PREV-ID                PIC S9(09) COMP VALUE 0.
013100     05  FILLER                      PIC X(01) VALUE SPACES.
013200     05  WK-N-SECT-NO                PIC 9(05) COMP VALUE 0.
013300     05  WK-N-SECT-CNTS.
013400         10  WK-N-SECT-LINE-CNT      PIC 9(07) COMP VALUE 0.    CAM047D
013500         10  WK-N-SECT-SKIP-CNT      PIC 9(07) COMP VALUE 0.    CAM047D
013600         10  WK-N-SECT-ROW-CNT       PIC 9(07) COMP VALUE 0.
013700         10  WK-N-SECT-ACCEPT-CNT    PIC 9(07) COMP VALUE 0.    CAM047D
013800         10  WK-N-SECT-REJECT-CNT    PIC 9(07) COMP VALUE 0.
013900         10  WK-N-SECT-HDR-ERR-CNT   PIC 9(07) COMP VALUE 0.    CAM047D
014000
014100* WK-N-SECT-CNTS-FLAT LETS THE NEW-SECTION BREAK RESET ALL SIX
014200* SECTION COUNTERS WITH ONE MOVE LOW-VALUES INSTEAD OF SIX.     CAM047D
014300 01  WK-N-SECT-CNTS-FLAT REDEFINES WK-N-SECT-CNTS
014400                                     PIC X(24).                 CAM047D
014500 01  WK-C-SW.
014600     05  WK-C-GOT-COLDEF-SW          PIC X(01) VALUE "N".
014700         88  WK-C-GOT-COLDEF                VALUE "Y".
014800     05  WK-C-TAXID-VALID-SW         PIC X(01) VALUE "N".
014900         88  WK-C-TAXID-IS-VALID            VALUE "Y".
015000     05  FILLER                      PIC X(01) VALUE SPACES.
015100     05  WK-C-PATH-OK-SW             PIC X(01) VALUE "Y".
015200         88  WK-C-PATH-IS-OK                VALUE "Y".
015300     05  WK-C-ROW-OK-SW              PIC X(01) VALUE "Y".
015400         88  WK-C-ROW-IS-OK                 VALUE "Y".
015500
015600 01  WK-C-CUR-ERROR-MSG              PIC X(120).
015700 01  WK-N-CUSTOM-WORK.                                          CAM045D
015800     05  WK-N-SUB2                   PIC 9(03) COMP VALUE 0.    CAM045D
015900     05  WK-N-CUST-CNT               PIC 9(02) COMP VALUE 0.    CAM045D
016000     05  FILLER                      PIC X(01) VALUE SPACES.    CAM045D
016100
016200 01  WK-C-SPLIT-LINE                 PIC X(512).
016300 01  WK-C-SPLIT-PREV                 PIC X(512).
016400 01  WK-C-TOK-TBL.
016500     05  WK-C-TOK-VAL                OCCURS 30 TIMES
016600                                     PIC X(200).
016700     05  FILLER                      PIC X(02) VALUE SPACES.
016800
016900* WK-C-TOK-TBL-FLAT LETS THE SPLIT ROUTINE BLANK THE WHOLE
017000* TOKEN TABLE WITH ONE MOVE SPACES INSTEAD OF A PERFORM LOOP.
017100 01  WK-C-TOK-TBL-FLAT REDEFINES WK-C-TOK-TBL
017200                                     PIC X(6002).
017300
017400 01  WK-C-RANK-UPPER                 PIC X(020).
017500
017600* WK-N-SECT-NO-OUT IS A DISPLAY-USAGE COPY OF THE SECTION
017700* COUNTER SO IT CAN BE MOVED INTO THE REPORT LABEL SLICE -
017800* WK-N-SECT-NO ITSELF IS COMP AND CANNOT BE SAFELY REDEFINED
017900* AS A DISPLAY PICTURE OF THE SAME DIGIT COUNT.
018000 01  WK-N-SECT-NO-OUT                PIC 9(05).
018100
018200* WK-C-RAW-SNIP-VIEW GIVES A SHORT VIEW OF THE RAW LINE FOR THE
018300* "UNEXPECTED LINE TYPE" DIAGNOSTIC - THE FULL 512-BYTE LINE IS
018400* NEVER NEEDED ON THE CONSOLE.
018500 01  WK-C-RAW-SNIP-VIEW REDEFINES WK-C-SPLIT-PREV.
018600     05  WK-C-RAW-SNIP                PIC X(050).
018700     05  FILLER                       PIC X(462).
018800
018900 COPY CMIHDRL.
019000
019100 COPY CMICOLL.
019200
019300 COPY CMITAXL.
019400
019500 COPY CMINUML.
019600
019700 COPY CMIPROR.
019800
019900 EJECT
020000****************
020100 PROCEDURE DIVISION.
020200****************
020300 MAIN-MODULE.
020400     PERFORM A000-OPEN-FILES
020500        THRU A099-OPEN-FILES-EX.
020600     PERFORM C000-PROCESS-ROWS
020700        THRU C099-PROCESS-ROWS-EX.
020800     PERFORM D000-PRINT-TOTALS
020900        THRU D099-PRINT-TOTALS-EX.
021000     PERFORM Z000-END-PROGRAM-ROUTINE
021100        THRU Z099-END-PROGRAM-ROUTINE-EX.
021200     GOBACK.
021300
021400 EJECT
021500*---------------------------------------------------------------*
021600 A000-OPEN-FILES.
021700*---------------------------------------------------------------*
021800     ACCEPT  WS-DATE-YMD-IN          FROM DATE.
021900
022000     SET     UPSI-SWITCH-0           TO    OFF.
022100
022200     OPEN INPUT  CMICATRAW.
022300     IF      NOT WK-C-SUCCESSFUL
022400             DISPLAY "CMIRCAT - OPEN FILE ERROR - CAMICATIN"
022500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600             PERFORM Y900-ABNORMAL-TERMINATION
022700     END-IF.
022800
022900     OPEN OUTPUT CMIVALRPT.
023000     IF      WK-C-RPT-FILE-STATUS NOT = "00"
023100             DISPLAY "CMIRCAT - OPEN FILE ERROR - CAMIVALRPT"
023200             DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
023300             PERFORM Y900-ABNORMAL-TERMINATION
023400     END-IF.
023500                                                                 CAM044D
023600     OPEN OUTPUT CMICATOUT.                                     CAM044D
023700     IF      WK-C-OUT-FILE-STATUS NOT = "00"                    CAM044D
023800             DISPLAY "CMIRCAT - OPEN FILE ERROR - CAMICATOUT"    CAM044D
023900             DISPLAY "FILE STATUS IS " WK-C-OUT-FILE-STATUS      CAM044D
024000             PERFORM Y900-ABNORMAL-TERMINATION                  CAM044D
024100     END-IF.                                                    CAM044D
024200
024300     MOVE "LOAD  "                  TO    WK-C-TAXL-FUNCTION.
024400     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.
024500     IF      NOT WK-C-TAXL-NO-ERROR
024600             DISPLAY "CMIRCAT - TAXONOMY LOAD ERROR - "
024700                     WK-C-TAXL-ERROR-MSG
024800             PERFORM Y900-ABNORMAL-TERMINATION
024900     END-IF.
025000
025100     PERFORM R000-WRITE-HEADING
025200        THRU R099-WRITE-HEADING-EX.
025300
025400     PERFORM S000-READ-ONE-LINE
025500        THRU S099-READ-ONE-LINE-EX.
025600
025700 A099-OPEN-FILES-EX.
025800     EXIT.
025900
026000*---------------------------------------------------------------*
026100 C000-PROCESS-ROWS.
026200*---------------------------------------------------------------*
026300     PERFORM C100-PROCESS-ONE-ROW
026400        THRU C199-PROCESS-ONE-ROW-EX
026500           UNTIL WK-C-EOF.
026600
026700 C099-PROCESS-ROWS-EX.
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 C100-PROCESS-ONE-ROW.
027200*---------------------------------------------------------------*
027300     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-HDRL-LINE.
027400     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
027500     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
027600
027700     EVALUATE TRUE
027800        WHEN WK-C-HDRL-TYPE-BLANK
027900           ADD 1               TO    WK-N-SKIP-CNT         CAM047D
028000           ADD 1               TO    WK-N-SECT-SKIP-CNT    CAM047D
028100        WHEN WK-C-HDRL-TYPE-COMMENT
028200           ADD 1               TO    WK-N-SKIP-CNT         CAM047D
028300           ADD 1               TO    WK-N-SECT-SKIP-CNT    CAM047D
028400        WHEN WK-C-HDRL-TYPE-HEADER
028500           PERFORM C050-NEW-SECTION-CHECK
028600              THRU C059-NEW-SECTION-CHECK-EX
028700           GO TO C199-PROCESS-ONE-ROW-EX
028800        WHEN OTHER
028900           PERFORM C100-VALIDATE-ROW
029000              THRU C109-VALIDATE-ROW-EX
029100     END-EVALUATE.
029200
029300     PERFORM S000-READ-ONE-LINE
029400        THRU S099-READ-ONE-LINE-EX.
029500
029600 C199-PROCESS-ONE-ROW-EX.
029700     EXIT.
029800
029900*---------------------------------------------------------------*
030000 C050-NEW-SECTION-CHECK.                                           CAM024D
030100*---------------------------------------------------------------*
030200*    A BARE "@" LINE SEEN INSIDE THE ROW LOOP STARTS THE NEXT
030300*    PROFILE SECTION - PRINT THE OLD SECTION'S TOTALS (IF ANY),
030400*    THEN RE-RUN THE HEADER-BLOCK LOGIC ON THIS LINE ONWARD.
030500*---------------------------------------------------------------*
030600     PERFORM C060-PRINT-SECTION-TOTALS
030700        THRU C069-PRINT-SECTION-TOTALS-EX.
030800
030900     ADD 1                          TO    WK-N-SECT-NO.
031000     MOVE LOW-VALUES                TO    WK-N-SECT-CNTS-FLAT.
031100     MOVE "N"                       TO    WK-C-GOT-COLDEF-SW.
031200     INITIALIZE                     WK-C-HDRL-RECORD.
031300     MOVE "PROF"                    TO    WK-C-HDRL-FORMAT.
031400
031500     PERFORM B100-CLASSIFY-AND-ROUTE
031600        THRU B199-CLASSIFY-AND-ROUTE-EX
031700           UNTIL WK-C-EOF
031800              OR WK-C-GOT-COLDEF.
031900
032000     IF      WK-C-GOT-COLDEF
032100             PERFORM S000-READ-ONE-LINE
032200                THRU S099-READ-ONE-LINE-EX
032300     END-IF.
032400
032500     MOVE "MANDCK"                  TO    WK-C-HDRL-FUNCTION.
032600     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
032700     IF      NOT WK-C-HDRL-NO-ERROR
032800             MOVE WK-C-HDRL-ERROR-MSG
032900                                    TO    WK-C-CUR-ERROR-MSG
033000             PERFORM T000-WRITE-DETAIL-LINE
033100                THRU T099-WRITE-DETAIL-LINE-EX
033200             ADD 1                  TO    WK-N-HDR-ERROR-CNT  CAM047D
033300             ADD 1                  TO    WK-N-SECT-HDR-ERR-CNT CAM047D
033400     END-IF.
033500
033600 C059-NEW-SECTION-CHECK-EX.
033700     EXIT.
033800
033900*---------------------------------------------------------------*
034000 B100-CLASSIFY-AND-ROUTE.
034100*---------------------------------------------------------------*
034200     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-HDRL-LINE.
034300     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
034400     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
034500
034600     EVALUATE TRUE
034700        WHEN WK-C-HDRL-TYPE-BLANK
034800           ADD 1               TO    WK-N-SKIP-CNT          CAM047D
034900           ADD 1               TO    WK-N-SECT-SKIP-CNT     CAM047D
035000        WHEN WK-C-HDRL-TYPE-COMMENT
035100           ADD 1               TO    WK-N-SKIP-CNT          CAM047D
035200           ADD 1               TO    WK-N-SECT-SKIP-CNT     CAM047D
035300        WHEN WK-C-HDRL-TYPE-HEADER
035400           MOVE "PARSE "            TO    WK-C-HDRL-FUNCTION
035500           CALL "CMIXHDR"           USING WK-C-HDRL-RECORD
035600           IF   NOT WK-C-HDRL-NO-ERROR
035700                MOVE WK-C-HDRL-ERROR-MSG
035800                                    TO    WK-C-CUR-ERROR-MSG
035900                PERFORM T000-WRITE-DETAIL-LINE
036000                   THRU T099-WRITE-DETAIL-LINE-EX
036100                ADD 1               TO    WK-N-HDR-ERROR-CNT    CAM047D
036200                ADD 1               TO    WK-N-SECT-HDR-ERR-CNT CAM047D
036300           END-IF
036400        WHEN WK-C-HDRL-TYPE-COLDEF
036500           PERFORM B200-CHECK-COLUMN-LINE
036600              THRU B299-CHECK-COLUMN-LINE-EX
036700        WHEN OTHER
036800           MOVE CMI-RAW-LINE-TEXT  TO    WK-C-SPLIT-PREV
036900           DISPLAY "CMIRCAT - DATA ROW SEEN BEFORE COLUMN "
037000                   "LINE - " WK-C-RAW-SNIP
037100           ADD 1                    TO    WK-N-HDR-ERROR-CNT    CAM047D
037200           ADD 1                    TO    WK-N-SECT-HDR-ERR-CNT CAM047D
037300     END-EVALUATE.
037400
037500     IF      NOT WK-C-GOT-COLDEF
037600             PERFORM S000-READ-ONE-LINE
037700                THRU S099-READ-ONE-LINE-EX
037800     END-IF.
037900
038000 B199-CLASSIFY-AND-ROUTE-EX.
038100     EXIT.
038200
038300*---------------------------------------------------------------*
038400 B200-CHECK-COLUMN-LINE.
038500*---------------------------------------------------------------*
038600     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-SPLIT-LINE.
038700     PERFORM U000-SPLIT-LINE-INTO-TOKENS
038800        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
038900
039000     MOVE 0                         TO    WK-N-COLL-COL-COUNT.
039100     IF      WK-N-TOK-CNT > 1
039200             COMPUTE WK-N-COLL-COL-COUNT = WK-N-TOK-CNT - 1
039300             PERFORM V000-COPY-ONE-COL-NAME
039400                THRU V099-COPY-ONE-COL-NAME-EX
039500                   VARYING WK-N-SUB FROM 1 BY 1
039600                      UNTIL WK-N-SUB > WK-N-COLL-COL-COUNT
039700     END-IF.
039800
039900     MOVE "CHKPRO"                  TO    WK-C-COLL-FUNCTION.
040000     CALL "CMIXCOL"                 USING WK-C-COLL-RECORD.
040100
040200     IF      NOT WK-C-COLL-NO-ERROR
040300             MOVE WK-C-COLL-ERROR-MSG
040400                                    TO    WK-C-CUR-ERROR-MSG
040500             PERFORM T000-WRITE-DETAIL-LINE
040600                THRU T099-WRITE-DETAIL-LINE-EX
040700             ADD 1                  TO    WK-N-HDR-ERROR-CNT  CAM047D
040800             ADD 1                  TO    WK-N-SECT-HDR-ERR-CNT CAM047D
040900        ELSE
041000             MOVE "Y"               TO    WK-C-GOT-COLDEF-SW
041100             IF   WK-C-COLL-YES-TAXPATHSN
041200                  COMPUTE WK-N-TAXPATHSN-POS =
041300                          WK-N-COLL-PCT-POS - 1
041400             ELSE
041500                  MOVE 0            TO    WK-N-TAXPATHSN-POS
041600             END-IF
041700     END-IF.
041800
041900 B299-CHECK-COLUMN-LINE-EX.
042000     EXIT.
042100
042200*---------------------------------------------------------------*
042300 C100-VALIDATE-ROW.
042400*---------------------------------------------------------------*
042500     ADD 1                          TO    WK-N-ROW-CNT.
042600     ADD 1                          TO    WK-N-SECT-ROW-CNT.
042700     MOVE "Y"                       TO    WK-C-ROW-OK-SW.
042800     INITIALIZE                     CMI-PRO-DATA-REC.
042900
043000     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-SPLIT-LINE.
043100     PERFORM U000-SPLIT-LINE-INTO-TOKENS
043200        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
043300
043400     IF      WK-N-TOK-CNT NOT = WK-N-COLL-COL-COUNT
043500             PERFORM W900-LOG-ROW-ERROR
043600                THRU W999-LOG-ROW-ERROR-EX
043700             GO TO C109-VALIDATE-ROW-EX
043800     END-IF.
043900
044000     MOVE WK-C-TOK-VAL(WK-N-COLL-RANK-POS)
044100                                    TO    CMI-PRO-RANK.
044200     MOVE WK-C-TOK-VAL(WK-N-COLL-TAXPATH-POS)
044300                                    TO    CMI-PRO-TAXPATH.
044400     MOVE WK-C-TOK-VAL(WK-N-COLL-PCT-POS)
044500                                    TO    CMI-PRO-PERCENTAGE.
044600     IF      WK-N-TAXPATHSN-POS NOT = 0
044700             MOVE WK-C-TOK-VAL(WK-N-TAXPATHSN-POS)
044800                                    TO    CMI-PRO-TAXPATHSN
044900     END-IF.
045000
045100     MOVE WK-C-TOK-VAL(WK-N-COLL-TAXID-POS)
045200                                    TO    CMI-PRO-TAXID.
045300     PERFORM W000-VALIDATE-TAXID
045400        THRU W099-VALIDATE-TAXID-EX.
045500
045600     IF      WK-C-TAXID-IS-VALID
045700             PERFORM W100-VALIDATE-TAXPATH
045800                THRU W199-VALIDATE-TAXPATH-EX
045900     END-IF.
046000
046100     PERFORM W300-VALIDATE-RANK
046200        THRU W399-VALIDATE-RANK-EX.
046300
046400     PERFORM W400-VALIDATE-PERCENTAGE
046500        THRU W499-VALIDATE-PERCENTAGE-EX.
046600
046700     PERFORM X000-COPY-CUSTOM-COLUMNS                           CAM045D
046800        THRU X099-COPY-CUSTOM-COLUMNS-EX.                       CAM045D
046900                                                                 CAM044D
047000     IF      WK-C-ROW-IS-OK                                     CAM044D
047100             ADD 1                  TO    WK-N-ACCEPT-CNT      CAM047D
047200             ADD 1                  TO    WK-N-SECT-ACCEPT-CNT CAM047D
047300             PERFORM X200-WRITE-OUTPUT-ROW                      CAM044D
047400                THRU X299-WRITE-OUTPUT-ROW-EX                   CAM044D
047500     END-IF.                                                    CAM044D
047600
047700 C109-VALIDATE-ROW-EX.
047800     EXIT.
047900
048000*---------------------------------------------------------------*
048100 C060-PRINT-SECTION-TOTALS.
048200*    CAM047D - SIX PER-SECTION TOTALS NOW PRINTED, NOT TWO -    *
048300*    LINES READ, LINES SKIPPED, ROWS READ, ROWS ACCEPTED, ROWS  *
048400*    REJECTED AND HEADER ERRORS EACH GET THEIR OWN LINE.        *
048500*---------------------------------------------------------------*
048600     IF      WK-N-SECT-NO > 0
048700             MOVE WK-N-SECT-NO      TO    WK-N-SECT-NO-OUT
048800             MOVE SPACES            TO    CMI-RPT-LINE            CAM047D
048900             MOVE "SECTION "        TO    RPT-TOT-LABEL(1:8)      CAM047D
049000             MOVE WK-N-SECT-NO-OUT  TO    RPT-TOT-LABEL(9:5)      CAM047D
049100             MOVE " LINES READ"     TO    RPT-TOT-LABEL(14:11)    CAM047D
049200             MOVE WK-N-SECT-LINE-CNT                              CAM047D
049300                                    TO    RPT-TOT-VALUE           CAM047D
049400             WRITE CMI-RPT-LINE     AFTER ADVANCING 2 LINES       CAM047D
049500
049600             MOVE SPACES            TO    CMI-RPT-LINE            CAM047D
049700             MOVE "SECTION "        TO    RPT-TOT-LABEL(1:8)      CAM047D
049800             MOVE WK-N-SECT-NO-OUT  TO    RPT-TOT-LABEL(9:5)      CAM047D
049900             MOVE " LINES SKIPPED"  TO    RPT-TOT-LABEL(14:14)    CAM047D
050000             MOVE WK-N-SECT-SKIP-CNT                              CAM047D
050100                                    TO    RPT-TOT-VALUE           CAM047D
050200             WRITE CMI-RPT-LINE     AFTER ADVANCING 1 LINES       CAM047D
050300             MOVE SPACES            TO    CMI-RPT-LINE
050400             MOVE "SECTION "        TO    RPT-TOT-LABEL(1:8)
050500             MOVE WK-N-SECT-NO-OUT  TO    RPT-TOT-LABEL(9:5)
050600             MOVE " ROWS READ"      TO    RPT-TOT-LABEL(14:10)
050700             MOVE WK-N-SECT-ROW-CNT TO    RPT-TOT-VALUE
050800             WRITE CMI-RPT-LINE     AFTER ADVANCING 2 LINES
050900
051000             MOVE SPACES            TO    CMI-RPT-LINE
051100             MOVE "SECTION "        TO    RPT-TOT-LABEL(1:8)      CAM047D
051200             MOVE WK-N-SECT-NO-OUT  TO    RPT-TOT-LABEL(9:5)      CAM047D
051300             MOVE " ROWS ACCEPTED"  TO    RPT-TOT-LABEL(14:14)    CAM047D
051400             MOVE WK-N-SECT-ACCEPT-CNT                            CAM047D
051500                                    TO    RPT-TOT-VALUE           CAM047D
051600             WRITE CMI-RPT-LINE     AFTER ADVANCING 1 LINES       CAM047D
051700
051800             MOVE SPACES            TO    CMI-RPT-LINE            CAM047D
051900             MOVE "SECTION "        TO    RPT-TOT-LABEL(1:8)
052000             MOVE WK-N-SECT-NO-OUT  TO    RPT-TOT-LABEL(9:5)
052100             MOVE " ROWS REJECTED"  TO    RPT-TOT-LABEL(14:14)    CAM047D
052200             MOVE WK-N-SECT-REJECT-CNT
052300                                    TO    RPT-TOT-VALUE
052400             WRITE CMI-RPT-LINE     AFTER ADVANCING 1 LINES
052500
052600             MOVE SPACES            TO    CMI-RPT-LINE            CAM047D
052700             MOVE "SECTION "        TO    RPT-TOT-LABEL(1:8)      CAM047D
052800             MOVE WK-N-SECT-NO-OUT  TO    RPT-TOT-LABEL(9:5)      CAM047D
052900             MOVE " HEADER ERRORS"  TO    RPT-TOT-LABEL(14:14)    CAM047D
053000             MOVE WK-N-SECT-HDR-ERR-CNT                           CAM047D
053100                                    TO    RPT-TOT-VALUE           CAM047D
053200             WRITE CMI-RPT-LINE     AFTER ADVANCING 1 LINES       CAM047D
053300     END-IF.
053400
053500 C069-PRINT-SECTION-TOTALS-EX.
053600     EXIT.
053700
053800*---------------------------------------------------------------*
053900 D000-PRINT-TOTALS.
054000*    CAM047D - SIX GRAND TOTALS NOW PRINTED, NOT TWO - LINES    *
054100*    READ, LINES SKIPPED, ROWS READ, ROWS ACCEPTED, ROWS        *
054200*    REJECTED AND HEADER ERRORS EACH HAVE THEIR OWN LINE.       *
054300*---------------------------------------------------------------*
054400     PERFORM C060-PRINT-SECTION-TOTALS
054500        THRU C069-PRINT-SECTION-TOTALS-EX.
054600
054700     MOVE SPACES                    TO    CMI-RPT-LINE.
054800     MOVE "GRAND TOTAL LINES READ"  TO    RPT-TOT-LABEL.          CAM047D
054900     MOVE WK-N-LINE-NO              TO    RPT-TOT-VALUE.          CAM047D
055000     WRITE CMI-RPT-LINE             AFTER ADVANCING 2 LINES.      CAM047D
055100                                                                  CAM047D
055200     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047D
055300     MOVE "GRAND TOTAL LINES SKIPPED"                             CAM047D
055400                                    TO    RPT-TOT-LABEL.          CAM047D
055500     MOVE WK-N-SKIP-CNT             TO    RPT-TOT-VALUE.          CAM047D
055600     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047D
055700     MOVE "GRAND TOTAL DATA ROWS READ"
055800                                    TO    RPT-TOT-LABEL.
055900     MOVE WK-N-ROW-CNT              TO    RPT-TOT-VALUE.
056000     WRITE CMI-RPT-LINE             AFTER ADVANCING 2 LINES.
056100
056200     MOVE SPACES                    TO    CMI-RPT-LINE.
056300     MOVE "GRAND TOTAL ROWS ACCEPTED"                             CAM047D
056400                                    TO    RPT-TOT-LABEL.          CAM047D
056500     MOVE WK-N-ACCEPT-CNT           TO    RPT-TOT-VALUE.          CAM047D
056600     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047D
056700                                                                  CAM047D
056800     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047D
056900     MOVE "GRAND TOTAL ROWS REJECTED"                             CAM047D
057000                                    TO    RPT-TOT-LABEL.
057100     MOVE WK-N-REJECT-CNT           TO    RPT-TOT-VALUE.          CAM047D
057200     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
057300                                                                  CAM047D
057400     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047D
057500     MOVE "GRAND TOTAL HEADER ERRORS"                             CAM047D
057600                                    TO    RPT-TOT-LABEL.          CAM047D
057700     MOVE WK-N-HDR-ERROR-CNT        TO    RPT-TOT-VALUE.          CAM047D
057800     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047D
057900
058000     IF      WK-N-REJECT-CNT > 0                                  CAM047D
058100        OR   WK-N-HDR-ERROR-CNT > 0                               CAM047D
058200             SET  UPSI-SWITCH-0     TO    ON
058300     END-IF.
058400
058500 D099-PRINT-TOTALS-EX.
058600     EXIT.
058700
058800*---------------------------------------------------------------*
058900 R000-WRITE-HEADING.
059000*---------------------------------------------------------------*
059100     MOVE SPACES                    TO    CMI-RPT-LINE.
059200     MOVE "CAMI CHALLENGE VALIDATION REPORT"
059300                                    TO    RPT-HDG-TITLE.
059400     MOVE "CAMICATIN"               TO    RPT-HDG-FILE-NAME.
059500     MOVE "CONCATENATED"            TO    RPT-HDG-FORMAT.
059600     WRITE CMI-RPT-LINE             AFTER ADVANCING TOP-OF-FORM.
059700
059800 R099-WRITE-HEADING-EX.
059900     EXIT.
060000
060100*---------------------------------------------------------------*
060200 S000-READ-ONE-LINE.
060300*---------------------------------------------------------------*
060400     READ CMICATRAW.
060500     IF      WK-C-SUCCESSFUL
060600             ADD 1                  TO    WK-N-LINE-NO
060700             ADD 1                  TO    WK-N-SECT-LINE-CNT    CAM047D
060800        ELSE
060900             IF   NOT WK-C-EOF
061000                  DISPLAY "CMIRCAT - READ ERROR - CAMICATIN"
061100                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061200             END-IF
061300     END-IF.
061400
061500 S099-READ-ONE-LINE-EX.
061600     EXIT.
061700
061800*---------------------------------------------------------------*
061900 T000-WRITE-DETAIL-LINE.
062000*---------------------------------------------------------------*
062100     ADD 1                          TO    WK-N-RPT-LINE-NO.
062200     MOVE SPACES                    TO    CMI-RPT-LINE.
062300     MOVE WK-N-LINE-NO               TO    RPT-LINE-NO.
062400     MOVE "ERROR"                   TO    RPT-SEVERITY.
062500     MOVE WK-C-CUR-ERROR-MSG        TO    RPT-MESSAGE.
062600     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
062700
062800 T099-WRITE-DETAIL-LINE-EX.
062900     EXIT.
063000
063100*---------------------------------------------------------------*
063200 U000-SPLIT-LINE-INTO-TOKENS.
063300*---------------------------------------------------------------*
063400*    SPLIT WK-C-SPLIT-LINE ON THE TAB CHARACTER INTO
063500*    WK-C-TOK-VAL, UP TO 30 TOKENS.
063600*---------------------------------------------------------------*
063700     MOVE 0                         TO    WK-N-TOK-CNT.
063800     MOVE SPACES                    TO    WK-C-TOK-TBL-FLAT.
063900
064000     PERFORM U100-SPLIT-ONE-TOKEN
064100        THRU U199-SPLIT-ONE-TOKEN-EX
064200           UNTIL WK-C-SPLIT-LINE = SPACES
064300              OR WK-N-TOK-CNT > 29.
064400
064500 U099-SPLIT-LINE-INTO-TOKENS-EX.
064600     EXIT.
064700
064800*---------------------------------------------------------------*
064900 U100-SPLIT-ONE-TOKEN.
065000*---------------------------------------------------------------*
065100*    WK-N-SUB COMES BACK AT THE FULL FIELD LENGTH (512) WHEN NO
065200*    TAB REMAINS - THAT IS THE LAST TOKEN ON THE LINE.
065300*---------------------------------------------------------------*
065400     MOVE 0                         TO    WK-N-SUB.
065500     INSPECT WK-C-SPLIT-LINE TALLYING WK-N-SUB
065600        FOR CHARACTERS BEFORE INITIAL X"09".
065700
065800     ADD 1                          TO    WK-N-TOK-CNT.
065900
066000     IF      WK-N-SUB NOT < 512
066100             MOVE WK-C-SPLIT-LINE   TO
066200                 WK-C-TOK-VAL(WK-N-TOK-CNT)
066300             MOVE SPACES            TO    WK-C-SPLIT-LINE
066400             GO TO U199-SPLIT-ONE-TOKEN-EX
066500     END-IF.
066600
066700     IF      WK-N-SUB > 0
066800             MOVE WK-C-SPLIT-LINE(1:WK-N-SUB)
066900                                    TO WK-C-TOK-VAL(WK-N-TOK-CNT)
067000     END-IF.
067100
067200     MOVE WK-C-SPLIT-LINE           TO    WK-C-SPLIT-PREV.
067300     MOVE SPACES                    TO    WK-C-SPLIT-LINE.
067400     IF      WK-N-SUB + 2 NOT > 512
067500             MOVE WK-C-SPLIT-PREV(WK-N-SUB + 2:)
067600                                    TO    WK-C-SPLIT-LINE
067700     END-IF.
067800
067900 U199-SPLIT-ONE-TOKEN-EX.
068000     EXIT.
068100
068200*---------------------------------------------------------------*
068300 V000-COPY-ONE-COL-NAME.
068400*---------------------------------------------------------------*
068500     MOVE WK-C-TOK-VAL(WK-N-SUB + 1)
068600                                    TO    WK-C-COLL-COL-NAME
068700                                            (WK-N-SUB).
068800
068900 V099-COPY-ONE-COL-NAME-EX.
069000     EXIT.
069100
069200*---------------------------------------------------------------*
069300 W000-VALIDATE-TAXID.
069400*---------------------------------------------------------------*
069500     MOVE "N"                       TO    WK-C-TAXID-VALID-SW.
069600     MOVE "TOINT "                  TO    WK-C-NUML-FUNCTION.
069700     MOVE CMI-PRO-TAXID              TO    WK-C-NUML-STRING.
069800     CALL "CMIXNUM"                 USING WK-C-NUML-RECORD.
069900
070000     IF      NOT WK-C-NUML-IS-VALID
070100             PERFORM W900-LOG-ROW-ERROR
070200                THRU W999-LOG-ROW-ERROR-EX
070300             GO TO W099-VALIDATE-TAXID-EX
070400     END-IF.
070500
070600     MOVE WK-N-NUML-INTEGER          TO    WK-N-TAXID-NUM.
070700     MOVE "EXISTS"                  TO    WK-C-TAXL-FUNCTION.
070800     MOVE WK-N-TAXID-NUM            TO    WK-N-TAXL-ID.
070900     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.        CAM016D
071000
071100     IF      WK-C-TAXL-IS-FOUND
071200             MOVE "Y"               TO    WK-C-TAXID-VALID-SW
071300        ELSE
071400             PERFORM W900-LOG-ROW-ERROR
071500                THRU W999-LOG-ROW-ERROR-EX
071600     END-IF.
071700
071800 W099-VALIDATE-TAXID-EX.
071900     EXIT.
072000
072100*---------------------------------------------------------------*
072200 W100-VALIDATE-TAXPATH.
072300*---------------------------------------------------------------*
072400*    COLUMN 3 (TAXPATH) MUST BE NON-BLANK; SPLIT ON "|" INTO
072500*    INTEGER TOKENS (NON-NUMERIC TOKENS SKIPPED); EVERY ID MUST
072600*    EXIST AND EACH CONSECUTIVE PAIR MUST BE AN ANCESTOR-TO-
072700*    DESCENDANT PATH IN THE TAXONOMY.
072800*---------------------------------------------------------------*
072900     MOVE "Y"                       TO    WK-C-PATH-OK-SW.
073000
073100     IF      CMI-PRO-TAXPATH = SPACES
073200             MOVE "N"               TO    WK-C-PATH-OK-SW
073300             PERFORM W900-LOG-ROW-ERROR
073400                THRU W999-LOG-ROW-ERROR-EX
073500             GO TO W199-VALIDATE-TAXPATH-EX
073600     END-IF.
073700
073800     MOVE "TOLIST"                  TO    WK-C-NUML-FUNCTION.
073900     MOVE CMI-PRO-TAXPATH            TO    WK-C-NUML-STRING.
074000     MOVE "|"                       TO    WK-C-NUML-DELIM.
074100     CALL "CMIXNUM"                 USING WK-C-NUML-RECORD.
074200
074300     MOVE 0                         TO    WK-N-PREV-ID.
074400     PERFORM W200-CHECK-ONE-PATH-ID
074500        THRU W299-CHECK-ONE-PATH-ID-EX
074600           VARYING WK-N-SUB FROM 1 BY 1
074700              UNTIL WK-N-SUB > WK-N-NUML-LIST-CNT
074800                 OR NOT WK-C-PATH-IS-OK.
074900
075000     IF      NOT WK-C-PATH-IS-OK
075100             PERFORM W900-LOG-ROW-ERROR
075200                THRU W999-LOG-ROW-ERROR-EX
075300     END-IF.
075400
075500 W199-VALIDATE-TAXPATH-EX.
075600     EXIT.
075700
075800*---------------------------------------------------------------*
075900 W200-CHECK-ONE-PATH-ID.
076000*---------------------------------------------------------------*
076100     MOVE "EXISTS"                  TO    WK-C-TAXL-FUNCTION.
076200     MOVE WK-N-NUML-LIST-VAL(WK-N-SUB)
076300                                    TO    WK-N-TAXL-ID.
076400     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.
076500
076600     IF      NOT WK-C-TAXL-IS-FOUND
076700             MOVE "N"               TO    WK-C-PATH-OK-SW
076800             GO TO W299-CHECK-ONE-PATH-ID-EX
076900     END-IF.
077000
077100     IF      WK-N-PREV-ID NOT = 0
077200             MOVE "PATH  "          TO    WK-C-TAXL-FUNCTION
077300             MOVE WK-N-PREV-ID      TO    WK-N-TAXL-ANCESTOR-ID
077400             MOVE WK-N-NUML-LIST-VAL(WK-N-SUB)
077500                                    TO    WK-N-TAXL-ID
077600             CALL "CMIXTAX"         USING WK-C-TAXL-RECORD
077700             IF   NOT WK-C-TAXL-IS-FOUND
077800                  MOVE "N"          TO    WK-C-PATH-OK-SW
077900                  GO TO W299-CHECK-ONE-PATH-ID-EX
078000             END-IF
078100     END-IF.
078200
078300     MOVE WK-N-NUML-LIST-VAL(WK-N-SUB)
078400                                    TO    WK-N-PREV-ID.
078500
078600 W299-CHECK-ONE-PATH-ID-EX.
078700     EXIT.
078800
078900*---------------------------------------------------------------*
079000 W300-VALIDATE-RANK.
079100*---------------------------------------------------------------*
079200*    THE RANK VALUE MUST BE ONE OF THE EIGHT ALLOWED RANK NAMES.
079300*---------------------------------------------------------------*
079400     MOVE CMI-PRO-RANK               TO    WK-C-RANK-UPPER.
079500     INSPECT WK-C-RANK-UPPER CONVERTING
079600        "abcdefghijklmnopqrstuvwxyz"
079700        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
079800
079900     EVALUATE WK-C-RANK-UPPER
080000        WHEN "SUPERKINGDOM"
080100        WHEN "PHYLUM"
080200        WHEN "CLASS"
080300        WHEN "ORDER"
080400        WHEN "FAMILY"
080500        WHEN "GENUS"
080600        WHEN "SPECIES"
080700        WHEN "STRAIN"
080800           CONTINUE
080900        WHEN OTHER
081000           PERFORM W900-LOG-ROW-ERROR
081100              THRU W999-LOG-ROW-ERROR-EX
081200     END-EVALUATE.
081300
081400 W399-VALIDATE-RANK-EX.
081500     EXIT.
081600
081700*---------------------------------------------------------------*
081800 W400-VALIDATE-PERCENTAGE.
081900*---------------------------------------------------------------*
082000*    THE PERCENTAGE VALUE MUST PARSE AS A DECIMAL NUMBER - THE
082100*    VALUE ITSELF IS NOT RECOMPUTED, ONLY PASSED THROUGH.
082200*---------------------------------------------------------------*
082300     MOVE "TOINT "                  TO    WK-C-NUML-FUNCTION.
082400     MOVE WK-C-TOK-VAL(WK-N-COLL-PCT-POS)
082500                                    TO    WK-C-NUML-STRING.
082600     CALL "CMIXNUM"                 USING WK-C-NUML-RECORD.
082700
082800     IF      NOT WK-C-NUML-IS-VALID
082900             PERFORM W900-LOG-ROW-ERROR
083000                THRU W999-LOG-ROW-ERROR-EX
083100     END-IF.
083200
083300 W499-VALIDATE-PERCENTAGE-EX.
083400     EXIT.
083500
083600*---------------------------------------------------------------*
083700 W900-LOG-ROW-ERROR.
083800*---------------------------------------------------------------*
083900     MOVE "N"                       TO    WK-C-ROW-OK-SW.        CAM044D
084000     ADD 1                          TO    WK-N-REJECT-CNT.       CAM047D
084100     ADD 1                          TO    WK-N-SECT-REJECT-CNT.
084200     ADD 1                          TO    WK-N-RPT-LINE-NO.
084300     MOVE SPACES                    TO    CMI-RPT-LINE.
084400     MOVE WK-N-LINE-NO               TO    RPT-LINE-NO.
084500     MOVE "ERROR"                   TO    RPT-SEVERITY.
084600     MOVE "CMIRCAT - ROW FAILED TAXID/TAXPATH/RANK/PCT CHECK"
084700                                    TO    RPT-MESSAGE.
084800     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
084900
085000 W999-LOG-ROW-ERROR-EX.
085100     EXIT.
085200
085300*---------------------------------------------------------------*    CAM045D
085400 X000-COPY-CUSTOM-COLUMNS.                                      CAM045D
085500*---------------------------------------------------------------*    CAM045D
085600     MOVE 0                         TO    WK-N-CUST-CNT.         CAM045D
085700     PERFORM X100-COPY-ONE-CUSTOM-COL                           CAM045D
085800        VARYING WK-N-SUB2 FROM 1 BY 1                           CAM045D
085900           UNTIL WK-N-SUB2 > WK-N-COLL-COL-COUNT                CAM045D
086000              OR WK-N-CUST-CNT > 9.                             CAM045D
086100                                                                 CAM045D
086200 X099-COPY-CUSTOM-COLUMNS-EX.                                   CAM045D
086300     EXIT.                                                      CAM045D
086400                                                                 CAM045D
086500*---------------------------------------------------------------*    CAM045D
086600 X100-COPY-ONE-CUSTOM-COL.                                      CAM045D
086700*---------------------------------------------------------------*    CAM045D
086800     EVALUATE TRUE                                              CAM045D
086900        WHEN WK-N-SUB2 = WK-N-COLL-TAXID-POS                    CAM045D
087000             CONTINUE                                           CAM045D
087100        WHEN WK-N-SUB2 = WK-N-COLL-RANK-POS                     CAM045D
087200             CONTINUE                                           CAM045D
087300        WHEN WK-N-SUB2 = WK-N-COLL-TAXPATH-POS                  CAM045D
087400             CONTINUE                                           CAM045D
087500        WHEN WK-N-SUB2 = WK-N-COLL-PCT-POS                      CAM045D
087600             CONTINUE                                           CAM045D
087700        WHEN WK-N-TAXPATHSN-POS NOT = 0                         CAM045D
087800             AND WK-N-SUB2 = WK-N-TAXPATHSN-POS                 CAM045D
087900             CONTINUE                                           CAM045D
088000        WHEN OTHER                                              CAM045D
088100             ADD 1                  TO    WK-N-CUST-CNT         CAM045D
088200             MOVE WK-C-TOK-VAL(WK-N-SUB2)                       CAM045D
088300                                    TO    CMI-PRO-CUSTOM-VAL     CAM045D
088400                                          (WK-N-CUST-CNT)        CAM045D
088500     END-EVALUATE.                                              CAM045D
088600                                                                 CAM045D
088700 X199-COPY-ONE-CUSTOM-COL-EX.                                   CAM045D
088800     EXIT.                                                      CAM045D
088900                                                                 CAM044D
089000*---------------------------------------------------------------*    CAM044D
089100 X200-WRITE-OUTPUT-ROW.                                         CAM044D
089200*---------------------------------------------------------------*    CAM044D
089300     MOVE CMI-RAW-LINE-TEXT         TO    CMI-OUT-LINE-TEXT.     CAM044D
089400     WRITE CMI-OUT-LINE-REC.                                    CAM044D
089500                                                                 CAM044D
089600 X299-WRITE-OUTPUT-ROW-EX.                                      CAM044D
089700     EXIT.                                                      CAM044D
089800*---------------------------------------------------------------*
089900 Y900-ABNORMAL-TERMINATION.
090000*---------------------------------------------------------------*
090100     SET     UPSI-SWITCH-0           TO    ON.
090200     PERFORM Z000-END-PROGRAM-ROUTINE
090300        THRU Z099-END-PROGRAM-ROUTINE-EX.
090400     GOBACK.
090500
090600*---------------------------------------------------------------*
090700 Z000-END-PROGRAM-ROUTINE.
090800*---------------------------------------------------------------*
090900     CLOSE   CMICATRAW.
091000     CLOSE   CMIVALRPT.
091100     CLOSE   CMICATOUT.                                         CAM044D
091200
091300 Z099-END-PROGRAM-ROUTINE-EX.
091400     EXIT.
091500
091600******************************************************************
091700************** END OF PROGRAM SOURCE -  CMIRCAT ***************
091800******************************************************************
