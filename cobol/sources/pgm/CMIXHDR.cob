000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CMIXHDR.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                  USE ONLY.
001100*
001200*DESCRIPTION :  VALIDATE/RETRIEVE CAMI HEADER LINE INFORMATION
001300*
001400*               THIS PROGRAM WILL CLASSIFY A RAW SUBMISSION
001500*               LINE, PARSE AN @KEY:VALUE HEADER LINE AND
001600*               CHECK THE MANDATORY HEADER FIELDS FOR ONE
001700*               FORMAT, BASED ON OPTION PROVIDED.
001800*
001900*               OPTION     ACTION.......  INPUT..............
002000*               CLASSI     CLASSIFY LINE  RAW LINE TEXT
002100*               PARSE      PARSE ONE      RAW LINE TEXT,
002200*                          HEADER LINE    RUNNING STATE FLAGS
002300*               MANDCK     CHECK ALL      FORMAT, STATE FLAGS
002400*                          MANDATORY KEYS
002500*----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:
002700*----------------------------------------------------------------*
002800* MOD.#   INIT   DATE        DESCRIPTION
002900* ------  ------ ----------  ------------------------------------
003000* CAM002  MWTL   14/02/1991 - INITIAL VERSION - FUNCTION CLASSI
003100*                             ONLY.
003200* CAM009  MWTL   03/06/1992 - ADD FUNCTION PARSE FOR @KEY:VALUE
003300*                             HEADER LINES.
003400* CAM016  DCKAB  22/11/1995 - ADD FUNCTION MANDCK - SEPARATE
003500*                             MANDATORY-FIELD CHECK CALLED ONCE
003600*                             THE HEADER BLOCK IS EXHAUSTED.
003700* CAM017  DCKAB  21/07/1999 - Y2K REVIEW - NO DATE FIELDS HELD
003800*                             HERE, NO CHANGE REQUIRED.
003900* CAM022  DCKAB  03/05/2001 - VERSION VALUE NOW CHECKED FOR THE
004000*                             "0.9" PREFIX DURING PARSE RATHER
004100*                             THAN LEFT TO THE CALLING READER.
004200* CAM033  ACNFAM 02/10/2007 - ADD WK-C-HDRL-SEEN-TBL DUPLICATE     CAM033
004300*                             HEADER KEY CHECK.
004400* CAM040  ACNFAM 14/03/2012 - RANKS VALUE COMPARED CASE
004500*                             SENSITIVE, CORRECTED TO UPPER-CASE
004600*                             THE COMPARAND FIRST - A SUBMITTER
004700*                             SENT "Superkingdom|..." AND WAS
004800*                             WRONGLY REJECTED.
004900* CAM046  ACNFAM 11/06/2013 - B000 WAS SPLITTING KEY/VALUE OFF A
005000*                             REDEFINED VIEW THAT STARTS ONE BYTE
005100*                             TOO LATE IN THE LINE - EVERY HEADER
005200*                             KEY WAS BEING PARSED ONE CHARACTER
005300*                             SHORT.  ALSO ADDED THE LINE-LENGTH
005400*                             AND SINGLE-COLON SHAPE CHECKS, A
005500*                             TAXONOMYID KEY (ALWAYS ACCEPTED),
005600*                             AND A REAL _XXX_YYY CUSTOM-FIELD
005700*                             PATTERN TEST FOR ANY KEY THAT IS
005800*                             NOT ONE OF THE RECOGNISED ONES -
005900*                             PREVIOUSLY ANY UNKNOWN KEY WAS
006000*                             SILENTLY ACCEPTED.
006100* CAM048  ACNFAM 18/06/2013 - KEY AND VALUE WERE NEVER LOWER-
006200*                             CASED - THE DUPLICATE-KEY CHECK AND
006300*                             THE OUTPUT RECORD BOTH WANT THEM
006400*                             LOWER-CASE, NOT JUST THE INTERNAL
006500*                             UPPER-CASE WORKING COPY USED FOR
006600*                             THE EVALUATE BELOW.
006700*----------------------------------------------------------------*
006800 EJECT
006900**********************
007000 ENVIRONMENT DIVISION.
007100**********************
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-AS400.
007400 OBJECT-COMPUTER.  IBM-AS400.
007500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM CMIXHDR   **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600 01  WK-C-COMMON.
008700     COPY CMICMWS.
008800
008900 01  WK-C-RANKS-LITERAL              PIC X(63) VALUE               CAM040
009000     "SUPERKINGDOM|PHYLUM|CLASS|ORDER|FAMILY|GENUS|SPECIES|STRA
009100-    "IN".
009200
009300 01  WK-N-WORK-AREA.
009400     05  WK-N-COLON-POS              PIC 9(03) COMP VALUE 0.
009500     05  WK-N-LINE-LEN               PIC 9(03) COMP VALUE 0.
009600     05  WK-N-SUB                    PIC 9(04) COMP VALUE 0.
009700     05  WK-N-COLON-CNT              PIC 9(03) COMP VALUE 0.        CAM046
009800     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
009900         88  WK-C-FOUND                      VALUE "Y".
010000     05  FILLER                      PIC X(01) VALUE SPACES.
010100
010200* WK-N-CUSTKEY-WORK HOLDS THE SCRATCH COUNTERS FOR THE _XXX_YYY     CAM046
010300* CUSTOM HEADER-KEY PATTERN TEST IN E200 (MOD CAM046).              CAM046
010400 01  WK-N-CUSTKEY-WORK.                                             CAM046
010500     05  WK-N-KEY-LEN                PIC 9(03) COMP VALUE 0.        CAM046
010600     05  WK-N-KEY-USCORE-POS         PIC 9(03) COMP VALUE 0.        CAM046
010700     05  WK-N-KSUB                   PIC 9(03) COMP VALUE 0.        CAM046
010800     05  FILLER                      PIC X(01) VALUE SPACES.        CAM046
010900
011000* WK-N-CUSTKEY-WORK-FLAT LETS E200 CLEAR THE SCRATCH COUNTERS       CAM046
011100* ABOVE WITH ONE MOVE INSTEAD OF SEPARATE MOVE STATEMENTS.          CAM046
011200 01  WK-N-CUSTKEY-WORK-FLAT REDEFINES WK-N-CUSTKEY-WORK             CAM046
011300                                     PIC X(07).                    CAM046
011400
011500 01  WK-C-CUSTKEY-SW.                                               CAM046
011600     05  WK-C-CUSTKEY-OK-SW          PIC X(01) VALUE "N".           CAM046
011700         88  WK-C-CUSTKEY-IS-OK             VALUE "Y".              CAM046
011800     05  WK-C-CUSTKEY-BAD-SW         PIC X(01) VALUE "N".           CAM046
011900         88  WK-C-CUSTKEY-CHAR-BAD          VALUE "Y".              CAM046
012000     05  FILLER                      PIC X(01) VALUE SPACES.        CAM046
012100
012200 01  WK-C-LINE-WORK                  PIC X(512).
012300
012400* WK-C-LINE-IND-VIEW EXPOSES THE FIRST TWO BYTES OF THE RAW
012500* LINE SEPARATELY SO THE "@" / "@@" TEST IN A100 DOES NOT NEED
012600* A REFERENCE MODIFICATION ON EVERY CALL.
012700 01  WK-C-LINE-IND-VIEW REDEFINES WK-C-LINE-WORK.
012800     05  WK-C-LINE-IND1              PIC X(001).
012900     05  WK-C-LINE-IND2              PIC X(001).
013000     05  WK-C-LINE-REST              PIC X(510).
013100
013200 01  WK-C-KEY-UPPER                  PIC X(030).
013300
013400 01  WK-C-VALUE-WORK                 PIC X(200).
013500
013600* WK-C-VALUE-PREFIX3 GIVES THE FIRST THREE CHARACTERS OF THE
013700* PARSED VALUE FOR THE VERSION "0.9" PREFIX TEST (MOD CAM022)
013800* WITHOUT A REFERENCE MODIFICATION EVERY CALL.
013900 01  WK-C-VALUE-PREFIX3 REDEFINES WK-C-VALUE-WORK.
014000     05  WK-C-VALUE-FIRST3           PIC X(003).
014100     05  FILLER                      PIC X(197).
014200
014300* WK-C-VALUE-SNIP-VIEW GIVES A SHORT VIEW OF THE FAILED VALUE
014400* FOR THE VALIDATION-FAILURE DISPLAY IN E000/E100, SO THE
014500* CONSOLE MESSAGE DOES NOT SPILL A 200-BYTE FIELD.
014600 01  WK-C-VALUE-SNIP-VIEW REDEFINES WK-C-VALUE-WORK.
014700     05  WK-C-VALUE-SNIP             PIC X(030).
014800     05  FILLER                      PIC X(170).
014900
015000 01  WK-C-RANKS-UPPER                PIC X(200).
015100
015200 EJECT
015300*****************
015400 LINKAGE SECTION.
015500*****************
015600 01  WK-C-HDRL-RECORD.
015700     COPY CMIHDRL.
015800
015900 EJECT
016000****************************************
016100 PROCEDURE DIVISION USING WK-C-HDRL-RECORD.
016200****************************************
016300 MAIN-MODULE.
016400     PERFORM A000-MAIN-PROCESSING
016500        THRU A099-MAIN-PROCESSING-EX.
016600     GOBACK.
016700
016800 EJECT
016900*---------------------------------------------------------------*
017000 A000-MAIN-PROCESSING.
017100*---------------------------------------------------------------*
017200     MOVE SPACES                  TO    WK-C-HDRL-ERROR-MSG.
017300     MOVE "00"                    TO    WK-C-HDRL-ERROR-CD.
017400
017500     EVALUATE TRUE
017600        WHEN WK-C-HDRL-FN-CLASSIFY
017700           PERFORM A100-CLASSIFY-LINE
017800              THRU A199-CLASSIFY-LINE-EX
017900        WHEN WK-C-HDRL-FN-PARSE
018000           PERFORM B000-PARSE-HEADER-LINE
018100              THRU B099-PARSE-HEADER-LINE-EX
018200        WHEN WK-C-HDRL-FN-MANDCK                                   CAM016
018300           PERFORM C000-CHECK-MANDATORY
018400              THRU C099-CHECK-MANDATORY-EX
018500        WHEN OTHER
018600           MOVE "99"              TO    WK-C-HDRL-ERROR-CD
018700           MOVE "CMIXHDR - UNKNOWN FUNCTION REQUESTED"
018800                                  TO    WK-C-HDRL-ERROR-MSG
018900     END-EVALUATE.
019000
019100 A099-MAIN-PROCESSING-EX.
019200     EXIT.
019300
019400*---------------------------------------------------------------*
019500 A100-CLASSIFY-LINE.
019600*---------------------------------------------------------------*
019700*    A BLANK LINE, A "#" COMMENT LINE, AN "@@" COLUMN-
019800*    DEFINITION LINE, AN "@" HEADER LINE, OR ELSE A DATA ROW.
019900*---------------------------------------------------------------*
020000     MOVE WK-C-HDRL-LINE           TO    WK-C-LINE-WORK.
020100
020200     IF      WK-C-LINE-WORK = SPACES
020300             MOVE "B"              TO    WK-C-HDRL-LINE-TYPE
020400        ELSE
020500        IF   WK-C-LINE-IND1 = "#"
020600             MOVE "C"              TO    WK-C-HDRL-LINE-TYPE
020700        ELSE
020800        IF   WK-C-LINE-IND1 = "@" AND WK-C-LINE-IND2 = "@"
020900             MOVE "D"              TO    WK-C-HDRL-LINE-TYPE
021000        ELSE
021100        IF   WK-C-LINE-IND1 = "@"
021200             MOVE "H"              TO    WK-C-HDRL-LINE-TYPE
021300        ELSE
021400             MOVE "R"              TO    WK-C-HDRL-LINE-TYPE
021500        END-IF
021600        END-IF
021700        END-IF
021800     END-IF.
021900
022000 A199-CLASSIFY-LINE-EX.
022100     EXIT.
022200
022300*---------------------------------------------------------------*
022400 B000-PARSE-HEADER-LINE.
022500*---------------------------------------------------------------*
022600*    SPLIT "@KEY:VALUE" INTO WK-C-HDRL-KEY / WK-C-HDRL-VALUE,
022700*    RECORD THE KEY IN THE SEEN TABLE (DUPLICATE CHECK, MOD
022800*    CAM033), AND VALIDATE THE VERSION AND RANKS KEYS.
022900*    MOD CAM046 - THE LINE MUST BE AT LEAST 4 BYTES LONG AND
023000*    CONTAIN EXACTLY ONE ":", AND KEY/VALUE ARE NOW SLICED OFF
023100*    WK-C-LINE-WORK ITSELF (NOT THE WK-C-LINE-REST REDEFINE,
023200*    WHICH STARTS ONE BYTE TOO LATE AND WAS DROPPING THE FIRST
023300*    CHARACTER OF EVERY KEY).
023400*---------------------------------------------------------------*
023500     MOVE WK-C-HDRL-LINE           TO    WK-C-LINE-WORK.
023600     MOVE SPACES                   TO    WK-C-HDRL-KEY
023700                                          WK-C-HDRL-VALUE.
023800
023900     MOVE 0                        TO    WK-N-LINE-LEN.
024000     INSPECT WK-C-LINE-WORK TALLYING WK-N-LINE-LEN
024100        FOR CHARACTERS BEFORE INITIAL SPACE.
024200
024300     IF      WK-N-LINE-LEN < 4
024400             MOVE "20"             TO    WK-C-HDRL-ERROR-CD
024500             MOVE "CMIXHDR - HEADER LINE TOO SHORT"
024600                                  TO    WK-C-HDRL-ERROR-MSG
024700             GO TO B099-PARSE-HEADER-LINE-EX
024800     END-IF.
024900
025000     MOVE 0                        TO    WK-N-COLON-CNT.
025100     INSPECT WK-C-LINE-WORK(1:WK-N-LINE-LEN) TALLYING WK-N-COLON-CNT
025200        FOR ALL ":".
025300
025400     IF      WK-N-COLON-CNT NOT = 1
025500             MOVE "21"             TO    WK-C-HDRL-ERROR-CD
025600             MOVE "CMIXHDR - HEADER LINE MUST HAVE EXACTLY ONE :"
025700                                  TO    WK-C-HDRL-ERROR-MSG
025800             GO TO B099-PARSE-HEADER-LINE-EX
025900     END-IF.
026000
026100     MOVE 0                        TO    WK-N-COLON-POS.
026200     INSPECT WK-C-LINE-WORK(1:WK-N-LINE-LEN) TALLYING WK-N-COLON-POS
026300        FOR CHARACTERS BEFORE INITIAL ":".
026400
026500     IF      WK-N-COLON-POS < 2
026600          OR WK-N-COLON-POS > WK-N-LINE-LEN - 2
026700             MOVE "26"             TO    WK-C-HDRL-ERROR-CD
026800             MOVE "CMIXHDR - HEADER KEY OR VALUE IS EMPTY"
026900                                  TO    WK-C-HDRL-ERROR-MSG
027000             GO TO B099-PARSE-HEADER-LINE-EX
027100     END-IF.
027200
027300     MOVE WK-C-LINE-WORK(2:WK-N-COLON-POS - 1) TO WK-C-HDRL-KEY.
027400     MOVE WK-C-LINE-WORK(WK-N-COLON-POS + 2:)
027500                                  TO    WK-C-HDRL-VALUE.
027600
027700*    LOWER-CASE THE KEY AND VALUE BEFORE ANYTHING ELSE SEES        CAM048
027800*    THEM - "VERSION" AND "Version" MUST COLLIDE AS THE SAME       CAM048
027900*    KEY ON THE DUPLICATE-KEY CHECK BELOW, AND THE OUTPUT          CAM048
028000*    RECORD IS DOCUMENTED AS CARRYING A LOWER-CASED KEY/VALUE.     CAM048
028100     INSPECT WK-C-HDRL-KEY CONVERTING                              CAM048
028200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                            CAM048
028300        "abcdefghijklmnopqrstuvwxyz".                              CAM048
028400     INSPECT WK-C-HDRL-VALUE CONVERTING                            CAM048
028500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                            CAM048
028600        "abcdefghijklmnopqrstuvwxyz".                              CAM048
028700     PERFORM D000-CHECK-DUPLICATE-KEY
028800        THRU D099-CHECK-DUPLICATE-KEY-EX.
028900     IF      NOT WK-C-HDRL-NO-ERROR
029000             GO TO B099-PARSE-HEADER-LINE-EX
029100     END-IF.
029200
029300     MOVE WK-C-HDRL-KEY             TO    WK-C-KEY-UPPER.
029400     INSPECT WK-C-KEY-UPPER CONVERTING
029500        "abcdefghijklmnopqrstuvwxyz" TO
029600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029700
029800     EVALUATE WK-C-KEY-UPPER
029900        WHEN "VERSION"
030000           PERFORM E000-CHECK-VERSION-VALUE
030100              THRU E099-CHECK-VERSION-VALUE-EX
030200        WHEN "SAMPLEID"
030300           MOVE "Y"                TO    WK-C-HDRL-GOT-SAMPLEID
030400        WHEN "RANKS"
030500           PERFORM E100-CHECK-RANKS-VALUE
030600              THRU E199-CHECK-RANKS-VALUE-EX
030700        WHEN "TAXONOMYID"                                          CAM046
030800           CONTINUE                                                CAM046
030900        WHEN OTHER
031000           PERFORM E200-CHECK-CUSTOM-KEY                           CAM046
031100              THRU E299-CHECK-CUSTOM-KEY-EX                        CAM046
031200           IF   NOT WK-C-CUSTKEY-IS-OK                             CAM046
031300                MOVE "25"          TO    WK-C-HDRL-ERROR-CD        CAM046
031400                MOVE "CMIXHDR - UNRECOGNISED HEADER KEY"           CAM046
031500                                  TO    WK-C-HDRL-ERROR-MSG        CAM046
031600                DISPLAY "CMIXHDR - UNRECOGNISED HEADER KEY - "     CAM046
031700                        WK-C-KEY-UPPER                             CAM046
031800           END-IF                                                  CAM046
031900     END-EVALUATE.
032000
032100 B099-PARSE-HEADER-LINE-EX.
032200     EXIT.
032300
032400*---------------------------------------------------------------*
032500 C000-CHECK-MANDATORY.
032600*---------------------------------------------------------------*
032700*    BINNING REQUIRES VERSION AND SAMPLEID.  PROFILING ALSO
032800*    REQUIRES RANKS.
032900*---------------------------------------------------------------*
033000     IF      NOT WK-C-HDRL-HAS-VERSION
033100             MOVE "31"             TO    WK-C-HDRL-ERROR-CD
033200             MOVE "CMIXHDR - MANDATORY HEADER VERSION MISSING"
033300                                  TO    WK-C-HDRL-ERROR-MSG
033400             GO TO C099-CHECK-MANDATORY-EX
033500     END-IF.
033600
033700     IF      NOT WK-C-HDRL-HAS-SAMPLEID
033800             MOVE "32"             TO    WK-C-HDRL-ERROR-CD
033900             MOVE "CMIXHDR - MANDATORY HEADER SAMPLEID MISSING"
034000                                  TO    WK-C-HDRL-ERROR-MSG
034100             GO TO C099-CHECK-MANDATORY-EX
034200     END-IF.
034300
034400     IF      WK-C-HDRL-FMT-PROFILE
034500             AND NOT WK-C-HDRL-HAS-RANKS
034600             MOVE "33"             TO    WK-C-HDRL-ERROR-CD
034700             MOVE "CMIXHDR - MANDATORY HEADER RANKS MISSING"
034800                                  TO    WK-C-HDRL-ERROR-MSG
034900     END-IF.
035000
035100 C099-CHECK-MANDATORY-EX.
035200     EXIT.
035300
035400*---------------------------------------------------------------*
035500 D000-CHECK-DUPLICATE-KEY.
035600*---------------------------------------------------------------*
035700     MOVE "N"                      TO    WK-C-FOUND-SW.
035800     PERFORM F000-SCAN-ONE-SEEN-KEY
035900        THRU F099-SCAN-ONE-SEEN-KEY-EX
036000           VARYING WK-N-SUB FROM 1 BY 1
036100              UNTIL WK-N-SUB > WK-N-HDRL-SEEN-CNT
036200                 OR WK-C-FOUND.
036300
036400     IF      WK-C-FOUND
036500             MOVE "22"             TO    WK-C-HDRL-ERROR-CD
036600             MOVE "CMIXHDR - DUPLICATE HEADER KEY"
036700                                  TO    WK-C-HDRL-ERROR-MSG
036800             GO TO D099-CHECK-DUPLICATE-KEY-EX
036900     END-IF.
037000
037100     IF      WK-N-HDRL-SEEN-CNT < 20
037200             ADD 1                 TO    WK-N-HDRL-SEEN-CNT
037300             MOVE WK-C-HDRL-KEY    TO
037400                 WK-C-HDRL-SEEN-KEY(WK-N-HDRL-SEEN-CNT)
037500     END-IF.
037600
037700 D099-CHECK-DUPLICATE-KEY-EX.
037800     EXIT.
037900
038000*---------------------------------------------------------------*
038100 F000-SCAN-ONE-SEEN-KEY.
038200*---------------------------------------------------------------*
038300     IF      WK-C-HDRL-SEEN-KEY(WK-N-SUB) = WK-C-HDRL-KEY
038400             MOVE "Y"              TO    WK-C-FOUND-SW
038500     END-IF.
038600
038700 F099-SCAN-ONE-SEEN-KEY-EX.
038800     EXIT.
038900
039000*---------------------------------------------------------------*
039100 E000-CHECK-VERSION-VALUE.
039200*---------------------------------------------------------------*
039300     MOVE WK-C-HDRL-VALUE          TO    WK-C-VALUE-WORK.
039400     IF      WK-C-VALUE-FIRST3 = "0.9"
039500             MOVE "Y"              TO    WK-C-HDRL-GOT-VERSION
039600        ELSE
039700             MOVE "23"             TO    WK-C-HDRL-ERROR-CD
039800             MOVE "CMIXHDR - VERSION MUST START WITH 0.9"
039900                                  TO    WK-C-HDRL-ERROR-MSG
040000             DISPLAY "CMIXHDR - VERSION VALUE WAS - "
040100                     WK-C-VALUE-SNIP
040200     END-IF.
040300
040400 E099-CHECK-VERSION-VALUE-EX.
040500     EXIT.
040600
040700*---------------------------------------------------------------*
040800 E100-CHECK-RANKS-VALUE.
040900*---------------------------------------------------------------*
041000*    THE RANKS VALUE MUST MATCH THE FIXED PIPE-DELIMITED LIST
041100*    EXACTLY, COMPARED UPPER-CASE (MOD CAM040).
041200*---------------------------------------------------------------*
041300     MOVE SPACES                   TO    WK-C-RANKS-UPPER.
041400     MOVE WK-C-HDRL-VALUE          TO    WK-C-RANKS-UPPER.
041500     INSPECT WK-C-RANKS-UPPER CONVERTING
041600        "abcdefghijklmnopqrstuvwxyz" TO
041700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041800
041900     IF      WK-C-RANKS-UPPER(1:63) = WK-C-RANKS-LITERAL
042000          AND WK-C-RANKS-UPPER(64:) = SPACES
042100             MOVE "Y"              TO    WK-C-HDRL-GOT-RANKS
042200        ELSE
042300             MOVE "24"             TO    WK-C-HDRL-ERROR-CD
042400             MOVE "CMIXHDR - RANKS VALUE NOT THE STANDARD LIST"
042500                                  TO    WK-C-HDRL-ERROR-MSG
042600             MOVE WK-C-HDRL-VALUE  TO    WK-C-VALUE-WORK
042700             DISPLAY "CMIXHDR - RANKS VALUE WAS - "
042800                     WK-C-VALUE-SNIP
042900     END-IF.
043000
043100 E199-CHECK-RANKS-VALUE-EX.
043200     EXIT.
043300
043400*---------------------------------------------------------------*  CAM046
043500* E200-CHECK-CUSTOM-KEY TESTS WK-C-KEY-UPPER AGAINST THE             CAM046
043600* _XXX_YYY CUSTOM-FIELD PATTERN - A LEADING UNDERSCORE, ONE OR       CAM046
043700* MORE ALPHABETIC ORG-NAME CHARACTERS, A SECOND UNDERSCORE, THEN     CAM046
043800* A FIELD NAME STARTING WITH A LETTER AND CONTINUING WITH            CAM046
043900* LETTERS OR DIGITS.  A KEY THAT IS NEITHER MANDATORY/RECOGNISED     CAM046
044000* NOR A VALID CUSTOM FIELD IS REJECTED (MOD CAM046).                 CAM046
044100*---------------------------------------------------------------*  CAM046
044200 E200-CHECK-CUSTOM-KEY.                                             CAM046
044300     MOVE "N"                      TO    WK-C-CUSTKEY-OK-SW.        CAM046
044400     MOVE 0                        TO    WK-N-KEY-LEN               CAM046
044500                                          WK-N-KEY-USCORE-POS.      CAM046
044600     INSPECT WK-C-KEY-UPPER TALLYING WK-N-KEY-LEN                   CAM046
044700        FOR CHARACTERS BEFORE INITIAL SPACE.                        CAM046
044800     IF      WK-N-KEY-LEN < 4                                       CAM046
044900          OR WK-C-KEY-UPPER(1:1) NOT = "_"                          CAM046
045000             GO TO E299-CHECK-CUSTOM-KEY-EX                         CAM046
045100     END-IF.                                                        CAM046
045200     PERFORM E210-FIND-KEY-UNDERSCORE                               CAM046
045300        THRU E219-FIND-KEY-UNDERSCORE-EX                            CAM046
045400           VARYING WK-N-KSUB FROM 2 BY 1                            CAM046
045500              UNTIL WK-N-KSUB > WK-N-KEY-LEN                        CAM046
045600                 OR WK-N-KEY-USCORE-POS NOT = 0.                    CAM046
045700     IF      WK-N-KEY-USCORE-POS < 3                                CAM046
045800          OR WK-N-KEY-USCORE-POS >= WK-N-KEY-LEN                    CAM046
045900             GO TO E299-CHECK-CUSTOM-KEY-EX                         CAM046
046000     END-IF.                                                        CAM046
046100     IF      WK-C-KEY-UPPER(WK-N-KEY-USCORE-POS + 1:1)              CAM046
046200                                          NOT ALPHABETIC            CAM046
046300             GO TO E299-CHECK-CUSTOM-KEY-EX                         CAM046
046400     END-IF.                                                        CAM046
046500     MOVE "N"                      TO    WK-C-CUSTKEY-BAD-SW.       CAM046
046600     PERFORM E220-CHECK-KEY-ORG-CHAR                                CAM046
046700        THRU E229-CHECK-KEY-ORG-CHAR-EX                             CAM046
046800           VARYING WK-N-KSUB FROM 2 BY 1                            CAM046
046900              UNTIL WK-N-KSUB > WK-N-KEY-USCORE-POS - 1.            CAM046
047000     PERFORM E230-CHECK-KEY-FIELD-CHAR                              CAM046
047100        THRU E239-CHECK-KEY-FIELD-CHAR-EX                           CAM046
047200           VARYING WK-N-KSUB FROM WK-N-KEY-USCORE-POS + 2 BY 1      CAM046
047300              UNTIL WK-N-KSUB > WK-N-KEY-LEN.                       CAM046
047400     IF      NOT WK-C-CUSTKEY-CHAR-BAD                              CAM046
047500             MOVE "Y"              TO    WK-C-CUSTKEY-OK-SW         CAM046
047600     END-IF.                                                        CAM046
047700 E299-CHECK-CUSTOM-KEY-EX.                                          CAM046
047800     EXIT.                                                          CAM046
047900
048000 E210-FIND-KEY-UNDERSCORE.                                          CAM046
048100     IF      WK-C-KEY-UPPER(WK-N-KSUB:1) = "_"                      CAM046
048200             MOVE WK-N-KSUB        TO    WK-N-KEY-USCORE-POS        CAM046
048300     END-IF.                                                        CAM046
048400 E219-FIND-KEY-UNDERSCORE-EX.                                       CAM046
048500     EXIT.                                                          CAM046
048600
048700 E220-CHECK-KEY-ORG-CHAR.                                           CAM046
048800     IF      WK-C-KEY-UPPER(WK-N-KSUB:1) NOT ALPHABETIC             CAM046
048900             MOVE "Y"              TO    WK-C-CUSTKEY-BAD-SW        CAM046
049000     END-IF.                                                        CAM046
049100 E229-CHECK-KEY-ORG-CHAR-EX.                                        CAM046
049200     EXIT.                                                          CAM046
049300
049400 E230-CHECK-KEY-FIELD-CHAR.                                         CAM046
049500     IF      WK-C-KEY-UPPER(WK-N-KSUB:1) NOT ALPHABETIC             CAM046
049600          AND WK-C-KEY-UPPER(WK-N-KSUB:1) NOT NUMERIC               CAM046
049700             MOVE "Y"              TO    WK-C-CUSTKEY-BAD-SW        CAM046
049800     END-IF.                                                        CAM046
049900 E239-CHECK-KEY-FIELD-CHAR-EX.                                      CAM046
050000     EXIT.                                                          CAM046
050100
050200******************************************************************
050300************** END OF PROGRAM SOURCE -  CMIXHDR ***************
050400******************************************************************
