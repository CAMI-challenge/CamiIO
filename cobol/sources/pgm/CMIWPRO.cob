000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      CMIWPRO IS INITIAL.
000500 AUTHOR.          ACCENTURE.
000600 INSTALLATION.    MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.    22 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.        PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                   USE ONLY.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  THIS PROGRAM DRIVES CMIXWRT TO PRODUCE A CAMI
001300*               CHALLENGE PROFILING SUBMISSION FILE.  IT
001400*               SUPPLIES THE PROFILING HEADER DEFAULTS (TASK,
001500*               VERSION, RANKS), THE FOUR-COLUMN LAYOUT
001600*               (TAXID, RANK, TAXPATH, PERCENTAGE) AND READS
001700*               ITS CANDIDATE ROWS FROM AN INTERNAL WORK FILE
001800*               BUILT BY THE EXTRACT STEP THAT PRECEDES THIS
001900*               PROGRAM IN THE PROFILING OUTPUT JOB STREAM.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                      *
002200*----------------------------------------------------------------*
002300*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002400*----------------------------------------------------------------*
002500*|MWTL    |22/09/1991| CAM016   | INITIAL VERSION              |*
002600*|DCKAB   |09/11/1998| CAM019F  | Y2K REVIEW - WS-DATE-YMD      |*
002700*|        |          |          | ALREADY CENTURY-SAFE, ADDED   |*
002800*|        |          |          | WS-DATE-CEN EXPLICIT "20"     |* CAM019F
002900*|ACNFAM  |02/10/2007| CAM039   | SAMPLEID DEFAULT LEFT AS A    |* CAM039
003000*|        |          |          | FIXED LITERAL - THE WORK FILE |*
003100*|        |          |          | CARRIES NO HEADER RECORD TO   |*
003200*|        |          |          | READ IT FROM                  |*
003300*|ACNFAM  |18/06/2013| CAM050   | VERSION DEFAULT CORRECTED     |* CAM050
003400*|        |          |          | FROM "0.9.1" TO "1.0" - "0.9" |*
003500*|        |          |          | IS THE READER'S ACCEPTED      |*
003600*|        |          |          | PREFIX, NOT THE VERSION THIS  |*
003700*|        |          |          | WRITER IS SUPPOSED TO STAMP   |*
003800*|        |          |          | ON A GENERATED FILE           |*
003900*----------------------------------------------------------------*
004000 EJECT
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CMIPROSRC ASSIGN TO CAMIPROSRC
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000***************
006100 FD  CMIPROSRC
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS CMI-RAW-LINE-REC.
006400     COPY CMIRAWL.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                      PIC X(024) VALUE
007000     "** PROGRAM CMIWPRO   **".
007100
007200 01  WS-DATE-YMD                     PIC X(06).
007300 01  WS-DATE-YYMD.
007400     05  WS-DATE-CEN                 PIC X(02) VALUE "20".
007500     05  WS-DATE-YMD-IN              PIC X(06).
007600     05  FILLER                      PIC X(002) VALUE SPACES.
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01  WK-C-COMMON.
008000     COPY CMICMWS.
008100
008200 01  WK-N-COUNTERS.
008300     05  WK-N-SPLIT-CNTS.
008400         10  WK-N-SUB                PIC 9(03) COMP VALUE 0.
008500         10  WK-N-TOK-CNT            PIC 9(03) COMP VALUE 0.
008600     05  WK-N-ROW-CNT                PIC 9(07) COMP VALUE 0.
008700     05  FILLER                      PIC X(01) VALUE SPACES.
008800
008900* WK-N-SPLIT-CNTS-FLAT LETS U000-SPLIT-LINE-INTO-TOKENS CLEAR
009000* THE SUBSCRIPT AND TOKEN COUNT TOGETHER WITH ONE MOVE.
009100 01  WK-N-SPLIT-CNTS-FLAT REDEFINES WK-N-SPLIT-CNTS
009200                                     PIC X(06).
009300 01  WK-N-ROW-CNT-VIEW               PIC 9(07).
009400
009500 01  WK-C-SPLIT-LINE                 PIC X(512).
009600 01  WK-C-SPLIT-PREV                 PIC X(512).
009700 01  WK-C-TOK-TBL.
009800     05  WK-C-TOK-VAL                OCCURS 10 TIMES
009900                                     PIC X(200).
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100
010200* WK-C-TOK-TBL-FLAT LETS THE SPLIT ROUTINE BLANK THE WHOLE
010300* TOKEN TABLE WITH ONE MOVE SPACES INSTEAD OF A PERFORM LOOP.
010400 01  WK-C-TOK-TBL-FLAT REDEFINES WK-C-TOK-TBL
010500                                     PIC X(2002).
010600
010700* WK-C-SPLIT-SNIP-VIEW GIVES A SHORT VIEW OF A REJECTED SOURCE
010800* LINE FOR THE BAD-ROW CONSOLE DIAGNOSTIC.
010900 01  WK-C-SPLIT-SNIP-VIEW REDEFINES WK-C-SPLIT-PREV.
011000     05  WK-C-SPLIT-SNIP              PIC X(050).
011100     05  FILLER                       PIC X(462).
011200
011300 COPY CMIHDRL.
011400
011500 COPY CMIWRTL.
011600
011700 EJECT
011800****************
011900 PROCEDURE DIVISION.
012000****************
012100 MAIN-MODULE.
012200     PERFORM A000-OPEN-FILES
012300        THRU A099-OPEN-FILES-EX.
012400     PERFORM B000-SET-DEFAULTS
012500        THRU B099-SET-DEFAULTS-EX.
012600     PERFORM C000-WRITE-ROWS
012700        THRU C099-WRITE-ROWS-EX.
012800     PERFORM D000-CLOSE-OUTPUT
012900        THRU D099-CLOSE-OUTPUT-EX.
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100        THRU Z099-END-PROGRAM-ROUTINE-EX.
013200     GOBACK.
013300
013400 EJECT
013500*---------------------------------------------------------------*
013600 A000-OPEN-FILES.
013700*---------------------------------------------------------------*
013800     ACCEPT  WS-DATE-YMD-IN          FROM DATE.
013900
014000     SET     UPSI-SWITCH-0           TO    OFF.
014100
014200     OPEN INPUT CMIPROSRC.
014300     IF      NOT WK-C-SUCCESSFUL
014400             DISPLAY "CMIWPRO - OPEN FILE ERROR - CAMIPROSRC"
014500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600             PERFORM Y900-ABNORMAL-TERMINATION
014700     END-IF.
014800
014900     MOVE "OPEN  "                  TO    WK-C-WRTL-FUNCTION.
015000     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
015100     IF      NOT WK-C-WRTL-NO-ERROR
015200             DISPLAY "CMIWPRO - CMIXWRT OPEN FAILED - "
015300                     WK-C-WRTL-ERROR-MSG
015400             PERFORM Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600
015700 A099-OPEN-FILES-EX.
015800     EXIT.
015900
016000*---------------------------------------------------------------*
016100 B000-SET-DEFAULTS.
016200*---------------------------------------------------------------*
016300*    POPULATE THE PROFILING HEADER DEFAULTS AND THE FOUR-COLUMN
016400*    LAYOUT, THEN WRITE THE HEADER BLOCK ONCE.
016500*---------------------------------------------------------------*
016600     MOVE "CAMI FORMAT FOR PROFILING"
016700                                    TO    WK-C-WRTL-COMMENT-LINE.
016800
016900     MOVE 0                         TO    WK-N-WRTL-HDR-CNT.
017000     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
017100     MOVE "TASK"                    TO    WK-C-WRTL-HDR-KEY
017200                                            (WK-N-WRTL-HDR-CNT).
017300     MOVE "PROFILING"               TO    WK-C-WRTL-HDR-VALUE
017400                                            (WK-N-WRTL-HDR-CNT).
017500
017600     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
017700     MOVE "VERSION"                 TO    WK-C-WRTL-HDR-KEY
017800                                            (WK-N-WRTL-HDR-CNT).
017900     MOVE "1.0"                     TO    WK-C-WRTL-HDR-VALUE       CAM050
018000                                            (WK-N-WRTL-HDR-CNT).
018100
018200     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
018300     MOVE "SAMPLEID"                TO    WK-C-WRTL-HDR-KEY
018400                                            (WK-N-WRTL-HDR-CNT).
018500     MOVE "CAMI_PRO_SAMPLE"         TO    WK-C-WRTL-HDR-VALUE
018600                                            (WK-N-WRTL-HDR-CNT).
018700
018800     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
018900     MOVE "RANKS"                   TO    WK-C-WRTL-HDR-KEY
019000                                            (WK-N-WRTL-HDR-CNT).
019100     MOVE "SUPERKINGDOM|PHYLUM|CLASS|ORDER|FAMILY|GENUS|
019200-    "SPECIES|STRAIN"                TO   WK-C-WRTL-HDR-VALUE
019300                                            (WK-N-WRTL-HDR-CNT).
019400
019500     MOVE 4                         TO    WK-N-WRTL-COL-CNT.
019600     MOVE "TAXID"                   TO    WK-C-WRTL-COL-NAME(1).
019700     MOVE "RANK"                    TO    WK-C-WRTL-COL-NAME(2).
019800     MOVE "TAXPATH"                 TO    WK-C-WRTL-COL-NAME(3).
019900     MOVE "PERCENTAGE"              TO    WK-C-WRTL-COL-NAME(4).
020000
020100     MOVE "HDR   "                  TO    WK-C-WRTL-FUNCTION.
020200     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
020300     IF      NOT WK-C-WRTL-NO-ERROR
020400             DISPLAY "CMIWPRO - CMIXWRT HDR FAILED - "
020500                     WK-C-WRTL-ERROR-MSG
020600             PERFORM Y900-ABNORMAL-TERMINATION
020700     END-IF.
020800
020900 B099-SET-DEFAULTS-EX.
021000     EXIT.
021100
021200*---------------------------------------------------------------*
021300 B100-ADD-HDR-ENTRY.
021400*---------------------------------------------------------------*
021500     ADD 1                          TO    WK-N-WRTL-HDR-CNT.
021600
021700 B199-ADD-HDR-ENTRY-EX.
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100 C000-WRITE-ROWS.
022200*---------------------------------------------------------------*
022300     PERFORM S000-READ-ONE-LINE
022400        THRU S099-READ-ONE-LINE-EX.
022500
022600     PERFORM C100-WRITE-ONE-ROW
022700        THRU C199-WRITE-ONE-ROW-EX
022800           UNTIL WK-C-EOF.
022900
023000 C099-WRITE-ROWS-EX.
023100     EXIT.
023200
023300*---------------------------------------------------------------*
023400 C100-WRITE-ONE-ROW.
023500*---------------------------------------------------------------*
023600     MOVE CMI-RAW-LINE-TEXT         TO    WK-C-HDRL-LINE.
023700     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
023800     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
023900
024000     IF      WK-C-HDRL-TYPE-BLANK
024100        OR   WK-C-HDRL-TYPE-COMMENT
024200             GO TO C190-READ-NEXT
024300     END-IF.
024400
024500     MOVE CMI-RAW-LINE-TEXT         TO    WK-C-SPLIT-LINE.
024600     PERFORM U000-SPLIT-LINE-INTO-TOKENS
024700        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
024800
024900     IF      WK-N-TOK-CNT NOT = 4
025000             MOVE CMI-RAW-LINE-TEXT TO    WK-C-SPLIT-PREV
025100             DISPLAY "CMIWPRO - SOURCE ROW SKIPPED - WRONG "
025200                     "FIELD COUNT - " WK-C-SPLIT-SNIP
025300             GO TO C190-READ-NEXT
025400     END-IF.
025500
025600     ADD 1                          TO    WK-N-ROW-CNT.
025700     MOVE 4                         TO    WK-N-WRTL-FLD-CNT.
025800     MOVE WK-C-TOK-VAL(1)           TO    WK-C-WRTL-FLD-VALUE(1).
025900     MOVE WK-C-TOK-VAL(2)           TO    WK-C-WRTL-FLD-VALUE(2).
026000     MOVE WK-C-TOK-VAL(3)           TO    WK-C-WRTL-FLD-VALUE(3).
026100     MOVE WK-C-TOK-VAL(4)           TO    WK-C-WRTL-FLD-VALUE(4).
026200
026300     MOVE "ROW   "                  TO    WK-C-WRTL-FUNCTION.
026400     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
026500     IF      NOT WK-C-WRTL-NO-ERROR
026600             DISPLAY "CMIWPRO - CMIXWRT ROW FAILED - "
026700                     WK-C-WRTL-ERROR-MSG
026800             PERFORM Y900-ABNORMAL-TERMINATION
026900     END-IF.
027000
027100 C190-READ-NEXT.
027200     PERFORM S000-READ-ONE-LINE
027300        THRU S099-READ-ONE-LINE-EX.
027400
027500 C199-WRITE-ONE-ROW-EX.
027600     EXIT.
027700
027800*---------------------------------------------------------------*
027900 D000-CLOSE-OUTPUT.
028000*---------------------------------------------------------------*
028100     MOVE "CLOSE "                  TO    WK-C-WRTL-FUNCTION.
028200     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
028300     IF      NOT WK-C-WRTL-NO-ERROR
028400             DISPLAY "CMIWPRO - CMIXWRT CLOSE FAILED - "
028500                     WK-C-WRTL-ERROR-MSG
028600     END-IF.
028700
028800     MOVE WK-N-ROW-CNT              TO    WK-N-ROW-CNT-VIEW.
028900     DISPLAY "CMIWPRO - ROWS WRITTEN - " WK-N-ROW-CNT-VIEW.
029000
029100 D099-CLOSE-OUTPUT-EX.
029200     EXIT.
029300
029400*---------------------------------------------------------------*
029500 S000-READ-ONE-LINE.
029600*---------------------------------------------------------------*
029700     READ CMIPROSRC.
029800     IF      NOT WK-C-SUCCESSFUL
029900             IF   NOT WK-C-EOF
030000                  DISPLAY "CMIWPRO - READ ERROR - CAMIPROSRC"
030100                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030200             END-IF
030300     END-IF.
030400
030500 S099-READ-ONE-LINE-EX.
030600     EXIT.
030700
030800*---------------------------------------------------------------*
030900 U000-SPLIT-LINE-INTO-TOKENS.
031000*---------------------------------------------------------------*
031100*    SPLIT WK-C-SPLIT-LINE ON THE TAB CHARACTER INTO
031200*    WK-C-TOK-VAL, UP TO 10 TOKENS.
031300*---------------------------------------------------------------*
031400     MOVE LOW-VALUES                TO    WK-N-SPLIT-CNTS-FLAT.
031500     MOVE SPACES                    TO    WK-C-TOK-TBL-FLAT.
031600
031700     PERFORM U100-SPLIT-ONE-TOKEN
031800        THRU U199-SPLIT-ONE-TOKEN-EX
031900           UNTIL WK-C-SPLIT-LINE = SPACES
032000              OR WK-N-TOK-CNT > 9.
032100
032200 U099-SPLIT-LINE-INTO-TOKENS-EX.
032300     EXIT.
032400
032500*---------------------------------------------------------------*
032600 U100-SPLIT-ONE-TOKEN.
032700*---------------------------------------------------------------*
032800*    WK-N-SUB COMES BACK AT THE FULL FIELD LENGTH (512) WHEN NO
032900*    TAB REMAINS - THAT IS THE LAST TOKEN ON THE LINE.
033000*---------------------------------------------------------------*
033100     MOVE 0                         TO    WK-N-SUB.
033200     INSPECT WK-C-SPLIT-LINE TALLYING WK-N-SUB
033300        FOR CHARACTERS BEFORE INITIAL X"09".
033400
033500     ADD 1                          TO    WK-N-TOK-CNT.
033600
033700     IF      WK-N-SUB NOT < 512
033800             MOVE WK-C-SPLIT-LINE   TO
033900                 WK-C-TOK-VAL(WK-N-TOK-CNT)
034000             MOVE SPACES            TO    WK-C-SPLIT-LINE
034100             GO TO U199-SPLIT-ONE-TOKEN-EX
034200     END-IF.
034300
034400     IF      WK-N-SUB > 0
034500             MOVE WK-C-SPLIT-LINE(1:WK-N-SUB)
034600                                    TO WK-C-TOK-VAL(WK-N-TOK-CNT)
034700     END-IF.
034800
034900     MOVE WK-C-SPLIT-LINE           TO    WK-C-SPLIT-PREV.
035000     MOVE SPACES                    TO    WK-C-SPLIT-LINE.
035100     IF      WK-N-SUB + 2 NOT > 512
035200             MOVE WK-C-SPLIT-PREV(WK-N-SUB + 2:)
035300                                    TO    WK-C-SPLIT-LINE
035400     END-IF.
035500
035600 U199-SPLIT-ONE-TOKEN-EX.
035700     EXIT.
035800
035900*---------------------------------------------------------------*
036000 Y900-ABNORMAL-TERMINATION.
036100*---------------------------------------------------------------*
036200     SET     UPSI-SWITCH-0           TO    ON.
036300     PERFORM Z000-END-PROGRAM-ROUTINE
036400        THRU Z099-END-PROGRAM-ROUTINE-EX.
036500     GOBACK.
036600
036700*---------------------------------------------------------------*
036800 Z000-END-PROGRAM-ROUTINE.
036900*---------------------------------------------------------------*
037000     CLOSE   CMIPROSRC.
037100
037200 Z099-END-PROGRAM-ROUTINE-EX.
037300     EXIT.
037400
037500******************************************************************
037600************** END OF PROGRAM SOURCE -  CMIWPRO ***************
037700******************************************************************
