000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CMIXTAX.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   20 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                  USE ONLY.
001100*
001200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT SUBSTITUTES FOR
001300*               THE EXTERNAL TAXONOMY GRAPH LOOKUP.  FUNCTION
001400*               LOAD READS THE TAXONOMY REFERENCE FILE ONCE
001500*               AND BUILDS AN IN-MEMORY TABLE OF (ID, PARENT
001600*               ID) PAIRS.  FUNCTION EXISTS ANSWERS WHETHER AN
001700*               ID IS IN THE TABLE.  FUNCTION PATH ANSWERS
001800*               WHETHER THE PARENT CHAIN OF A DESCENDANT ID
001900*               REACHES A GIVEN ANCESTOR ID.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* MOD.#   INIT   DATE        DESCRIPTION
002500* ------  ------ ----------  ------------------------------------
002600* CAM002  MWTL   20/02/1991 - INITIAL VERSION - FUNCTION LOAD
002700*                             AND EXISTS ONLY, CALLED FROM THE
002800*                             BINNING READER.
002900* CAM007  MWTL   03/06/1992 - ADD FUNCTION PATH FOR THE NEW
003000*                             PROFILING READER TAXPATH CHECK.
003100* CAM014  DCKAB  22/11/1995 - B100-SPARSE-PATH-EXISTS LOOPED
003200*                             FOREVER ON A CIRCULAR REFERENCE
003300*                             FILE - ADD WK-N-CHAIN-HOPS LIMIT.
003400* CAM020  DCKAB  09/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD
003500*                             IN THIS ROUTINE, NO CHANGE
003600*                             REQUIRED.
003700* CAM025  DCKAB  11/09/2003 - WIDEN CMI-TAX-TABLE FROM 20000 TO
003800*                             60000 ENTRIES - NCBI TAXONOMY
003900*                             GROWTH.
004000* CAM042  ACNFAM 14/03/2012 - FUNCTION EXISTS RETURNED FOUND
004100*                             FOR TAX-ID ZERO (THE ROOT MARKER)
004200*                             - CORRECTED, ZERO IS NEVER A
004300*                             VALID SUBMITTED TAXID.
004400* CAM047E ACNFAM 18/06/2013 - WK-N-CHAIN-ID-DISPLAY AND
004500*                             WK-N-TAX-LOADED-DISPLAY MOVED
004600*                             UNDER ONE GROUP SO BOTH CAN BE
004700*                             CLEARED TOGETHER ON START-UP.
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CMITAXRF ASSIGN TO CAMITAXREF
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900 FD  CMITAXRF
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS CMI-TAXR-FILE-REC.
007200     COPY CMITAXR.
007300
007400* CMI-TAXR-RAW-VIEW GIVES THE WHOLE REFERENCE RECORD AS ONE
007500* ALPHANUMERIC LINE FOR THE TABLE-FULL DIAGNOSTIC IN
007600* D000-LOAD-ONE-ENTRY - CMI-TAXR-ID/PARENT-ID ARE NUMERIC-EDIT
007700* FIELDS AND DO NOT DISPLAY CLEANLY SIDE BY SIDE.
007800 01  CMI-TAXR-RAW-VIEW REDEFINES CMI-TAXR-FILE-REC
007900                                     PIC X(122).        CAM047G
008000
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM CMIXTAX   **".
008600
008700* ------------------ PROGRAM WORKING STORAGE -------------------*
008800 01  WK-C-COMMON.
008900     COPY CMICMWS.
009000
009100 COPY CMITAXT.
009200
009300 01  WK-N-WORK-AREA.
009400     05  WK-N-CHAIN-ID               PIC 9(09) COMP VALUE 0.
009500     05  WK-N-CHAIN-HOPS             PIC 9(05) COMP VALUE 0.
009600     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
009700         88  WK-C-ENTRY-FOUND               VALUE "Y".
009800     05  FILLER                      PIC X(01) VALUE SPACES.
009900
010000* WK-N-WORK-AREA-FLAT LETS B100-TAXON-EXISTS AND
010100* B200-SPARSE-PATH-EXISTS CLEAR THE CHAIN-WALK STATE WITH ONE
010200* MOVE LOW-VALUES INSTEAD OF THREE SEPARATE MOVE STATEMENTS.
010300 01  WK-N-WORK-AREA-FLAT REDEFINES WK-N-WORK-AREA
010400                                     PIC X(10).
010500
010600* WK-N-CHAIN-ID AND WK-N-TAX-LOADED ARE BOTH COMP (BINARY)   CAM047E
010700* AND CANNOT BE EDITED DIRECTLY INTO THE TWO OPERATOR        CAM047E
010800* DISPLAY MESSAGES THAT QUOTE THEM (MOD CAM014 HOP-LIMIT     CAM047E
010900* MESSAGE, MOD CAM004 END-OF-LOAD ENTRY-COUNT MESSAGE) -     CAM047E
011000* THEY ARE MOVED INTO THIS DISPLAY-USAGE GROUP FOR THOSE     CAM047E
011100* TWO STATEMENTS.                                            CAM047E
011200 01  WK-N-AUDIT-DISPLAY.                                     CAM047E
011300     05  WK-N-CHAIN-ID-DISPLAY           PIC 9(09).          CAM047E
011400     05  WK-N-TAX-LOADED-DISPLAY         PIC 9(07).          CAM047E
011500
011600* WK-N-AUDIT-DISPLAY-FLAT LETS THE NEXT AMENDMENT CLEAR BOTH CAM047E
011700* AUDIT FIELDS WITH ONE MOVE LOW-VALUES, THE SAME WAY        CAM047E
011800* WK-N-WORK-AREA-FLAT CLEARS THE CHAIN-WALK STATE ABOVE.     CAM047E
011900 01  WK-N-AUDIT-DISPLAY-FLAT REDEFINES WK-N-AUDIT-DISPLAY    CAM047E
012000                                     PIC X(16).              CAM047E
012100
012200 EJECT
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600 01  WK-C-TAXL-RECORD.
012700     COPY CMITAXL.
012800
012900 EJECT
013000****************************************
013100 PROCEDURE DIVISION USING WK-C-TAXL-RECORD.
013200****************************************
013300 MAIN-MODULE.
013400     PERFORM A000-MAIN-PROCESSING
013500        THRU A099-MAIN-PROCESSING-EX.
013600     GOBACK.
013700
013800 EJECT
013900*---------------------------------------------------------------*
014000 A000-MAIN-PROCESSING.
014100*---------------------------------------------------------------*
014200     INITIALIZE                  WK-C-TAXL-OUTPUT.
014300
014400     EVALUATE TRUE
014500        WHEN WK-C-TAXL-FN-LOAD
014600           PERFORM B000-LOAD-TABLE
014700              THRU B099-LOAD-TABLE-EX
014800        WHEN WK-C-TAXL-FN-EXISTS
014900           PERFORM B100-TAXON-EXISTS
015000              THRU B199-TAXON-EXISTS-EX
015100        WHEN WK-C-TAXL-FN-PATH                                     CAM007
015200           PERFORM B200-SPARSE-PATH-EXISTS
015300              THRU B299-SPARSE-PATH-EXISTS-EX
015400        WHEN OTHER
015500           MOVE "99"              TO    WK-C-TAXL-ERROR-CD
015600           MOVE "CMIXTAX - UNKNOWN FUNCTION REQUESTED"
015700                                  TO    WK-C-TAXL-ERROR-MSG
015800           DISPLAY "CMIXTAX - BAD CALL PARAMETERS - "
015900                   WK-C-TAXL-INPUT-VIEW
016000     END-EVALUATE.
016100
016200 A099-MAIN-PROCESSING-EX.
016300     EXIT.
016400
016500*---------------------------------------------------------------*
016600 B000-LOAD-TABLE.
016700*---------------------------------------------------------------*
016800*    READ THE TAXONOMY REFERENCE FILE ONCE AND BUILD THE
016900*    IN-MEMORY TABLE.  CALLED EXACTLY ONCE BY THE MAINLINE
017000*    BEFORE THE FIRST DATA ROW IS VALIDATED.
017100*---------------------------------------------------------------*
017200     MOVE    0                    TO    WK-N-TAX-LOADED.
017300
017400     OPEN INPUT CMITAXRF.
017500     IF      NOT WK-C-SUCCESSFUL
017600             MOVE "98"            TO    WK-C-TAXL-ERROR-CD
017700             MOVE "CMIXTAX - OPEN FILE ERROR - CAMITAXREF"
017800                                  TO    WK-C-TAXL-ERROR-MSG
017900             GO TO B099-LOAD-TABLE-EX
018000     END-IF.
018100
018200     PERFORM C000-READ-ONE-ENTRY
018300        THRU C099-READ-ONE-ENTRY-EX.
018400
018500     PERFORM D000-LOAD-ONE-ENTRY
018600        THRU D099-LOAD-ONE-ENTRY-EX
018700           UNTIL WK-C-EOF.
018800
018900     CLOSE CMITAXRF.
019000     IF      NOT WK-C-SUCCESSFUL
019100             DISPLAY "CMIXTAX - CLOSE FILE ERROR - CAMITAXREF"
019200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300     END-IF.
019400
019500     MOVE    WK-N-TAX-LOADED      TO    WK-N-TAX-LOADED-DISPLAY.
019600     DISPLAY "CMIXTAX - TAXONOMY REFERENCE ENTRIES LOADED - "
019700             WK-N-TAX-LOADED-DISPLAY.
019800
019900 B099-LOAD-TABLE-EX.
020000     EXIT.
020100
020200*---------------------------------------------------------------*
020300 B100-TAXON-EXISTS.
020400*---------------------------------------------------------------*
020500*    TAXONEXISTS(ID) = THE ID IS PRESENT IN THE TABLE.  ID
020600*    ZERO IS THE ARTIFICIAL ROOT MARKER AND IS NEVER A VALID
020700*    SUBMITTED TAXID (MOD CAM042).
020800*---------------------------------------------------------------*
020900     IF      WK-N-TAXL-ID = 0
021000             MOVE "N"             TO    WK-C-TAXL-FOUND
021100             GO TO B199-TAXON-EXISTS-EX
021200     END-IF.
021300
021400     MOVE    WK-N-TAXL-ID         TO    WK-N-CHAIN-ID.
021500     PERFORM E000-FIND-IN-TABLE
021600        THRU E099-FIND-IN-TABLE-EX.
021700
021800     IF      WK-C-ENTRY-FOUND
021900             MOVE "Y"             TO    WK-C-TAXL-FOUND
022000     ELSE
022100             MOVE "N"             TO    WK-C-TAXL-FOUND
022200     END-IF.
022300
022400 B199-TAXON-EXISTS-EX.
022500     EXIT.
022600
022700*---------------------------------------------------------------*
022800 B200-SPARSE-PATH-EXISTS.
022900*---------------------------------------------------------------*
023000*    SPARSEPATHEXISTS(ANCESTOR, DESCENDANT) = FOLLOWING THE
023100*    DESCENDANT'S PARENT CHAIN UPWARD THROUGH THE TABLE
023200*    REACHES THE ANCESTOR.  THE CHAIN IS WALKED AT MOST
023300*    WK-N-TAX-LOADED TIMES (MOD CAM014 - NO RUNAWAY LOOP ON A
023400*    CIRCULAR REFERENCE FILE).
023500*---------------------------------------------------------------*
023600     MOVE "N"                     TO    WK-C-TAXL-FOUND.
023700     MOVE    LOW-VALUES           TO    WK-N-WORK-AREA-FLAT.
023800     MOVE    WK-N-TAXL-ID         TO    WK-N-CHAIN-ID.
023900
024000     PERFORM E000-FIND-IN-TABLE
024100        THRU E099-FIND-IN-TABLE-EX.
024200     IF      NOT WK-C-ENTRY-FOUND
024300             GO TO B299-SPARSE-PATH-EXISTS-EX
024400     END-IF.
024500
024600     PERFORM F000-WALK-ONE-HOP
024700        THRU F099-WALK-ONE-HOP-EX
024800           UNTIL WK-C-TAXL-IS-FOUND
024900              OR WK-N-CHAIN-ID = 0
025000              OR WK-N-CHAIN-HOPS > WK-N-TAX-LOADED.
025100
025200     IF      NOT WK-C-TAXL-IS-FOUND
025300             AND WK-N-CHAIN-HOPS > WK-N-TAX-LOADED
025400             MOVE WK-N-CHAIN-ID  TO    WK-N-CHAIN-ID-DISPLAY
025500             DISPLAY "CMIXTAX - PARENT CHAIN HOP LIMIT HIT AT "
025600                     WK-N-CHAIN-ID-DISPLAY
025700     END-IF.
025800
025900 B299-SPARSE-PATH-EXISTS-EX.
026000     EXIT.
026100
026200*---------------------------------------------------------------*
026300 C000-READ-ONE-ENTRY.
026400*---------------------------------------------------------------*
026500     READ CMITAXRF.
026600     IF      NOT WK-C-SUCCESSFUL
026700             AND NOT WK-C-EOF
026800             DISPLAY "CMIXTAX - READ FILE ERROR - CAMITAXREF"
026900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027000     END-IF.
027100
027200 C099-READ-ONE-ENTRY-EX.
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600 D000-LOAD-ONE-ENTRY.
027700*---------------------------------------------------------------*
027800* CAM025 - WHEN THE REFERENCE FILE OUTGROWS CMI-TAX-TABLE THE
027900* ENTRY IS DROPPED AND THE RAW RECORD IS DISPLAYED SO OPERATIONS
028000* CAN SEE WHICH TAXID NEVER MADE IT INTO THE LOOKUP TABLE.
028100     IF      WK-N-TAX-LOADED < 60000
028200             ADD 1                TO    WK-N-TAX-LOADED
028300             MOVE CMI-TAXR-ID
028400                      TO CMI-TAXT-ID(WK-N-TAX-LOADED)
028500             MOVE CMI-TAXR-PARENT-ID
028600                      TO CMI-TAXT-PARENT-ID(WK-N-TAX-LOADED)
028700     ELSE
028800             DISPLAY "CMIXTAX - TAX TABLE FULL - ENTRY DROPPED - "
028900                     CMI-TAXR-RAW-VIEW
029000     END-IF.
029100
029200     PERFORM C000-READ-ONE-ENTRY
029300        THRU C099-READ-ONE-ENTRY-EX.
029400
029500 D099-LOAD-ONE-ENTRY-EX.
029600     EXIT.
029700
029800*---------------------------------------------------------------*
029900 E000-FIND-IN-TABLE.
030000*---------------------------------------------------------------*
030100*    LINEAR SEARCH OF THE IN-MEMORY TABLE FOR WK-N-CHAIN-ID.
030200*    SETS WK-C-ENTRY-FOUND AND, WHEN FOUND, CMI-TAX-NDX.
030300*---------------------------------------------------------------*
030400     MOVE "N"                     TO    WK-C-FOUND-SW.
030500     SET     CMI-TAX-NDX          TO    1.
030600     SEARCH  CMI-TAX-ENTRY
030700        AT END
030800           MOVE "N"               TO    WK-C-FOUND-SW
030900        WHEN CMI-TAXT-ID(CMI-TAX-NDX) = WK-N-CHAIN-ID
031000           MOVE "Y"               TO    WK-C-FOUND-SW.
031100
031200 E099-FIND-IN-TABLE-EX.
031300     EXIT.
031400
031500*---------------------------------------------------------------*
031600 F000-WALK-ONE-HOP.
031700*---------------------------------------------------------------*
031800     ADD     1                    TO    WK-N-CHAIN-HOPS.
031900     MOVE    CMI-TAXT-PARENT-ID(CMI-TAX-NDX)
032000                                  TO    WK-N-CHAIN-ID.
032100
032200     IF      WK-N-CHAIN-ID = WK-N-TAXL-ANCESTOR-ID
032300             MOVE "Y"             TO    WK-C-TAXL-FOUND
032400             GO TO F099-WALK-ONE-HOP-EX
032500     END-IF.
032600
032700     IF      WK-N-CHAIN-ID = 0
032800             GO TO F099-WALK-ONE-HOP-EX
032900     END-IF.
033000
033100     PERFORM E000-FIND-IN-TABLE
033200        THRU E099-FIND-IN-TABLE-EX.
033300     IF      NOT WK-C-ENTRY-FOUND
033400             MOVE 0               TO    WK-N-CHAIN-ID
033500     END-IF.
033600
033700 F099-WALK-ONE-HOP-EX.
033800     EXIT.
033900
034000******************************************************************
034100************** END OF PROGRAM SOURCE -  CMIXTAX ***************
034200******************************************************************
