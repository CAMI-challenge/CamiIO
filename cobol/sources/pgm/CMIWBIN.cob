000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      CMIWBIN IS INITIAL.
000500 AUTHOR.          ACCENTURE.
000600 INSTALLATION.    MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.    21 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.        PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                   USE ONLY.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  THIS PROGRAM DRIVES CMIXWRT TO PRODUCE A CAMI
001300*               CHALLENGE BINNING SUBMISSION FILE.  IT SUPPLIES
001400*               THE BINNING HEADER DEFAULTS (TASK, VERSION,
001500*               REFERENCEBASED, ASSEMBLYBASED, REPLICATEINFO),
001600*               THE TWO-COLUMN LAYOUT (SEQUENCEID, BINID) AND
001700*               READS ITS CANDIDATE ROWS FROM AN INTERNAL WORK
001800*               FILE BUILT BY THE EXTRACT STEP THAT PRECEDES
001900*               THIS PROGRAM IN THE BINNING OUTPUT JOB STREAM.
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                      *
002200*----------------------------------------------------------------*
002300*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002400*----------------------------------------------------------------*
002500*|MWTL    |21/09/1991| CAM015   | INITIAL VERSION              |*
002600*|DCKAB   |09/11/1998| CAM019E  | Y2K REVIEW - WS-DATE-YMD      |*
002700*|        |          |          | ALREADY CENTURY-SAFE, ADDED   |*
002800*|        |          |          | WS-DATE-CEN EXPLICIT "20"     |* CAM019E
002900*|ACNFAM  |02/10/2007| CAM038   | SAMPLEID DEFAULT LEFT AS A    |* CAM038
003000*|        |          |          | FIXED LITERAL - THE WORK FILE |*
003100*|        |          |          | CARRIES NO HEADER RECORD TO   |*
003200*|        |          |          | READ IT FROM                  |*
003300*|ACNFAM  |18/06/2013| CAM049   | VERSION DEFAULT CORRECTED     |* CAM049
003400*|        |          |          | FROM "0.9.1" TO "1.0" - "0.9" |*
003500*|        |          |          | IS THE READER'S ACCEPTED      |*
003600*|        |          |          | PREFIX, NOT THE VERSION THIS  |*
003700*|        |          |          | WRITER IS SUPPOSED TO STAMP   |*
003800*|        |          |          | ON A GENERATED FILE           |*
003900*----------------------------------------------------------------*
004000 EJECT
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CMIBINSRC ASSIGN TO CAMIBINSRC
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000***************
006100 FD  CMIBINSRC
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS CMI-RAW-LINE-REC.
006400     COPY CMIRAWL.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                      PIC X(024) VALUE
007000     "** PROGRAM CMIWBIN   **".
007100
007200 01  WS-DATE-YMD                     PIC X(06).
007300 01  WS-DATE-YYMD.
007400     05  WS-DATE-CEN                 PIC X(02) VALUE "20".
007500     05  WS-DATE-YMD-IN              PIC X(06).
007600     05  FILLER                      PIC X(002) VALUE SPACES.
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01  WK-C-COMMON.
008000     COPY CMICMWS.
008100
008200 01  WK-N-COUNTERS.
008300     05  WK-N-SPLIT-CNTS.
008400         10  WK-N-SUB                PIC 9(03) COMP VALUE 0.
008500         10  WK-N-TOK-CNT            PIC 9(03) COMP VALUE 0.
008600     05  WK-N-ROW-CNT                PIC 9(07) COMP VALUE 0.
008700     05  FILLER                      PIC X(01) VALUE SPACES.
008800
008900* WK-N-SPLIT-CNTS-FLAT LETS U000-SPLIT-LINE-INTO-TOKENS CLEAR
009000* THE SUBSCRIPT AND TOKEN COUNT TOGETHER WITH ONE MOVE.
009100 01  WK-N-SPLIT-CNTS-FLAT REDEFINES WK-N-SPLIT-CNTS
009200                                     PIC X(06).
009300 01  WK-C-SPLIT-LINE                 PIC X(512).
009400 01  WK-C-SPLIT-PREV                 PIC X(512).
009500 01  WK-C-TOK-TBL.
009600     05  WK-C-TOK-VAL                OCCURS 10 TIMES
009700                                     PIC X(200).
009800     05  FILLER                      PIC X(02) VALUE SPACES.
009900
010000* WK-C-TOK-TBL-FLAT LETS THE SPLIT ROUTINE BLANK THE WHOLE TOKEN
010100* TABLE WITH ONE MOVE SPACES INSTEAD OF A PERFORM VARYING LOOP.
010200 01  WK-C-TOK-TBL-FLAT REDEFINES WK-C-TOK-TBL
010300                                     PIC X(2002).
010400
010500* WK-N-ROW-CNT-VIEW IS A DISPLAY-USAGE COPY OF THE ROW COUNTER
010600* FOR THE END-OF-RUN CONSOLE MESSAGE - WK-N-ROW-CNT ITSELF IS
010700* COMP AND CANNOT BE SAFELY REDEFINED AS A DISPLAY PICTURE.
010800 01  WK-N-ROW-CNT-VIEW               PIC 9(07).
010900
011000* WK-C-SPLIT-SNIP-VIEW GIVES A SHORT VIEW OF A REJECTED SOURCE
011100* LINE FOR THE BAD-ROW CONSOLE DIAGNOSTIC.
011200 01  WK-C-SPLIT-SNIP-VIEW REDEFINES WK-C-SPLIT-PREV.
011300     05  WK-C-SPLIT-SNIP              PIC X(050).
011400     05  FILLER                       PIC X(462).
011500
011600 COPY CMIHDRL.
011700
011800 COPY CMIWRTL.
011900
012000 EJECT
012100****************
012200 PROCEDURE DIVISION.
012300****************
012400 MAIN-MODULE.
012500     PERFORM A000-OPEN-FILES
012600        THRU A099-OPEN-FILES-EX.
012700     PERFORM B000-SET-DEFAULTS
012800        THRU B099-SET-DEFAULTS-EX.
012900     PERFORM C000-WRITE-ROWS
013000        THRU C099-WRITE-ROWS-EX.
013100     PERFORM D000-CLOSE-OUTPUT
013200        THRU D099-CLOSE-OUTPUT-EX.
013300     PERFORM Z000-END-PROGRAM-ROUTINE
013400        THRU Z099-END-PROGRAM-ROUTINE-EX.
013500     GOBACK.
013600
013700 EJECT
013800*---------------------------------------------------------------*
013900 A000-OPEN-FILES.
014000*---------------------------------------------------------------*
014100     ACCEPT  WS-DATE-YMD-IN          FROM DATE.
014200
014300     SET     UPSI-SWITCH-0           TO    OFF.
014400
014500     OPEN INPUT CMIBINSRC.
014600     IF      NOT WK-C-SUCCESSFUL
014700             DISPLAY "CMIWBIN - OPEN FILE ERROR - CAMIBINSRC"
014800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014900             PERFORM Y900-ABNORMAL-TERMINATION
015000     END-IF.
015100
015200     MOVE "OPEN  "                  TO    WK-C-WRTL-FUNCTION.
015300     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
015400     IF      NOT WK-C-WRTL-NO-ERROR
015500             DISPLAY "CMIWBIN - CMIXWRT OPEN FAILED - "
015600                     WK-C-WRTL-ERROR-MSG
015700             PERFORM Y900-ABNORMAL-TERMINATION
015800     END-IF.
015900
016000 A099-OPEN-FILES-EX.
016100     EXIT.
016200
016300*---------------------------------------------------------------*
016400 B000-SET-DEFAULTS.
016500*---------------------------------------------------------------*
016600*    POPULATE THE BINNING HEADER DEFAULTS AND THE TWO-COLUMN
016700*    LAYOUT, THEN WRITE THE HEADER BLOCK ONCE.
016800*---------------------------------------------------------------*
016900     MOVE "CAMI FORMAT FOR BINNING"
017000                                    TO    WK-C-WRTL-COMMENT-LINE.
017100
017200     MOVE 0                         TO    WK-N-WRTL-HDR-CNT.
017300     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
017400     MOVE "TASK"                    TO    WK-C-WRTL-HDR-KEY
017500                                            (WK-N-WRTL-HDR-CNT).
017600     MOVE "BINNING"                 TO    WK-C-WRTL-HDR-VALUE
017700                                            (WK-N-WRTL-HDR-CNT).
017800
017900     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
018000     MOVE "VERSION"                 TO    WK-C-WRTL-HDR-KEY
018100                                            (WK-N-WRTL-HDR-CNT).
018200     MOVE "1.0"                     TO    WK-C-WRTL-HDR-VALUE       CAM049
018300                                            (WK-N-WRTL-HDR-CNT).
018400
018500     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
018600     MOVE "SAMPLEID"                TO    WK-C-WRTL-HDR-KEY
018700                                            (WK-N-WRTL-HDR-CNT).
018800     MOVE "CAMI_BIN_SAMPLE"         TO    WK-C-WRTL-HDR-VALUE
018900                                            (WK-N-WRTL-HDR-CNT).
019000
019100     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
019200     MOVE "REFERENCEBASED"          TO    WK-C-WRTL-HDR-KEY
019300                                            (WK-N-WRTL-HDR-CNT).
019400     MOVE "F"                       TO    WK-C-WRTL-HDR-VALUE
019500                                            (WK-N-WRTL-HDR-CNT).
019600
019700     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
019800     MOVE "ASSEMBLYBASED"           TO    WK-C-WRTL-HDR-KEY
019900                                            (WK-N-WRTL-HDR-CNT).
020000     MOVE "F"                       TO    WK-C-WRTL-HDR-VALUE
020100                                            (WK-N-WRTL-HDR-CNT).
020200
020300     PERFORM B100-ADD-HDR-ENTRY THRU B199-ADD-HDR-ENTRY-EX.
020400     MOVE "REPLICATEINFO"           TO    WK-C-WRTL-HDR-KEY
020500                                            (WK-N-WRTL-HDR-CNT).
020600     MOVE "F"                       TO    WK-C-WRTL-HDR-VALUE
020700                                            (WK-N-WRTL-HDR-CNT).
020800
020900     MOVE 2                         TO    WK-N-WRTL-COL-CNT.
021000     MOVE "SEQUENCEID"              TO    WK-C-WRTL-COL-NAME(1).
021100     MOVE "BINID"                   TO    WK-C-WRTL-COL-NAME(2).
021200
021300     MOVE "HDR   "                  TO    WK-C-WRTL-FUNCTION.
021400     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
021500     IF      NOT WK-C-WRTL-NO-ERROR
021600             DISPLAY "CMIWBIN - CMIXWRT HDR FAILED - "
021700                     WK-C-WRTL-ERROR-MSG
021800             PERFORM Y900-ABNORMAL-TERMINATION
021900     END-IF.
022000
022100 B099-SET-DEFAULTS-EX.
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500 B100-ADD-HDR-ENTRY.
022600*---------------------------------------------------------------*
022700     ADD 1                          TO    WK-N-WRTL-HDR-CNT.
022800
022900 B199-ADD-HDR-ENTRY-EX.
023000     EXIT.
023100
023200*---------------------------------------------------------------*
023300 C000-WRITE-ROWS.
023400*---------------------------------------------------------------*
023500     PERFORM S000-READ-ONE-LINE
023600        THRU S099-READ-ONE-LINE-EX.
023700
023800     PERFORM C100-WRITE-ONE-ROW
023900        THRU C199-WRITE-ONE-ROW-EX
024000           UNTIL WK-C-EOF.
024100
024200 C099-WRITE-ROWS-EX.
024300     EXIT.
024400
024500*---------------------------------------------------------------*
024600 C100-WRITE-ONE-ROW.
024700*---------------------------------------------------------------*
024800     MOVE CMI-RAW-LINE-TEXT         TO    WK-C-HDRL-LINE.
024900     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
025000     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
025100
025200     IF      WK-C-HDRL-TYPE-BLANK
025300        OR   WK-C-HDRL-TYPE-COMMENT
025400             GO TO C190-READ-NEXT
025500     END-IF.
025600
025700     MOVE CMI-RAW-LINE-TEXT         TO    WK-C-SPLIT-LINE.
025800     PERFORM U000-SPLIT-LINE-INTO-TOKENS
025900        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
026000
026100     IF      WK-N-TOK-CNT NOT = 2
026200             MOVE CMI-RAW-LINE-TEXT TO    WK-C-SPLIT-PREV
026300             DISPLAY "CMIWBIN - SOURCE ROW SKIPPED - WRONG "
026400                     "FIELD COUNT - " WK-C-SPLIT-SNIP
026500             GO TO C190-READ-NEXT
026600     END-IF.
026700
026800     ADD 1                          TO    WK-N-ROW-CNT.
026900     MOVE 2                         TO    WK-N-WRTL-FLD-CNT.
027000     MOVE WK-C-TOK-VAL(1)           TO    WK-C-WRTL-FLD-VALUE(1).
027100     MOVE WK-C-TOK-VAL(2)           TO    WK-C-WRTL-FLD-VALUE(2).
027200
027300     MOVE "ROW   "                  TO    WK-C-WRTL-FUNCTION.
027400     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
027500     IF      NOT WK-C-WRTL-NO-ERROR
027600             DISPLAY "CMIWBIN - CMIXWRT ROW FAILED - "
027700                     WK-C-WRTL-ERROR-MSG
027800             PERFORM Y900-ABNORMAL-TERMINATION
027900     END-IF.
028000
028100 C190-READ-NEXT.
028200     PERFORM S000-READ-ONE-LINE
028300        THRU S099-READ-ONE-LINE-EX.
028400
028500 C199-WRITE-ONE-ROW-EX.
028600     EXIT.
028700
028800*---------------------------------------------------------------*
028900 D000-CLOSE-OUTPUT.
029000*---------------------------------------------------------------*
029100     MOVE "CLOSE "                  TO    WK-C-WRTL-FUNCTION.
029200     CALL "CMIXWRT"                 USING WK-C-WRTL-RECORD.
029300     IF      NOT WK-C-WRTL-NO-ERROR
029400             DISPLAY "CMIWBIN - CMIXWRT CLOSE FAILED - "
029500                     WK-C-WRTL-ERROR-MSG
029600     END-IF.
029700
029800     MOVE WK-N-ROW-CNT               TO    WK-N-ROW-CNT-VIEW.
029900     DISPLAY "CMIWBIN - ROWS WRITTEN - " WK-N-ROW-CNT-VIEW.
030000
030100 D099-CLOSE-OUTPUT-EX.
030200     EXIT.
030300
030400*---------------------------------------------------------------*
030500 S000-READ-ONE-LINE.
030600*---------------------------------------------------------------*
030700     READ CMIBINSRC.
030800     IF      NOT WK-C-SUCCESSFUL
030900             IF   NOT WK-C-EOF
031000                  DISPLAY "CMIWBIN - READ ERROR - CAMIBINSRC"
031100                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200             END-IF
031300     END-IF.
031400
031500 S099-READ-ONE-LINE-EX.
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900 U000-SPLIT-LINE-INTO-TOKENS.
032000*---------------------------------------------------------------*
032100*    SPLIT WK-C-SPLIT-LINE ON THE TAB CHARACTER INTO
032200*    WK-C-TOK-VAL, UP TO 10 TOKENS.
032300*---------------------------------------------------------------*
032400     MOVE LOW-VALUES                TO    WK-N-SPLIT-CNTS-FLAT.
032500     MOVE SPACES                    TO    WK-C-TOK-TBL-FLAT.
032600
032700     PERFORM U100-SPLIT-ONE-TOKEN
032800        THRU U199-SPLIT-ONE-TOKEN-EX
032900           UNTIL WK-C-SPLIT-LINE = SPACES
033000              OR WK-N-TOK-CNT > 9.
033100
033200 U099-SPLIT-LINE-INTO-TOKENS-EX.
033300     EXIT.
033400
033500*---------------------------------------------------------------*
033600 U100-SPLIT-ONE-TOKEN.
033700*---------------------------------------------------------------*
033800*    WK-N-SUB COMES BACK AT THE FULL FIELD LENGTH (512) WHEN NO
033900*    TAB REMAINS - THAT IS THE LAST TOKEN ON THE LINE.
034000*---------------------------------------------------------------*
034100     MOVE 0                         TO    WK-N-SUB.
034200     INSPECT WK-C-SPLIT-LINE TALLYING WK-N-SUB
034300        FOR CHARACTERS BEFORE INITIAL X"09".
034400
034500     ADD 1                          TO    WK-N-TOK-CNT.
034600
034700     IF      WK-N-SUB NOT < 512
034800             MOVE WK-C-SPLIT-LINE   TO
034900                 WK-C-TOK-VAL(WK-N-TOK-CNT)
035000             MOVE SPACES            TO    WK-C-SPLIT-LINE
035100             GO TO U199-SPLIT-ONE-TOKEN-EX
035200     END-IF.
035300
035400     IF      WK-N-SUB > 0
035500             MOVE WK-C-SPLIT-LINE(1:WK-N-SUB)
035600                                    TO WK-C-TOK-VAL(WK-N-TOK-CNT)
035700     END-IF.
035800
035900     MOVE WK-C-SPLIT-LINE           TO    WK-C-SPLIT-PREV.
036000     MOVE SPACES                    TO    WK-C-SPLIT-LINE.
036100     IF      WK-N-SUB + 2 NOT > 512
036200             MOVE WK-C-SPLIT-PREV(WK-N-SUB + 2:)
036300                                    TO    WK-C-SPLIT-LINE
036400     END-IF.
036500
036600 U199-SPLIT-ONE-TOKEN-EX.
036700     EXIT.
036800
036900*---------------------------------------------------------------*
037000 Y900-ABNORMAL-TERMINATION.
037100*---------------------------------------------------------------*
037200     SET     UPSI-SWITCH-0           TO    ON.
037300     PERFORM Z000-END-PROGRAM-ROUTINE
037400        THRU Z099-END-PROGRAM-ROUTINE-EX.
037500     GOBACK.
037600
037700*---------------------------------------------------------------*
037800 Z000-END-PROGRAM-ROUTINE.
037900*---------------------------------------------------------------*
038000     CLOSE   CMIBINSRC.
038100
038200 Z099-END-PROGRAM-ROUTINE-EX.
038300     EXIT.
038400
038500******************************************************************
038600************** END OF PROGRAM SOURCE -  CMIWBIN ***************
038700******************************************************************
