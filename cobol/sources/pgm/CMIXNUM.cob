000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CMIXNUM.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   19 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                  USE ONLY.
001100*
001200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT CONVERTS A
001300*               DISPLAY STRING INTO AN INTEGER (FUNCTION
001400*               TOINT) OR SPLITS A DELIMITED STRING INTO A
001500*               LIST OF INTEGERS, SKIPPING ANY TOKEN THAT IS
001600*               NOT NUMERIC (FUNCTION TOLIST).  USED BY THE
001700*               CAMI SUBMISSION READERS TO CONVERT TAXID AND
001800*               TAXPATH VALUES BEFORE THEY ARE LOOKED UP IN
001900*               THE TAXONOMY TABLE.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* MOD.#   INIT   DATE        DESCRIPTION
002500* ------  ------ ----------  ------------------------------------
002600* CAM001  MWTL   19/02/1991 - INITIAL VERSION - FUNCTION TOINT
002700*                             ONLY, CALLED FROM THE BINNING
002800*                             READER.
002900* CAM006  MWTL   03/06/1992 - ADD FUNCTION TOLIST FOR THE NEW
003000*                             PROFILING READER (TAXPATH IS A
003100*                             PIPE DELIMITED LIST OF ANCESTOR
003200*                             IDS).
003300* CAM013  DCKAB  22/11/1995 - TOINT DID NOT TRUNCATE TOWARD
003400*                             ZERO FOR A NEGATIVE DECIMAL
003500*                             VALUE - CORRECTED.
003600* CAM019  DCKAB  09/11/1998 - Y2K REVIEW - NO DATE FIELDS
003700*                             HELD IN THIS ROUTINE, NO CHANGE
003800*                             REQUIRED.
003900* CAM027  DCKAB  20/11/2004 - WIDEN WK-N-NUML-LIST-VAL TABLE
004000*                             FROM 20 TO 40 ENTRIES - LONGER
004100*                             TAXPATH STRINGS SEEN IN
004200*                             PRODUCTION SUBMISSIONS.
004300* CAM041  ACNFAM 14/03/2012 - TOLIST WAS COUNTING A TRAILING
004400*                             EMPTY TOKEN AS A SKIPPED TOKEN -
004500*                             CORRECTED TO IGNORE IT.
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    NO FILES ARE OWNED BY THIS ROUTINE.
005900*
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400*
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM CMIXNUM   **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY CMICMWS.
007400
007500 01  WK-N-WORK-AREA.
007600     05  WK-N-STR-LEN                PIC 9(03) COMP VALUE 0.
007700     05  WK-N-SUB                    PIC 9(03) COMP VALUE 0.
007800     05  WK-N-DOT-POS                PIC 9(03) COMP VALUE 0.
007900     05  WK-N-TOK-START              PIC 9(03) COMP VALUE 0.
008000     05  WK-N-TOK-LEN                PIC 9(03) COMP VALUE 0.
008100     05  WK-C-NEGATIVE-SW            PIC X(01) VALUE "N".
008200         88  WK-C-IS-NEGATIVE               VALUE "Y".
008300     05  FILLER                      PIC X(01) VALUE SPACES.
008400
008500* WK-C-CONV-INPUT / WK-N-CONV-RESULT / WK-C-CONV-VALID ARE THE
008600* SHARED WORK CELLS FOR C000-CONVERT-TO-INT - CALLED BOTH FOR
008700* FUNCTION TOINT (THE WHOLE LINKAGE STRING) AND, ONCE PER
008800* TOKEN, FOR FUNCTION TOLIST.
008900 01  WK-C-CONV-INPUT                 PIC X(200) VALUE SPACES.
009000 01  WK-N-CONV-RESULT                PIC S9(09) COMP VALUE 0.
009100 01  WK-C-CONV-VALID                 PIC X(01) VALUE "N".
009200     88  WK-C-CONV-IS-VALID                 VALUE "Y".
009300
009400 01  WK-C-SAVE-STRING                PIC X(200) VALUE SPACES.
009500 01  WK-C-WHOLE-PART                 PIC X(200) VALUE SPACES.
009600 01  WK-C-TOKEN                      PIC X(200) VALUE SPACES.
009700
009800* WK-C-WHOLE-ALPHA / WK-N-WHOLE-VIEW ARE TWO VIEWS OF THE SAME
009900* WORK CELL - THE NUMERIC VIEW IS TRUSTED ONLY AFTER THE ALPHA
010000* VIEW HAS BEEN PROVEN ALL-NUMERIC.
010100 01  WK-C-WHOLE-ALPHA.
010200     05  WK-C-WHOLE-DIGITS           PIC X(09) VALUE SPACES.
010300 01  WK-N-WHOLE-VIEW REDEFINES WK-C-WHOLE-ALPHA.
010400     05  WK-N-WHOLE-DIGITS           PIC 9(09).
010500
010600* WK-C-WHOLE-PART-VIEW GIVES DIRECT ACCESS TO THE LEADING SIGN
010700* CHARACTER WITHOUT A REFERENCE MODIFICATION ON EVERY CALL.
010800 01  WK-C-WHOLE-PART-VIEW REDEFINES WK-C-WHOLE-PART.
010900     05  WK-C-WHOLE-FIRST-CHAR       PIC X(001).
011000     05  FILLER                      PIC X(199).
011100
011200* WK-C-CONV-INPUT-VIEW IS KEPT FOR PRODUCTION SUPPORT - ON A
011300* CONVERSION FAILURE THE FIRST FEW BYTES ARE DISPLAYED SO A
011400* BAD SUBMISSION FIELD CAN BE IDENTIFIED WITHOUT A FULL DUMP.
011500 01  WK-C-CONV-INPUT-VIEW REDEFINES WK-C-CONV-INPUT.
011600     05  WK-C-CONV-INPUT-SNIP        PIC X(020).
011700     05  FILLER                      PIC X(180).
011800
011900 EJECT
012000*****************
012100 LINKAGE SECTION.
012200*****************
012300 01  WK-C-NUML-RECORD.
012400     COPY CMINUML.
012500
012600 EJECT
012700********************************************
012800 PROCEDURE DIVISION USING WK-C-NUML-RECORD.
012900********************************************
013000 MAIN-MODULE.
013100     PERFORM A000-MAIN-PROCESSING
013200        THRU A099-MAIN-PROCESSING-EX.
013300     GOBACK.
013400
013500 EJECT
013600*---------------------------------------------------------------*
013700 A000-MAIN-PROCESSING.
013800*---------------------------------------------------------------*
013900     INITIALIZE                  WK-C-NUML-OUTPUT.
014000
014100     EVALUATE TRUE
014200        WHEN WK-C-NUML-FN-TOINT
014300           PERFORM B000-TO-INT
014400              THRU B099-TO-INT-EX
014500        WHEN WK-C-NUML-FN-TOLIST                                   CAM006
014600           PERFORM B100-TO-INT-LIST
014700              THRU B199-TO-INT-LIST-EX
014800        WHEN OTHER
014900           MOVE "N"               TO    WK-C-NUML-VALID
015000     END-EVALUATE.
015100
015200 A099-MAIN-PROCESSING-EX.
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600 B000-TO-INT.
015700*---------------------------------------------------------------*
015800*    TOINT: CONVERT THE WHOLE LINKAGE STRING.
015900*---------------------------------------------------------------*
016000     MOVE    WK-C-NUML-STRING     TO    WK-C-CONV-INPUT.
016100     PERFORM C000-CONVERT-TO-INT
016200        THRU C099-CONVERT-TO-INT-EX.
016300     MOVE    WK-N-CONV-RESULT     TO    WK-N-NUML-INTEGER.
016400     MOVE    WK-C-CONV-VALID      TO    WK-C-NUML-VALID.
016500
016600 B099-TO-INT-EX.
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000 B100-TO-INT-LIST.
017100*---------------------------------------------------------------*
017200*    TOLIST: SPLIT WK-C-SAVE-STRING (A COPY OF THE LINKAGE
017300*    STRING, SO THE SPLIT LOOP IS NOT DISTURBED BY THE
017400*    CONVERSION WORK CELLS) ON WK-C-NUML-DELIM.  EACH TOKEN
017500*    THAT CONVERTS IS APPENDED TO WK-N-NUML-LIST-VAL; A TOKEN      CAM027
017600*    THAT DOES NOT CONVERT IS SILENTLY SKIPPED.  AN ALL-SKIPPED
017700*    RESULT IS STILL A VALID CALL - THE CALLER JUDGES WHAT AN
017800*    EMPTY LIST MEANS.
017900*---------------------------------------------------------------*
018000     MOVE    WK-C-NUML-STRING     TO    WK-C-SAVE-STRING.
018100     MOVE    0                    TO    WK-N-NUML-LIST-CNT.
018200     MOVE    1                    TO    WK-N-TOK-START.
018300     MOVE    "Y"                  TO    WK-C-NUML-VALID.
018400
018500     PERFORM D000-FIND-LENGTH
018600        THRU D099-FIND-LENGTH-EX.
018700
018800     PERFORM E000-SPLIT-ONE-TOKEN
018900        THRU E099-SPLIT-ONE-TOKEN-EX
019000           VARYING WK-N-SUB FROM 1 BY 1
019100           UNTIL WK-N-SUB > WK-N-STR-LEN.
019200
019300     IF      WK-N-TOK-START <= WK-N-STR-LEN
019400             COMPUTE WK-N-TOK-LEN =
019500                     WK-N-STR-LEN - WK-N-TOK-START + 1
019600             MOVE WK-C-SAVE-STRING
019700                      (WK-N-TOK-START:WK-N-TOK-LEN)
019800                                  TO    WK-C-TOKEN
019900             PERFORM F000-APPEND-IF-NUMERIC
020000                THRU F099-APPEND-IF-NUMERIC-EX
020100     END-IF.
020200
020300 B199-TO-INT-LIST-EX.
020400     EXIT.
020500
020600*---------------------------------------------------------------*
020700 C000-CONVERT-TO-INT.
020800*---------------------------------------------------------------*
020900*    IF WK-C-CONV-INPUT CONTAINS A "." PARSE THE PORTION
021000*    BEFORE THE DOT AS THE WHOLE NUMBER AND DISCARD THE
021100*    FRACTION (TRUNCATE TOWARD ZERO); OTHERWISE THE WHOLE
021200*    STRING MUST BE NUMERIC, OPTIONALLY SIGNED.
021300*---------------------------------------------------------------*
021400     MOVE    0                    TO    WK-N-CONV-RESULT.
021500     MOVE    "N"                  TO    WK-C-CONV-VALID.
021600     MOVE    "N"                  TO    WK-C-NEGATIVE-SW.
021700
021800     MOVE    0                    TO    WK-N-DOT-POS.
021900     INSPECT WK-C-CONV-INPUT TALLYING WK-N-DOT-POS
022000           FOR CHARACTERS BEFORE INITIAL ".".
022100     IF      WK-N-DOT-POS < 200
022200             AND WK-C-CONV-INPUT(WK-N-DOT-POS + 1:1) = "."
022300             ADD 1                TO    WK-N-DOT-POS
022400             MOVE WK-C-CONV-INPUT(1:WK-N-DOT-POS - 1)
022500                                  TO    WK-C-WHOLE-PART
022600     ELSE
022700             MOVE WK-C-CONV-INPUT TO    WK-C-WHOLE-PART
022800     END-IF.
022900
023000     IF      WK-C-WHOLE-FIRST-CHAR = "-"
023100             MOVE "Y"             TO    WK-C-NEGATIVE-SW
023200             MOVE WK-C-WHOLE-PART(2:199) TO WK-C-WHOLE-PART
023300     END-IF.
023400
023500     MOVE    0                    TO    WK-N-STR-LEN.
023600     INSPECT WK-C-WHOLE-PART TALLYING WK-N-STR-LEN
023700           FOR CHARACTERS BEFORE INITIAL "  ".
023800     IF      WK-N-STR-LEN = 0 OR WK-N-STR-LEN > 9
023900             DISPLAY "CMIXNUM - NOT NUMERIC - "
024000                     WK-C-CONV-INPUT-SNIP
024100             GO TO C099-CONVERT-TO-INT-EX
024200     END-IF.
024300
024400     IF      WK-C-WHOLE-PART(1:WK-N-STR-LEN) IS NOT NUMERIC
024500             DISPLAY "CMIXNUM - NOT NUMERIC - "
024600                     WK-C-CONV-INPUT-SNIP
024700             GO TO C099-CONVERT-TO-INT-EX
024800     END-IF.
024900
025000     MOVE    SPACES               TO    WK-C-WHOLE-ALPHA.
025100     MOVE    WK-C-WHOLE-PART(1:WK-N-STR-LEN)
025200                                  TO    WK-C-WHOLE-DIGITS.
025300     MOVE    WK-N-WHOLE-DIGITS    TO    WK-N-CONV-RESULT.
025400     IF      WK-C-IS-NEGATIVE
025500             COMPUTE WK-N-CONV-RESULT = WK-N-CONV-RESULT * -1
025600     END-IF.
025700     MOVE    "Y"                  TO    WK-C-CONV-VALID.
025800
025900 C099-CONVERT-TO-INT-EX.
026000     EXIT.
026100
026200*---------------------------------------------------------------*
026300 D000-FIND-LENGTH.
026400*---------------------------------------------------------------*
026500     MOVE    0                    TO    WK-N-STR-LEN.
026600     INSPECT WK-C-SAVE-STRING TALLYING WK-N-STR-LEN
026700           FOR CHARACTERS BEFORE INITIAL "  ".
026800     IF      WK-N-STR-LEN = 0
026900             MOVE 200             TO    WK-N-STR-LEN
027000     END-IF.
027100
027200 D099-FIND-LENGTH-EX.
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600 E000-SPLIT-ONE-TOKEN.
027700*---------------------------------------------------------------*
027800     IF      WK-C-SAVE-STRING(WK-N-SUB:1) = WK-C-NUML-DELIM
027900             COMPUTE WK-N-TOK-LEN = WK-N-SUB - WK-N-TOK-START
028000             IF WK-N-TOK-LEN > 0
028100                MOVE WK-C-SAVE-STRING
028200                         (WK-N-TOK-START:WK-N-TOK-LEN)
028300                                  TO    WK-C-TOKEN
028400                PERFORM F000-APPEND-IF-NUMERIC
028500                   THRU F099-APPEND-IF-NUMERIC-EX
028600             END-IF
028700             COMPUTE WK-N-TOK-START = WK-N-SUB + 1
028800     END-IF.
028900
029000 E099-SPLIT-ONE-TOKEN-EX.
029100     EXIT.
029200
029300*---------------------------------------------------------------*
029400 F000-APPEND-IF-NUMERIC.
029500*---------------------------------------------------------------*
029600     MOVE    WK-C-TOKEN           TO    WK-C-CONV-INPUT.
029700     PERFORM C000-CONVERT-TO-INT
029800        THRU C099-CONVERT-TO-INT-EX.
029900     IF      WK-C-CONV-IS-VALID
030000             AND WK-N-NUML-LIST-CNT < 40
030100             ADD 1                TO    WK-N-NUML-LIST-CNT
030200             MOVE WK-N-CONV-RESULT TO
030300                  WK-N-NUML-LIST-VAL(WK-N-NUML-LIST-CNT)
030400     END-IF.
030500
030600 F099-APPEND-IF-NUMERIC-EX.
030700     EXIT.
030800
030900******************************************************************
031000************** END OF PROGRAM SOURCE -  CMIXNUM ***************
031100******************************************************************
