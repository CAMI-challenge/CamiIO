000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      CMIRPRO IS INITIAL.
000500 AUTHOR.          ACCENTURE.
000600 INSTALLATION.    MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.    26 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.        PROPRIETARY AND CONFIDENTIAL - BANK INTERNAL
001000                   USE ONLY.
001100*----------------------------------------------------------------*
001200*DESCRIPTION :  THIS PROGRAM READS A CAMI CHALLENGE PROFILING
001300*               SUBMISSION FILE, VALIDATES ITS HEADER BLOCK, ITS
001400*               @@ COLUMN-DEFINITION LINE AND EVERY DATA ROW -
001500*               INCLUDING THE TAXPATH LINEAGE CHECK AGAINST THE
001600*               TAXONOMY REFERENCE TABLE - AND PRODUCES THE
001700*               VALIDATION REPORT.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                      *
002000*----------------------------------------------------------------*
002100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002200*----------------------------------------------------------------*
002300*|MWTL    |26/02/1991| CAM013   | INITIAL VERSION              |*
002400*|MWTL    |10/06/1992| CAM013B  | ADD TAXPATHSN 5-COLUMN LAYOUT |*
002500*|DCKAB   |22/11/1995| CAM016C  | ADD TAXPATH LINEAGE WALK VIA  |*
002600*|        |          |          | CMIXTAX SPARSEPATHEXISTS     |*
002700*|DCKAB   |09/11/1998| CAM019C  | Y2K REVIEW - WS-DATE-YMD      |*
002800*|        |          |          | ALREADY CENTURY-SAFE, ADDED   |*
002900*|        |          |          | WS-DATE-CEN EXPLICIT "20"     |* CAM019C
003000*|DCKAB   |03/05/2001| CAM022C  | REPORT HEADING NOW SHOWS THE  |*
003100*|        |          |          | SUBMITTED FILE NAME           |*
003200*|ACNFAM  |02/10/2007| CAM035C  | CUSTOM _ORG_ COLUMNS PASSED   |*
003300*|        |          |          | THROUGH TO CMI-PRO-CUSTOM-TBL |*
003400*|ACNFAM  |11/06/2013| CAM044C  | ADD CAMIPROOUT - ACCEPTED ROWS|*
003500*|        |          |          | NOW ECHOED TO A VALIDATED-DATA|*
003600*|        |          |          | OUTPUT FILE, NOT JUST REPORTED|*
003700*|ACNFAM  |11/06/2013| CAM045C  | CAM035C NEVER ACTUALLY WORKED |*
003800*|        |          |          | - CMIXCOL REJECTED ANY LAYOUT |*
003900*|        |          |          | OVER 4/5 COLUMNS.  NOW THAT IT|*
004000*|        |          |          | ACCEPTS CUSTOM COLUMNS THIS   |*
004100*|        |          |          | ROUTINE ACTUALLY FILLS THE    |*
004200*|        |          |          | CUSTOM TABLE FROM THEM        |*
004300*|ACNFAM  |18/06/2013| CAM047C  | TOTALS LINE SPLIT INTO SIX -  |*
004400*|        |          |          | LINES READ, LINES SKIPPED,    |*
004500*|        |          |          | ROWS READ, ROWS ACCEPTED,     |*
004600*|        |          |          | ROWS REJECTED AND HEADER      |*
004700*|        |          |          | ERRORS NO LONGER SHARE ONE    |*
004800*|        |          |          | ERROR COUNTER - AUDITORS WANT |*
004900*|        |          |          | HEADER PROBLEMS COUNTED APART |*
005000*|        |          |          | FROM BAD DATA ROWS            |*
005100*----------------------------------------------------------------*
005200 EJECT
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005800                   UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT CMIPRORAW ASSIGN TO CAMIPROIN
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT CMIVALRPT ASSIGN TO CAMIVALRPT
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
007000     SELECT CMIPROOUT ASSIGN TO CAMIPROOUT                      CAM044C
007100            ORGANIZATION      IS LINE SEQUENTIAL                CAM044C
007200            FILE STATUS       IS WK-C-OUT-FILE-STATUS.          CAM044C
007300
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800***************
007900 FD  CMIPRORAW
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS CMI-RAW-LINE-REC.
008200     COPY CMIRAWL.
008300
008400 FD  CMIVALRPT
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS CMI-RPT-LINE.
008700     COPY CMIRPTR.
008800
008900 FD  CMIPROOUT                                                  CAM044C
009000     LABEL RECORDS ARE OMITTED                                  CAM044C
009100     DATA RECORD IS CMI-OUT-LINE-REC.                           CAM044C
009200     COPY CMIOUTL.                                              CAM044C
009300
009400*************************
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                      PIC X(024) VALUE
009800     "** PROGRAM CMIRPRO   **".
009900
010000 01  WS-DATE-YMD                     PIC X(06).
010100 01  WS-DATE-YYMD.
010200     05  WS-DATE-CEN                 PIC X(02) VALUE "20".
010300     05  WS-DATE-YMD-IN              PIC X(06).
010400     05  FILLER                      PIC X(002) VALUE SPACES.
010500
010600* ------------------ PROGRAM WORKING STORAGE -------------------*
010700 01  WK-C-COMMON.
010800     COPY CMICMWS.
010900
011000 01  WK-C-RPT-FILE-STATUS            PIC X(02) VALUE SPACES.
011100 01  WK-C-OUT-FILE-STATUS            PIC X(02) VALUE SPACES.   CAM044C
011200
011300 01  WK-N-COUNTERS.
011400     05  WK-N-LINE-NO                PIC 9(07) COMP VALUE 0.
011500     05  WK-N-RPT-LINE-NO            PIC 9(07) COMP VALUE 0.
011600     05  WK-N-SKIP-CNT               PIC 9(07) COMP VALUE 0.    CAM047C
011700     05  WK-N-ROW-CNT                PIC 9(07) COMP VALUE 0.
011800     05  WK-N-ACCEPT-CNT             PIC 9(07) COMP VALUE 0.    CAM047C
011900     05  WK-N-REJECT-CNT             PIC 9(07) COMP VALUE 0.    CAM047C
012000     05  WK-N-HDR-ERROR-CNT          PIC 9(07) COMP VALUE 0.    CAM047C
012100     05  WK-N-SUB                    PIC 9(03) COMP VALUE 0.
012200     05  WK-N-TOK-CNT                PIC 9(03) COMP VALUE 0.
012300     05  WK-N-TAXPATHSN-POS          PIC 9(03) COMP VALUE 0.       CAM013B
012400     05  WK-N-TAXID-NUM              PIC S9(09) COMP VALUE 0.
012500     05  WK-N-PREV-ID                PIC S9(09) COMP VALUE 0.
012600     05  FILLER                      PIC X(01) VALUE SPACES.
012700
012800 01  WK-C-SW.
012900     05  WK-C-GOT-COLDEF-SW          PIC X(01) VALUE "N".
013000         88  WK-C-GOT-COLDEF                VALUE "Y".
013100     05  WK-C-TAXID-VALID-SW         PIC X(01) VALUE "N".
013200         88  WK-C-TAXID-IS-VALID            VALUE "Y".
013300     05  FILLER                      PIC X(01) VALUE SPACES.
013400     05  WK-C-PATH-OK-SW             PIC X(01) VALUE "Y".
013500         88  WK-C-PATH-IS-OK                VALUE "Y".
013600     05  WK-C-ROW-OK-SW              PIC X(01) VALUE "Y".      CAM044C
013700         88  WK-C-ROW-IS-OK                 VALUE "Y".         CAM044C
013800
013900 01  WK-C-CUR-ERROR-MSG              PIC X(120).
014000 01  WK-N-CUSTOM-WORK.                                          CAM045C
014100     05  WK-N-SUB2                   PIC 9(03) COMP VALUE 0.    CAM045C
014200     05  WK-N-CUST-CNT               PIC 9(02) COMP VALUE 0.    CAM045C
014300     05  FILLER                      PIC X(01) VALUE SPACES.    CAM045C
014400
014500 01  WK-C-SPLIT-LINE                 PIC X(512).
014600 01  WK-C-SPLIT-PREV                 PIC X(512).
014700 01  WK-C-TOK-TBL.
014800     05  WK-C-TOK-VAL                OCCURS 30 TIMES
014900                                     PIC X(200).
015000     05  FILLER                      PIC X(02) VALUE SPACES.
015100
015200* WK-C-TOK-TBL-FLAT LETS THE SPLIT ROUTINE BLANK THE WHOLE
015300* TOKEN TABLE WITH ONE MOVE SPACES INSTEAD OF A PERFORM LOOP.
015400 01  WK-C-TOK-TBL-FLAT REDEFINES WK-C-TOK-TBL
015500                                     PIC X(6002).
015600
015700* WK-C-RAW-SNIP-VIEW GIVES A SHORT VIEW OF THE RAW LINE FOR THE
015800* "UNEXPECTED LINE TYPE" DIAGNOSTIC - THE FULL 512-BYTE LINE IS
015900* NEVER NEEDED ON THE CONSOLE.
016000 01  WK-C-RAW-SNIP-VIEW REDEFINES WK-C-SPLIT-PREV.
016100     05  WK-C-RAW-SNIP                PIC X(050).
016200     05  FILLER                       PIC X(462).
016300
016400* WK-N-TOTALS-VIEW LETS THE END-OF-RUN TOTALS BE MOVED AS ONE
016500* GROUP INTO THE REPORT'S TOTALS LINE VALUE FIELD (WHICH IS AN
016600* EDITED PICTURE) WITHOUT A SEPARATE 77-LEVEL PER COUNTER.
016700 01  WK-N-TOTALS-VIEW REDEFINES WK-N-COUNTERS.
016800     05  WK-N-TOTALS-LINES           PIC 9(07) COMP.            CAM047C
016900     05  FILLER                      PIC 9(07) COMP.
017000     05  WK-N-TOTALS-SKIPPED         PIC 9(07) COMP.            CAM047C
017100     05  WK-N-TOTALS-ROWS            PIC 9(07) COMP.
017200     05  WK-N-TOTALS-ACCEPTED        PIC 9(07) COMP.            CAM047C
017300     05  WK-N-TOTALS-REJECTED        PIC 9(07) COMP.            CAM047C
017400     05  WK-N-TOTALS-HDR-ERRORS      PIC 9(07) COMP.            CAM047C
017500     05  FILLER                      PIC 9(03) COMP.
017600     05  FILLER                      PIC 9(03) COMP.
017700     05  FILLER                      PIC 9(03) COMP.
017800     05  FILLER                      PIC S9(09) COMP.
017900     05  FILLER                      PIC S9(09) COMP.
018000     05  FILLER                      PIC X(01).
018100
018200 COPY CMIHDRL.
018300
018400 COPY CMICOLL.
018500
018600 COPY CMITAXL.
018700
018800 COPY CMINUML.
018900
019000 COPY CMIPROR.
019100
019200 EJECT
019300****************
019400 PROCEDURE DIVISION.
019500****************
019600 MAIN-MODULE.
019700     PERFORM A000-OPEN-FILES
019800        THRU A099-OPEN-FILES-EX.
019900     PERFORM B000-READ-HEADER-BLOCK
020000        THRU B099-READ-HEADER-BLOCK-EX.
020100     PERFORM C000-PROCESS-ROWS
020200        THRU C099-PROCESS-ROWS-EX.
020300     PERFORM D000-PRINT-TOTALS
020400        THRU D099-PRINT-TOTALS-EX.
020500     PERFORM Z000-END-PROGRAM-ROUTINE
020600        THRU Z099-END-PROGRAM-ROUTINE-EX.
020700     GOBACK.
020800
020900 EJECT
021000*---------------------------------------------------------------*
021100 A000-OPEN-FILES.
021200*---------------------------------------------------------------*
021300     ACCEPT  WS-DATE-YMD-IN          FROM DATE.
021400
021500     SET     UPSI-SWITCH-0           TO    OFF.
021600
021700     OPEN INPUT  CMIPRORAW.
021800     IF      NOT WK-C-SUCCESSFUL
021900             DISPLAY "CMIRPRO - OPEN FILE ERROR - CAMIPROIN"
022000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100             PERFORM Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300
022400     OPEN OUTPUT CMIVALRPT.
022500     IF      WK-C-RPT-FILE-STATUS NOT = "00"
022600             DISPLAY "CMIRPRO - OPEN FILE ERROR - CAMIVALRPT"
022700             DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
022800             PERFORM Y900-ABNORMAL-TERMINATION
022900     END-IF.
023000                                                                 CAM044C
023100     OPEN OUTPUT CMIPROOUT.                                     CAM044C
023200     IF      WK-C-OUT-FILE-STATUS NOT = "00"                    CAM044C
023300             DISPLAY "CMIRPRO - OPEN FILE ERROR - CAMIPROOUT"    CAM044C
023400             DISPLAY "FILE STATUS IS " WK-C-OUT-FILE-STATUS      CAM044C
023500             PERFORM Y900-ABNORMAL-TERMINATION                  CAM044C
023600     END-IF.                                                    CAM044C
023700
023800     MOVE "LOAD  "                  TO    WK-C-TAXL-FUNCTION.
023900     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.
024000     IF      NOT WK-C-TAXL-NO-ERROR
024100             DISPLAY "CMIRPRO - TAXONOMY LOAD ERROR - "
024200                     WK-C-TAXL-ERROR-MSG
024300             PERFORM Y900-ABNORMAL-TERMINATION
024400     END-IF.
024500
024600     PERFORM R000-WRITE-HEADING
024700        THRU R099-WRITE-HEADING-EX.
024800
024900 A099-OPEN-FILES-EX.
025000     EXIT.
025100
025200*---------------------------------------------------------------*
025300 B000-READ-HEADER-BLOCK.
025400*---------------------------------------------------------------*
025500*    READ AND CLASSIFY LINES UNTIL THE @@ COLUMN-DEFINITION
025600*    LINE IS SEEN - EVERY "@" LINE BEFORE IT IS A HEADER KEY.
025700*---------------------------------------------------------------*
025800     INITIALIZE                     WK-C-HDRL-RECORD.
025900     MOVE "PROF"                    TO    WK-C-HDRL-FORMAT.
026000
026100     PERFORM S000-READ-ONE-LINE
026200        THRU S099-READ-ONE-LINE-EX.
026300
026400     PERFORM B100-CLASSIFY-AND-ROUTE
026500        THRU B199-CLASSIFY-AND-ROUTE-EX
026600           UNTIL WK-C-EOF
026700              OR WK-C-GOT-COLDEF.
026800
026900*    THE COLUMN-DEFINITION LINE ITSELF IS STILL IN THE CURRENT
027000*    LINE BUFFER AT THIS POINT - ADVANCE PAST IT SO THE ROW LOOP
027100*    STARTS ON THE FIRST ACTUAL DATA ROW.
027200     IF      WK-C-GOT-COLDEF
027300             PERFORM S000-READ-ONE-LINE
027400                THRU S099-READ-ONE-LINE-EX
027500     END-IF.
027600
027700     MOVE "MANDCK"                  TO    WK-C-HDRL-FUNCTION.
027800     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
027900     IF      NOT WK-C-HDRL-NO-ERROR
028000             MOVE WK-C-HDRL-ERROR-MSG
028100                                    TO    WK-C-CUR-ERROR-MSG
028200             PERFORM T000-WRITE-DETAIL-LINE
028300                THRU T099-WRITE-DETAIL-LINE-EX
028400             ADD 1                  TO    WK-N-HDR-ERROR-CNT    CAM047C
028500     END-IF.
028600
028700 B099-READ-HEADER-BLOCK-EX.
028800     EXIT.
028900
029000*---------------------------------------------------------------*
029100 B100-CLASSIFY-AND-ROUTE.
029200*---------------------------------------------------------------*
029300     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-HDRL-LINE.
029400     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
029500     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
029600
029700     EVALUATE TRUE
029800        WHEN WK-C-HDRL-TYPE-BLANK
029900           ADD 1                    TO    WK-N-SKIP-CNT          CAM047C
030000        WHEN WK-C-HDRL-TYPE-COMMENT
030100           ADD 1                    TO    WK-N-SKIP-CNT          CAM047C
030200        WHEN WK-C-HDRL-TYPE-HEADER
030300           MOVE "PARSE "            TO    WK-C-HDRL-FUNCTION
030400           CALL "CMIXHDR"           USING WK-C-HDRL-RECORD
030500           IF   NOT WK-C-HDRL-NO-ERROR
030600                MOVE WK-C-HDRL-ERROR-MSG
030700                                    TO    WK-C-CUR-ERROR-MSG
030800                PERFORM T000-WRITE-DETAIL-LINE
030900                   THRU T099-WRITE-DETAIL-LINE-EX
031000                ADD 1               TO    WK-N-HDR-ERROR-CNT     CAM047C
031100           END-IF
031200        WHEN WK-C-HDRL-TYPE-COLDEF
031300           PERFORM B200-CHECK-COLUMN-LINE
031400              THRU B299-CHECK-COLUMN-LINE-EX
031500        WHEN OTHER
031600           MOVE CMI-RAW-LINE-TEXT  TO    WK-C-SPLIT-PREV
031700           DISPLAY "CMIRPRO - DATA ROW SEEN BEFORE COLUMN "
031800                   "LINE - " WK-C-RAW-SNIP
031900           ADD 1                    TO    WK-N-HDR-ERROR-CNT     CAM047C
032000     END-EVALUATE.
032100
032200     IF      NOT WK-C-GOT-COLDEF
032300             PERFORM S000-READ-ONE-LINE
032400                THRU S099-READ-ONE-LINE-EX
032500     END-IF.
032600
032700 B199-CLASSIFY-AND-ROUTE-EX.
032800     EXIT.
032900
033000*---------------------------------------------------------------*
033100 B200-CHECK-COLUMN-LINE.
033200*---------------------------------------------------------------*
033300     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-SPLIT-LINE.
033400     PERFORM U000-SPLIT-LINE-INTO-TOKENS
033500        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
033600
033700     MOVE 0                         TO    WK-N-COLL-COL-COUNT.
033800     IF      WK-N-TOK-CNT > 1
033900             COMPUTE WK-N-COLL-COL-COUNT = WK-N-TOK-CNT - 1
034000             PERFORM V000-COPY-ONE-COL-NAME
034100                THRU V099-COPY-ONE-COL-NAME-EX
034200                   VARYING WK-N-SUB FROM 1 BY 1
034300                      UNTIL WK-N-SUB > WK-N-COLL-COL-COUNT
034400     END-IF.
034500
034600     MOVE "CHKPRO"                  TO    WK-C-COLL-FUNCTION.
034700     CALL "CMIXCOL"                 USING WK-C-COLL-RECORD.
034800
034900     IF      NOT WK-C-COLL-NO-ERROR
035000             MOVE WK-C-COLL-ERROR-MSG
035100                                    TO    WK-C-CUR-ERROR-MSG
035200             PERFORM T000-WRITE-DETAIL-LINE
035300                THRU T099-WRITE-DETAIL-LINE-EX
035400             ADD 1                  TO    WK-N-HDR-ERROR-CNT    CAM047C
035500        ELSE
035600             MOVE "Y"               TO    WK-C-GOT-COLDEF-SW
035700             IF   WK-C-COLL-YES-TAXPATHSN
035800                  COMPUTE WK-N-TAXPATHSN-POS =
035900                          WK-N-COLL-PCT-POS - 1
036000             ELSE
036100                  MOVE 0            TO    WK-N-TAXPATHSN-POS
036200             END-IF
036300     END-IF.
036400
036500 B299-CHECK-COLUMN-LINE-EX.
036600     EXIT.
036700
036800*---------------------------------------------------------------*
036900 C000-PROCESS-ROWS.
037000*---------------------------------------------------------------*
037100     PERFORM C100-PROCESS-ONE-ROW
037200        THRU C199-PROCESS-ONE-ROW-EX
037300           UNTIL WK-C-EOF.
037400
037500 C099-PROCESS-ROWS-EX.
037600     EXIT.
037700
037800*---------------------------------------------------------------*
037900 C100-PROCESS-ONE-ROW.
038000*---------------------------------------------------------------*
038100     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-HDRL-LINE.
038200     MOVE "CLASSI"                  TO    WK-C-HDRL-FUNCTION.
038300     CALL "CMIXHDR"                 USING WK-C-HDRL-RECORD.
038400
038500     IF      WK-C-HDRL-TYPE-BLANK OR WK-C-HDRL-TYPE-COMMENT
038600             ADD 1                  TO    WK-N-SKIP-CNT    CAM047C
038700             GO TO C190-READ-NEXT
038800     END-IF.
038900
039000     ADD 1                          TO    WK-N-ROW-CNT.
039100     INITIALIZE                     CMI-PRO-DATA-REC.
039200     MOVE "Y"                       TO    WK-C-ROW-OK-SW.        CAM044C
039300
039400     MOVE CMI-RAW-LINE-TEXT        TO    WK-C-SPLIT-LINE.
039500     PERFORM U000-SPLIT-LINE-INTO-TOKENS
039600        THRU U099-SPLIT-LINE-INTO-TOKENS-EX.
039700
039800     IF      WK-N-TOK-CNT NOT = WK-N-COLL-COL-COUNT
039900             PERFORM W900-LOG-ROW-ERROR
040000                THRU W999-LOG-ROW-ERROR-EX
040100             GO TO C190-READ-NEXT
040200     END-IF.
040300
040400     MOVE WK-C-TOK-VAL(WK-N-COLL-RANK-POS)
040500                                    TO    CMI-PRO-RANK.
040600     MOVE WK-C-TOK-VAL(WK-N-COLL-TAXPATH-POS)
040700                                    TO    CMI-PRO-TAXPATH.
040800     MOVE WK-C-TOK-VAL(WK-N-COLL-PCT-POS)
040900                                    TO    CMI-PRO-PERCENTAGE.
041000     IF      WK-N-TAXPATHSN-POS NOT = 0
041100             MOVE WK-C-TOK-VAL(WK-N-TAXPATHSN-POS)
041200                                    TO    CMI-PRO-TAXPATHSN
041300     END-IF.
041400
041500     MOVE WK-C-TOK-VAL(WK-N-COLL-TAXID-POS)
041600                                    TO    CMI-PRO-TAXID.
041700     PERFORM W000-VALIDATE-TAXID
041800        THRU W099-VALIDATE-TAXID-EX.
041900
042000     IF      WK-C-TAXID-IS-VALID
042100             PERFORM W100-VALIDATE-TAXPATH
042200                THRU W199-VALIDATE-TAXPATH-EX
042300     END-IF.
042400
042500     PERFORM X000-COPY-CUSTOM-COLUMNS                           CAM045C
042600        THRU X099-COPY-CUSTOM-COLUMNS-EX.                       CAM045C
042700                                                                 CAM044C
042800     IF      WK-C-ROW-IS-OK                                     CAM044C
042900             ADD 1                  TO    WK-N-ACCEPT-CNT  CAM047C
043000             PERFORM X200-WRITE-OUTPUT-ROW                      CAM044C
043100                THRU X299-WRITE-OUTPUT-ROW-EX                   CAM044C
043200     END-IF.                                                    CAM044C
043300
043400 C190-READ-NEXT.
043500     PERFORM S000-READ-ONE-LINE
043600        THRU S099-READ-ONE-LINE-EX.
043700
043800 C199-PROCESS-ONE-ROW-EX.
043900     EXIT.
044000
044100*---------------------------------------------------------------*
044200 D000-PRINT-TOTALS.
044300*---------------------------------------------------------------*
044400*    CAM047C - SIX TOTALS NOW PRINTED, NOT TWO - LINES READ,    *
044500*    LINES SKIPPED, ROWS READ, ROWS ACCEPTED, ROWS REJECTED AND *
044600*    HEADER ERRORS EACH HAVE THEIR OWN COUNTER AND LINE.        *
044700*---------------------------------------------------------------*
044800     MOVE SPACES                    TO    CMI-RPT-LINE.
044900     MOVE "TOTAL LINES READ"        TO    RPT-TOT-LABEL.          CAM047C
045000     MOVE WK-N-TOTALS-LINES         TO    RPT-TOT-VALUE.          CAM047C
045100     WRITE CMI-RPT-LINE             AFTER ADVANCING 2 LINES.      CAM047C
045200                                                                  CAM047C
045300     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047C
045400     MOVE "TOTAL COMMENT/BLANK LINES SKIPPED"                     CAM047C
045500                                    TO    RPT-TOT-LABEL.          CAM047C
045600     MOVE WK-N-TOTALS-SKIPPED       TO    RPT-TOT-VALUE.          CAM047C
045700     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047C
045800     MOVE "TOTAL DATA ROWS READ"    TO    RPT-TOT-LABEL.
045900     MOVE WK-N-TOTALS-ROWS          TO    RPT-TOT-VALUE.
046000     WRITE CMI-RPT-LINE             AFTER ADVANCING 2 LINES.
046100
046200     MOVE SPACES                    TO    CMI-RPT-LINE.
046300     MOVE "TOTAL ROWS ACCEPTED"     TO    RPT-TOT-LABEL.          CAM047C
046400     MOVE WK-N-TOTALS-ACCEPTED      TO    RPT-TOT-VALUE.          CAM047C
046500     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047C
046600                                                                  CAM047C
046700     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047C
046800     MOVE "TOTAL ROWS REJECTED"     TO    RPT-TOT-LABEL.          CAM047C
046900     MOVE WK-N-TOTALS-REJECTED      TO    RPT-TOT-VALUE.          CAM047C
047000     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
047100                                                                  CAM047C
047200     MOVE SPACES                    TO    CMI-RPT-LINE.           CAM047C
047300     MOVE "TOTAL HEADER ERRORS"     TO    RPT-TOT-LABEL.          CAM047C
047400     MOVE WK-N-TOTALS-HDR-ERRORS    TO    RPT-TOT-VALUE.          CAM047C
047500     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.      CAM047C
047600
047700     IF      WK-N-REJECT-CNT > 0                                  CAM047C
047800        OR   WK-N-HDR-ERROR-CNT > 0                               CAM047C
047900             SET  UPSI-SWITCH-0     TO    ON
048000     END-IF.
048100
048200 D099-PRINT-TOTALS-EX.
048300     EXIT.
048400
048500*---------------------------------------------------------------*
048600 R000-WRITE-HEADING.
048700*---------------------------------------------------------------*
048800     MOVE SPACES                    TO    CMI-RPT-LINE.
048900     MOVE "CAMI CHALLENGE VALIDATION REPORT"
049000                                    TO    RPT-HDG-TITLE.
049100     MOVE "CAMIPROIN"               TO    RPT-HDG-FILE-NAME.
049200     MOVE "PROFILING"               TO    RPT-HDG-FORMAT.
049300     WRITE CMI-RPT-LINE             AFTER ADVANCING TOP-OF-FORM.
049400
049500 R099-WRITE-HEADING-EX.
049600     EXIT.
049700
049800*---------------------------------------------------------------*
049900 S000-READ-ONE-LINE.
050000*---------------------------------------------------------------*
050100     READ CMIPRORAW.
050200     IF      WK-C-SUCCESSFUL
050300             ADD 1                  TO    WK-N-LINE-NO
050400        ELSE
050500             IF   NOT WK-C-EOF
050600                  DISPLAY "CMIRPRO - READ ERROR - CAMIPROIN"
050700                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050800             END-IF
050900     END-IF.
051000
051100 S099-READ-ONE-LINE-EX.
051200     EXIT.
051300
051400*---------------------------------------------------------------*
051500 T000-WRITE-DETAIL-LINE.
051600*---------------------------------------------------------------*
051700     ADD 1                          TO    WK-N-RPT-LINE-NO.
051800     MOVE SPACES                    TO    CMI-RPT-LINE.
051900     MOVE WK-N-LINE-NO               TO    RPT-LINE-NO.
052000     MOVE "ERROR"                   TO    RPT-SEVERITY.
052100     MOVE WK-C-CUR-ERROR-MSG        TO    RPT-MESSAGE.
052200     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
052300
052400 T099-WRITE-DETAIL-LINE-EX.
052500     EXIT.
052600
052700*---------------------------------------------------------------*
052800 U000-SPLIT-LINE-INTO-TOKENS.
052900*---------------------------------------------------------------*
053000*    SPLIT WK-C-SPLIT-LINE ON THE TAB CHARACTER INTO
053100*    WK-C-TOK-VAL, UP TO 30 TOKENS.
053200*---------------------------------------------------------------*
053300     MOVE 0                         TO    WK-N-TOK-CNT.
053400     MOVE SPACES                    TO    WK-C-TOK-TBL-FLAT.
053500
053600     PERFORM U100-SPLIT-ONE-TOKEN
053700        THRU U199-SPLIT-ONE-TOKEN-EX
053800           UNTIL WK-C-SPLIT-LINE = SPACES
053900              OR WK-N-TOK-CNT > 29.
054000
054100 U099-SPLIT-LINE-INTO-TOKENS-EX.
054200     EXIT.
054300
054400*---------------------------------------------------------------*
054500 U100-SPLIT-ONE-TOKEN.
054600*---------------------------------------------------------------*
054700*    WK-N-SUB COMES BACK AT THE FULL FIELD LENGTH (512) WHEN NO
054800*    TAB REMAINS - THAT IS THE LAST TOKEN ON THE LINE.
054900*---------------------------------------------------------------*
055000     MOVE 0                         TO    WK-N-SUB.
055100     INSPECT WK-C-SPLIT-LINE TALLYING WK-N-SUB
055200        FOR CHARACTERS BEFORE INITIAL X"09".
055300
055400     ADD 1                          TO    WK-N-TOK-CNT.
055500
055600     IF      WK-N-SUB NOT < 512
055700             MOVE WK-C-SPLIT-LINE   TO
055800                 WK-C-TOK-VAL(WK-N-TOK-CNT)
055900             MOVE SPACES            TO    WK-C-SPLIT-LINE
056000             GO TO U199-SPLIT-ONE-TOKEN-EX
056100     END-IF.
056200
056300     IF      WK-N-SUB > 0
056400             MOVE WK-C-SPLIT-LINE(1:WK-N-SUB)
056500                                    TO WK-C-TOK-VAL(WK-N-TOK-CNT)
056600     END-IF.
056700
056800     MOVE WK-C-SPLIT-LINE           TO    WK-C-SPLIT-PREV.
056900     MOVE SPACES                    TO    WK-C-SPLIT-LINE.
057000     IF      WK-N-SUB + 2 NOT > 512
057100             MOVE WK-C-SPLIT-PREV(WK-N-SUB + 2:)
057200                                    TO    WK-C-SPLIT-LINE
057300     END-IF.
057400
057500 U199-SPLIT-ONE-TOKEN-EX.
057600     EXIT.
057700
057800*---------------------------------------------------------------*
057900 V000-COPY-ONE-COL-NAME.
058000*---------------------------------------------------------------*
058100     MOVE WK-C-TOK-VAL(WK-N-SUB + 1)
058200                                    TO    WK-C-COLL-COL-NAME
058300                                            (WK-N-SUB).
058400
058500 V099-COPY-ONE-COL-NAME-EX.
058600     EXIT.
058700
058800*---------------------------------------------------------------*
058900 W000-VALIDATE-TAXID.
059000*---------------------------------------------------------------*
059100     MOVE "N"                       TO    WK-C-TAXID-VALID-SW.
059200     MOVE "TOINT "                  TO    WK-C-NUML-FUNCTION.
059300     MOVE CMI-PRO-TAXID              TO    WK-C-NUML-STRING.
059400     CALL "CMIXNUM"                 USING WK-C-NUML-RECORD.
059500
059600     IF      NOT WK-C-NUML-IS-VALID
059700             PERFORM W900-LOG-ROW-ERROR
059800                THRU W999-LOG-ROW-ERROR-EX
059900             GO TO W099-VALIDATE-TAXID-EX
060000     END-IF.
060100
060200     MOVE WK-N-NUML-INTEGER          TO    WK-N-TAXID-NUM.
060300     MOVE "EXISTS"                  TO    WK-C-TAXL-FUNCTION.
060400     MOVE WK-N-TAXID-NUM            TO    WK-N-TAXL-ID.
060500     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.        CAM016C
060600
060700     IF      WK-C-TAXL-IS-FOUND
060800             MOVE "Y"               TO    WK-C-TAXID-VALID-SW
060900        ELSE
061000             PERFORM W900-LOG-ROW-ERROR
061100                THRU W999-LOG-ROW-ERROR-EX
061200     END-IF.
061300
061400 W099-VALIDATE-TAXID-EX.
061500     EXIT.
061600
061700*---------------------------------------------------------------*
061800 W100-VALIDATE-TAXPATH.
061900*---------------------------------------------------------------*
062000*    COLUMN 3 (TAXPATH) MUST BE NON-BLANK; SPLIT ON "|" INTO
062100*    INTEGER TOKENS (NON-NUMERIC TOKENS SKIPPED); EVERY ID MUST
062200*    EXIST AND EACH CONSECUTIVE PAIR MUST BE AN ANCESTOR-TO-
062300*    DESCENDANT PATH IN THE TAXONOMY.
062400*---------------------------------------------------------------*
062500     MOVE "Y"                       TO    WK-C-PATH-OK-SW.
062600
062700     IF      CMI-PRO-TAXPATH = SPACES
062800             MOVE "N"               TO    WK-C-PATH-OK-SW
062900             PERFORM W900-LOG-ROW-ERROR
063000                THRU W999-LOG-ROW-ERROR-EX
063100             GO TO W199-VALIDATE-TAXPATH-EX
063200     END-IF.
063300
063400     MOVE "TOLIST"                  TO    WK-C-NUML-FUNCTION.
063500     MOVE CMI-PRO-TAXPATH            TO    WK-C-NUML-STRING.
063600     MOVE "|"                       TO    WK-C-NUML-DELIM.
063700     CALL "CMIXNUM"                 USING WK-C-NUML-RECORD.
063800
063900     MOVE 0                         TO    WK-N-PREV-ID.
064000     PERFORM W200-CHECK-ONE-PATH-ID
064100        THRU W299-CHECK-ONE-PATH-ID-EX
064200           VARYING WK-N-SUB FROM 1 BY 1
064300              UNTIL WK-N-SUB > WK-N-NUML-LIST-CNT
064400                 OR NOT WK-C-PATH-IS-OK.
064500
064600     IF      NOT WK-C-PATH-IS-OK
064700             PERFORM W900-LOG-ROW-ERROR
064800                THRU W999-LOG-ROW-ERROR-EX
064900     END-IF.
065000
065100 W199-VALIDATE-TAXPATH-EX.
065200     EXIT.
065300
065400*---------------------------------------------------------------*
065500 W200-CHECK-ONE-PATH-ID.
065600*---------------------------------------------------------------*
065700     MOVE "EXISTS"                  TO    WK-C-TAXL-FUNCTION.
065800     MOVE WK-N-NUML-LIST-VAL(WK-N-SUB)
065900                                    TO    WK-N-TAXL-ID.
066000     CALL "CMIXTAX"                 USING WK-C-TAXL-RECORD.
066100
066200     IF      NOT WK-C-TAXL-IS-FOUND
066300             MOVE "N"               TO    WK-C-PATH-OK-SW
066400             GO TO W299-CHECK-ONE-PATH-ID-EX
066500     END-IF.
066600
066700     IF      WK-N-PREV-ID NOT = 0
066800             MOVE "PATH  "          TO    WK-C-TAXL-FUNCTION
066900             MOVE WK-N-PREV-ID      TO    WK-N-TAXL-ANCESTOR-ID
067000             MOVE WK-N-NUML-LIST-VAL(WK-N-SUB)
067100                                    TO    WK-N-TAXL-ID
067200             CALL "CMIXTAX"         USING WK-C-TAXL-RECORD
067300             IF   NOT WK-C-TAXL-IS-FOUND
067400                  MOVE "N"          TO    WK-C-PATH-OK-SW
067500                  GO TO W299-CHECK-ONE-PATH-ID-EX
067600             END-IF
067700     END-IF.
067800
067900     MOVE WK-N-NUML-LIST-VAL(WK-N-SUB)
068000                                    TO    WK-N-PREV-ID.
068100
068200 W299-CHECK-ONE-PATH-ID-EX.
068300     EXIT.
068400
068500*---------------------------------------------------------------*
068600 W900-LOG-ROW-ERROR.
068700*---------------------------------------------------------------*
068800     MOVE "N"                       TO    WK-C-ROW-OK-SW.        CAM044C
068900     ADD 1                          TO    WK-N-REJECT-CNT.       CAM047C
069000     ADD 1                          TO    WK-N-RPT-LINE-NO.
069100     MOVE SPACES                    TO    CMI-RPT-LINE.
069200     MOVE WK-N-LINE-NO               TO    RPT-LINE-NO.
069300     MOVE "ERROR"                   TO    RPT-SEVERITY.
069400     MOVE "CMIRPRO - INVALID TAXID OR TAXPATH LINEAGE ON ROW"
069500                                    TO    RPT-MESSAGE.
069600     WRITE CMI-RPT-LINE             AFTER ADVANCING 1 LINES.
069700
069800 W999-LOG-ROW-ERROR-EX.
069900     EXIT.
070000
070100*---------------------------------------------------------------*    CAM045C
070200 X000-COPY-CUSTOM-COLUMNS.                                      CAM045C
070300*---------------------------------------------------------------*    CAM045C
070400     MOVE 0                         TO    WK-N-CUST-CNT.         CAM045C
070500     PERFORM X100-COPY-ONE-CUSTOM-COL                           CAM045C
070600        VARYING WK-N-SUB2 FROM 1 BY 1                           CAM045C
070700           UNTIL WK-N-SUB2 > WK-N-COLL-COL-COUNT                CAM045C
070800              OR WK-N-CUST-CNT > 9.                             CAM045C
070900                                                                 CAM045C
071000 X099-COPY-CUSTOM-COLUMNS-EX.                                   CAM045C
071100     EXIT.                                                      CAM045C
071200                                                                 CAM045C
071300*---------------------------------------------------------------*    CAM045C
071400 X100-COPY-ONE-CUSTOM-COL.                                      CAM045C
071500*---------------------------------------------------------------*    CAM045C
071600     EVALUATE TRUE                                              CAM045C
071700        WHEN WK-N-SUB2 = WK-N-COLL-TAXID-POS                    CAM045C
071800             CONTINUE                                           CAM045C
071900        WHEN WK-N-SUB2 = WK-N-COLL-RANK-POS                     CAM045C
072000             CONTINUE                                           CAM045C
072100        WHEN WK-N-SUB2 = WK-N-COLL-TAXPATH-POS                  CAM045C
072200             CONTINUE                                           CAM045C
072300        WHEN WK-N-SUB2 = WK-N-COLL-PCT-POS                      CAM045C
072400             CONTINUE                                           CAM045C
072500        WHEN WK-N-TAXPATHSN-POS NOT = 0                         CAM045C
072600             AND WK-N-SUB2 = WK-N-TAXPATHSN-POS                 CAM045C
072700             CONTINUE                                           CAM045C
072800        WHEN OTHER                                              CAM045C
072900             ADD 1                  TO    WK-N-CUST-CNT         CAM045C
073000             MOVE WK-C-TOK-VAL(WK-N-SUB2)                       CAM045C
073100                                    TO    CMI-PRO-CUSTOM-VAL     CAM045C
073200                                          (WK-N-CUST-CNT)        CAM045C
073300     END-EVALUATE.                                              CAM045C
073400                                                                 CAM045C
073500 X199-COPY-ONE-CUSTOM-COL-EX.                                   CAM045C
073600     EXIT.                                                      CAM045C
073700                                                                 CAM044C
073800*---------------------------------------------------------------*    CAM044C
073900 X200-WRITE-OUTPUT-ROW.                                         CAM044C
074000*---------------------------------------------------------------*    CAM044C
074100     MOVE CMI-RAW-LINE-TEXT         TO    CMI-OUT-LINE-TEXT.     CAM044C
074200     WRITE CMI-OUT-LINE-REC.                                    CAM044C
074300                                                                 CAM044C
074400 X299-WRITE-OUTPUT-ROW-EX.                                      CAM044C
074500     EXIT.                                                      CAM044C
074600*---------------------------------------------------------------*
074700 Y900-ABNORMAL-TERMINATION.
074800*---------------------------------------------------------------*
074900     SET     UPSI-SWITCH-0           TO    ON.
075000     PERFORM Z000-END-PROGRAM-ROUTINE
075100        THRU Z099-END-PROGRAM-ROUTINE-EX.
075200     GOBACK.
075300
075400*---------------------------------------------------------------*
075500 Z000-END-PROGRAM-ROUTINE.
075600*---------------------------------------------------------------*
075700     CLOSE   CMIPRORAW.
075800     CLOSE   CMIVALRPT.
075900     CLOSE   CMIPROOUT.                                         CAM044C
076000
076100 Z099-END-PROGRAM-ROUTINE-EX.
076200     EXIT.
076300
076400******************************************************************
076500************** END OF PROGRAM SOURCE -  CMIRPRO ***************
076600******************************************************************
